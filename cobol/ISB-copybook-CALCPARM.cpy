000100******************************************************************
000200* CALCPARM  --  DOSE-CALCULATION PARAMETER AREA                   
000300*                                                                 
000400*          BUILT BY ISPARAM FROM A USER-REC PROFILE, THEN PASSED  
000500*          TO ISCALC1 OR ISCALC2.  THE OPTIONAL ADJUSTMENT        
000600*          PERCENTAGES ARE DEFAULTED BY ISPARAM WHEN THE PATIENT  
000700*          NEVER SET THEM; THE THREE REQUIRED FIELDS ARE NOT      
000800*          DEFAULTED -- A MISSING ONE GOES ON CP-MISSING-FIELDS   
000900*          AND CP-PROFILE-COMPLETE STAYS "N".                     
001000******************************************************************
001100 01  CALC-PARM-REC.                                               
001200     05  CP-ICR                       PIC S9(3)V9(4).             
001300     05  CP-CORRECTION-FACTOR         PIC S9(3)V99.               
001400     05  CP-TARGET-GLUCOSE            PIC S9(3).                  
001500     05  CP-SICK-PCT                  PIC S9(3).                  
001600     05  CP-STRESS-PCT                PIC S9(3).                  
001700     05  CP-LIGHT-PCT                 PIC S9(3).                  
001800     05  CP-INTENSE-PCT               PIC S9(3).                  
001900     05  CP-PROFILE-COMPLETE          PIC X(1).                   
002000         88  CP-COMPLETE                  VALUE "Y".              
002100         88  CP-INCOMPLETE                VALUE "N".              
002200     05  CP-MISSING-COUNT             PIC 9(1) COMP.              
002300     05  CP-MISSING-FIELDS OCCURS 3 TIMES                         
002400                            INDEXED BY CP-MISS-IDX.               
002500         10  CP-MISSING-LABEL         PIC X(30).                  
002600     05  CP-USED-DEFAULT-SW           PIC X(1).                   
002700         88  CP-USED-DEFAULT              VALUE "Y".              
002800     05  FILLER                       PIC X(18).                  
002900                                                                  
