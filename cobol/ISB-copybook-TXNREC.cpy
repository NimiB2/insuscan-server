000100******************************************************************
000200* TXNREC  --  MEAL CONFIRMATION TRANSACTION RECORD                
000300*                                                                 
000400*          ONE RECORD PER CONFIRM/COMPLETE REQUEST HANDED TO      
000500*          MLUPDATE.  TXN-ACTUAL-DOSE IS ONLY MEANINGFUL ON A     
000600*          CONFIRM TRANSACTION; ZERO MEANS "NOT SUPPLIED -- USE   
000700*          THE RECOMMENDED DOSE."                                 
000800******************************************************************
000900 01  MEAL-TXN-REC.                                                
001000     05  TXN-MEAL-ID                  PIC X(30).                  
001100     05  TXN-ACTION                   PIC X(8).                   
001200         88  TXN-CONFIRM                  VALUE "CONFIRM ".       
001300         88  TXN-COMPLETE                 VALUE "COMPLETE".       
001400     05  TXN-ACTUAL-DOSE              PIC S9(3)V99.               
001500     05  FILLER                       PIC X(26).                  
001600                                                                  
