000100******************************************************************
000200* MEALREC  --  MEAL MASTER RECORD                                 
000300*                                                                 
000400*          ONE RECORD PER SCANNED MEAL.  WRITTEN BY MLSCNEDT WITH 
000500*          STATUS "PENDING", REWRITTEN BY MLUPDATE AS THE MEAL    
000600*          MOVES THROUGH ITS LIFECYCLE (PENDING -> CONFIRMED ->   
000700*          COMPLETED), AND READ SEQUENTIALLY BY MLDOSRPT FOR THE  
000800*          MEAL/DOSE REGISTER.  THE FILE IS SORTED ASCENDING BY   
000900*          MEAL-USER-ID THEN MEAL-ID.                             
001000*                                                                 
001100*          EACH MEAL-REC IS FOLLOWED ON THE MEALITEMS FILE BY     
001200*          ITEM-COUNT FOOD-ITEM-RECS (SEE ITEMREC).               
001300******************************************************************
001400 01  MEAL-REC.                                                    
001500     05  MEAL-ID                      PIC X(30).                  
001600     05  MEAL-ID-PARTS REDEFINES MEAL-ID.                         
001700         10  MEAL-ID-SYSTEM           PIC X(17).                  
001800         10  MEAL-ID-SEP1             PIC X(01).                  
001900         10  MEAL-ID-DATE             PIC 9(08).                  
002000         10  MEAL-ID-SEP2             PIC X(01).                  
002100         10  MEAL-ID-SEQ              PIC 9(03).                  
002200     05  MEAL-USER-ID                 PIC X(40).                  
002300     05  MEAL-STATUS                  PIC X(10).                  
002400         88  MEAL-PENDING             VALUE "PENDING   ".         
002500         88  MEAL-CONFIRMED           VALUE "CONFIRMED ".         
002600         88  MEAL-COMPLETED           VALUE "COMPLETED ".         
002700         88  MEAL-CANCELLED           VALUE "CANCELLED ".         
002800         88  MEAL-FAILED              VALUE "FAILED    ".         
002900     05  TOTAL-CARBS                  PIC S9(4)V99.               
003000     05  TOTAL-CALORIES               PIC S9(5)V99.               
003100     05  TOTAL-PROTEIN                PIC S9(4)V99.               
003200     05  TOTAL-FAT                    PIC S9(4)V99.               
003300     05  EST-WEIGHT                   PIC S9(4)V99.               
003400     05  CURRENT-GLUCOSE              PIC S9(3).                  
003500     05  ACTIVITY-LEVEL               PIC X(7).                   
003600         88  ACTIVITY-NORMAL          VALUE "NORMAL ".            
003700         88  ACTIVITY-LIGHT           VALUE "LIGHT  ".            
003800         88  ACTIVITY-INTENSE         VALUE "INTENSE".            
003900     05  SICK-MODE                    PIC X(1).                   
004000         88  SICK-MODE-ON             VALUE "Y".                  
004100     05  STRESS-MODE                  PIC X(1).                   
004200         88  STRESS-MODE-ON           VALUE "Y".                  
004300     05  CARB-DOSE                    PIC S9(3)V99.               
004400     05  CORRECTION-DOSE              PIC S9(3)V99.               
004500     05  SICK-ADJ                     PIC S9(3)V99.               
004600     05  STRESS-ADJ                   PIC S9(3)V99.               
004700     05  EXERCISE-ADJ                 PIC S9(3)V99.               
004800     05  RECOMMENDED-DOSE             PIC S9(3)V99.               
004900     05  ACTUAL-DOSE                  PIC S9(3)V99.               
005000     05  ITEM-COUNT                   PIC 9(2).                   
005100     05  FILLER                       PIC X(10).                  
005200                                                                  
