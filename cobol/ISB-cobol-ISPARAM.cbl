000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  ISPARAM.                                            
000400 AUTHOR. R. OKONKWO.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/22/94.                                          
000700 DATE-COMPILED. 03/22/94.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* CHANGE LOG                                                    * ISPARAM1
001100*   032294 RKO  ORIGINAL.  BUILDS CALC-PARM-REC FROM USER-REC    *ISPARAM2
001200*              FOR ISCALC1/ISCALC2.  REQ IS-0194                * ISPARAM3
001300*   091496 RKO  DEFAULT ADJUSTMENT PCTS ARE NOW -1 IN USER-REC   *ISPARAM4
001400*              WHEN THE PATIENT NEVER SET THEM -- ADDED THE      *ISPARAM5
001500*              0400 DEFAULTING LOGIC.  REQ IS-0311               *ISPARAM6
001600*   112898 JMH  Y2K REVIEW -- NO DATE FIELDS.  NO CHANGE.        *ISPARAM7
001700*   051200 DCW  MISSING-FIELD LABELS NOW MATCH THE EDIT REPORT   *ISPARAM8
001800*              WORDING EXACTLY SO MLSCNEDT CAN ECHO THEM AS-IS.  *ISPARAM9
001900*              REQ IS-0455                                      * ISPARA10
002000*   091504 PLV  ADDED CP-USED-DEFAULT-SW FOR THE U2 DISPLAY      *ISPARA11
002100*              STRING ("1:N (USER PROFILE|DEFAULT)").            *ISPARA12
002200*   031512 PLV  ADDED THE ICR TRACE VIEW BELOW AND MOVED TWO     *ISPARA13
002300*              STANDALONE SCRATCH FIELDS TO 77-LEVELS PER THE    *ISPARA14
002400*              SHOP CODING STANDARDS REVIEW.  REQ IS-0558        *ISPARA15
002500*   031812 PLV  ICR NOW COMES IN EITHER AS A PLAIN DECIMAL OR AS *ISPARA16
002600*              "N:D" TEXT IN THE SAME SLOT -- ADDED 0250/0260/  * ISPARA17
002700*              0270/0280/0285 TO SNIFF OUT AND PARSE THE LATTER. *ISPARA18
002800*              REQ IS-0558                                      * ISPARA19
002900******************************************************************
003000                                                                  
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER. IBM-390.                                        
003400 OBJECT-COMPUTER. IBM-390.                                        
003500 SPECIAL-NAMES.                                                   
003600     C01 IS TOP-OF-FORM.                                          
003700                                                                  
003800 INPUT-OUTPUT SECTION.                                            
003900                                                                  
004000 DATA DIVISION.                                                   
004100 FILE SECTION.                                                    
004200                                                                  
004300 WORKING-STORAGE SECTION.                                         
004400                                                                  
004500* STANDALONE SCRATCH SCALARS -- KEPT AS 77-LEVELS PER SHOP        
004600* STANDARD SINCE NEITHER ONE IS EVER CARRIED AS PART OF A LARGER  
004700* RECORD OR MOVED AS A GROUP.                                     
004800 77  WS-SUBSCRIPT                 PIC S9(4) COMP VALUE ZERO.      
004900 77  WS-SAVE-ICR                  PIC S9(3)V9(4) COMP-3.          
005000                                                                  
005100* THE SHOP DEFAULTS -- IF THE PATIENT NEVER TOUCHED THESE FOUR    
005200* ADJUSTMENT PERCENTAGES THE PROFILE SCREEN LEAVES -1 IN THEM.    
005300 01  WS-DEFAULT-PCTS.                                             
005400     05  WS-DFLT-SICK-PCT         PIC S9(3) VALUE +15.            
005500     05  WS-DFLT-STRESS-PCT       PIC S9(3) VALUE +10.            
005600     05  WS-DFLT-LIGHT-PCT        PIC S9(3) VALUE +15.            
005700     05  WS-DFLT-INTENSE-PCT      PIC S9(3) VALUE +30.            
005800                                                                  
005900* ALTERNATE VIEW OF THE DEFAULT TABLE SO THE DUMP READS AS ONE    
006000* LINE INSTEAD OF FOUR ON AN ABEND TRACE.                         
006100 01  WS-DEFAULT-PCTS-ALT REDEFINES WS-DEFAULT-PCTS.               
006200     05  WS-DFLT-PCTS-LINE        PIC X(12).                      
006300                                                                  
006400* ISF OF ZERO WOULD DIVIDE-BY-ZERO IN ISCALC1 -- WE TREAT IT AS   
006500* MISSING JUST LIKE A BLANK ONE.  THE REDEFINED VIEW BELOW LETS   
006600* 0300-CHECK-REQUIRED TEST THE SIGN WITHOUT A SEPARATE MOVE.      
006700 01  WS-ISF-CHECK-AREA.                                           
006800     05  WS-ISF-CHECK             PIC S9(3)V99 COMP-3.            
006900 01  WS-ISF-CHECK-ALT REDEFINES WS-ISF-CHECK-AREA.                
007000     05  WS-ISF-SIGN-TEST         PIC S9(5) COMP-3.               
007100                                                                  
007200* WS-SAVE-ICR IS COMP-3 AND WILL NOT FORMAT ON A RAW STORAGE      
007300* DUMP -- 0200 MOVES THE RESOLVED ICR HERE SO AN ABEND TRACE      
007400* TAKEN DURING 0300'S FIELD CHECKS SHOWS IT IN A ZONED, READABLE  
007500* FORM.                                                           
007600 01  WS-ICR-TRACE-AREA.                                           
007700     05  WS-ICR-TRACE-BIN         PIC S9(3)V9(4) COMP-3.          
007800 01  WS-ICR-TRACE-ALT REDEFINES WS-ICR-TRACE-AREA.                
007900     05  WS-ICR-TRACE-DSP         PIC S9(3)V9(4).                 
008000                                                                  
008100* ICR OF USER-REC IS PIC S9(3)V9(4), BUT THE PROFILE SCREEN LETS  
008200* THE PATIENT KEY THE RATIO IN AS "N:D" TEXT INSTEAD OF A         
008300* DECIMAL -- THE SAME 7-BYTE SLOT CARRIES EITHER FORM.  0250-     
008400* PARSE-ICR-RATIO SNIFFS FOR THE COLON BEFORE TRUSTING ICR AS A   
008500* DECIMAL AND, WHEN ONE IS FOUND, UNSTRINGS AND VALIDATES THE     
008600* TWO HALVES ITSELF.  SEE IS-0558.                                
008700 01  WS-ICR-RATIO-TEXT             PIC X(8).                      
008800 01  WS-ICR-RATIO-PARTS.                                          
008900     05  WS-ICR-NUMER-TEXT        PIC X(4).                       
009000     05  WS-ICR-DENOM-TEXT        PIC X(4).                       
009100 01  WS-ICR-CHECK-TEXT             PIC X(4).                      
009200 01  WS-ICR-RATIO-BAD-SW           PIC X(1) VALUE "N".            
009300     88  WS-ICR-RATIO-BAD              VALUE "Y".                 
009400 01  WS-ICR-CHECK-BAD-SW           PIC X(1) VALUE "N".            
009500     88  WS-ICR-CHECK-BAD              VALUE "Y".                 
009600 77  WS-ICR-SCAN-IDX               PIC 9(2) COMP.                 
009700 77  WS-ICR-COLON-POS              PIC 9(2) COMP.                 
009800 77  WS-ICR-CHECK-LEN              PIC 9(2) COMP.                 
009900 77  WS-ICR-NUMER-INT              PIC 9(4) COMP.                 
010000 77  WS-ICR-DENOM-INT              PIC 9(4) COMP.                 
010100                                                                  
010200     COPY ABENDREC.                                               
010300                                                                  
010400 LINKAGE SECTION.                                                 
010500     COPY USERREC.                                                
010600                                                                  
010700     COPY CALCPARM.                                               
010800                                                                  
010900******************************************************************
011000* PROCEDURE DIVISION.                                           * 
011100* ISPARAM BUILDS A CALC-PARM-REC FROM A USER-REC PROFILE FOR    * 
011200* ISCALC1 TO CONSUME.  IT DOES NOT ITSELF CALCULATE A DOSE --   * 
011300* ITS JOB IS ONLY TO MOVE THE THREE REQUIRED FIELDS OVER, FLAG  * 
011400* ANY THAT ARE MISSING, AND DEFAULT THE FOUR OPTIONAL            *
011500* ADJUSTMENT PERCENTAGES WHEN THE PATIENT NEVER SET THEM.        *
011600******************************************************************
011700 PROCEDURE DIVISION USING USER-REC CALC-PARM-REC.                 
011800                                                                  
011900* CLEAR THE OUTPUT RECORD, THEN WALK THE THREE STEPS IN ORDER --  
012000* MOVE THE REQUIRED FIELDS, CHECK THEM FOR COMPLETENESS, THEN     
012100* DEFAULT THE OPTIONAL ONES.  CP-COMPLETE/CP-INCOMPLETE IS SET    
012200* LAST SO MLUPDATE KNOWS WHETHER TO CALL ISCALC1 OR FALL BACK     
012300* TO ISCALC2.                                                     
012400 0100-MAIN-CONTROL.                                               
012500     MOVE "0100-MAIN-CONTROL" TO PARA-NAME.                       
012600     MOVE SPACES TO CP-MISSING-FIELDS(1).                         
012700     MOVE SPACES TO CP-MISSING-FIELDS(2).                         
012800     MOVE SPACES TO CP-MISSING-FIELDS(3).                         
012900     MOVE ZERO TO CP-MISSING-COUNT.                               
013000     MOVE "N" TO CP-USED-DEFAULT-SW.                              
013100     PERFORM 0200-MOVE-REQUIRED-FIELDS.                           
013200     PERFORM 0300-CHECK-REQUIRED.                                 
013300     PERFORM 0400-DEFAULT-OPTIONAL-PCTS.                          
013400     IF CP-MISSING-COUNT = ZERO                                   
013500         SET CP-COMPLETE TO TRUE                                  
013600     ELSE                                                         
013700         SET CP-INCOMPLETE TO TRUE                                
013800     END-IF.                                                      
013900     GOBACK.                                                      
014000                                                                  
014100* MOVES THE THREE REQUIRED FIELDS STRAIGHT ACROSS.  WS-ISF-CHECK  
014200* GETS A SECOND COPY OF THE CORRECTION FACTOR SO 0300 CAN TEST    
014300* ITS SIGN THROUGH THE REDEFINED VIEW WITHOUT DISTURBING          
014400* CP-CORRECTION-FACTOR ITSELF.  WS-ICR-TRACE-BIN ALSO PICKS UP    
014500* THE ICR FOR THE ABEND TRACE -- SEE THE WORKING-STORAGE NOTE.    
014600* CP-ICR ITSELF IS RESOLVED BY 0250-PARSE-ICR-RATIO, NOT BY A     
014700* STRAIGHT MOVE -- SEE IS-0558.                                   
014800 0200-MOVE-REQUIRED-FIELDS.                                       
014900     MOVE "0200-MOVE-REQUIRED-FIELDS" TO PARA-NAME.               
015000     MOVE ICR OF USER-REC TO WS-ICR-TRACE-BIN.                    
015100     PERFORM 0250-PARSE-ICR-RATIO.                                
015200     MOVE CORRECTION-FACTOR OF USER-REC                           
015300         TO CP-CORRECTION-FACTOR.                                 
015400     MOVE CORRECTION-FACTOR OF USER-REC TO WS-ISF-CHECK.          
015500     MOVE TARGET-GLUCOSE OF USER-REC TO CP-TARGET-GLUCOSE.        
015600                                                                  
015700 0200-EXIT.                                                       
015800     EXIT.                                                        
015900                                                                  
016000******************************************************************
016100* 0250-PARSE-ICR-RATIO -- PLV 031812.  U3/U7 BOTH CALL FOR THE   *
016200* RATIO TO BE ACCEPTED AS "N:D" TEXT (E.G. "1:10" MEANS 0.1      *
016300* UNITS PER GRAM) AS WELL AS A PLAIN DECIMAL.  ICR OF USER-REC   *
016400* IS THE SAME 7-BYTE SLOT EITHER WAY, SO WE LOOK FOR A COLON     *
016500* FIRST.  NO COLON MEANS THE FIELD IS ALREADY A DECIMAL AND IS   *
016600* MOVED ACROSS AS-IS.  A COLON MEANS WE UNSTRING AND VALIDATE    *
016700* BOTH HALVES -- BAD FORMAT OR A ZERO DENOMINATOR LEAVES CP-ICR  *
016800* AT ZERO SO 0300-CHECK-REQUIRED FLAGS IT MISSING THE SAME AS AN *
016900* ICR THAT WAS NEVER KEYED AT ALL.  REQ IS-0558.                 *
017000******************************************************************
017100 0250-PARSE-ICR-RATIO.                                            
017200     MOVE "0250-PARSE-ICR-RATIO" TO PARA-NAME.                    
017300     MOVE ICR OF USER-REC TO WS-ICR-RATIO-TEXT.                   
017400     MOVE ICR OF USER-REC TO CP-ICR.                              
017500     MOVE ZERO TO WS-ICR-COLON-POS.                               
017600     PERFORM 0260-SCAN-FOR-COLON THRU 0260-EXIT                   
017700         VARYING WS-ICR-SCAN-IDX FROM 1 BY 1                      
017800         UNTIL WS-ICR-SCAN-IDX > 8                                
017900            OR WS-ICR-RATIO-TEXT (WS-ICR-SCAN-IDX:1) = ":".       
018000     IF WS-ICR-SCAN-IDX > 8                                       
018100         NEXT SENTENCE                                            
018200     ELSE                                                         
018300         MOVE WS-ICR-SCAN-IDX TO WS-ICR-COLON-POS                 
018400         PERFORM 0270-SPLIT-RATIO-TEXT                            
018500         PERFORM 0280-VALIDATE-RATIO-PARTS                        
018600         IF WS-ICR-RATIO-BAD                                      
018700             MOVE ZERO TO CP-ICR                                  
018800         ELSE                                                     
018900             COMPUTE CP-ICR ROUNDED =                             
019000                 WS-ICR-NUMER-INT / WS-ICR-DENOM-INT              
019100         END-IF                                                   
019200     END-IF.                                                      
019300                                                                  
019400 0250-EXIT.                                                       
019500     EXIT.                                                        
019600                                                                  
019700 0260-SCAN-FOR-COLON.                                             
019800     CONTINUE.                                                    
019900 0260-EXIT.                                                       
020000     EXIT.                                                        
020100                                                                  
020200* SPLITS "N:D" ON THE COLON FOUND BY 0260.  UNSTRING LEFT-        
020300* JUSTIFIES AND SPACE-FILLS EACH HALF INTO ITS 4-BYTE RECEIVER,   
020400* WHICH IS PLENTY FOR A 3-DIGIT NUMERATOR OR DENOMINATOR.         
020500 0270-SPLIT-RATIO-TEXT.                                           
020600     MOVE "0270-SPLIT-RATIO-TEXT" TO PARA-NAME.                   
020700     UNSTRING WS-ICR-RATIO-TEXT DELIMITED BY ":"                  
020800         INTO WS-ICR-NUMER-TEXT                                   
020900              WS-ICR-DENOM-TEXT                                   
021000     END-UNSTRING.                                                
021100                                                                  
021200 0270-EXIT.                                                       
021300     EXIT.                                                        
021400                                                                  
021500* VALIDATES BOTH HALVES ARE DIGITS-ONLY (VIA 0285, TWICE, ONE     
021600* SIDE AT A TIME THROUGH THE SHARED WS-ICR-CHECK-TEXT SCRATCH)    
021700* AND TRAPS A ZERO DENOMINATOR -- EITHER ONE SETS WS-ICR-RATIO-   
021800* BAD-SW SO 0250 KNOWS TO TREAT THE RATIO AS MISSING.             
021900 0280-VALIDATE-RATIO-PARTS.                                       
022000     MOVE "0280-VALIDATE-RATIO-PARTS" TO PARA-NAME.               
022100     MOVE "N" TO WS-ICR-RATIO-BAD-SW.                             
022200     MOVE ZERO TO WS-ICR-NUMER-INT.                               
022300     MOVE ZERO TO WS-ICR-DENOM-INT.                               
022400     MOVE WS-ICR-NUMER-TEXT TO WS-ICR-CHECK-TEXT.                 
022500     PERFORM 0285-CHECK-DIGITS-ONLY.                              
022600     IF WS-ICR-CHECK-BAD                                          
022700         MOVE "Y" TO WS-ICR-RATIO-BAD-SW                          
022800     ELSE                                                         
022900         MOVE WS-ICR-CHECK-TEXT (1:WS-ICR-CHECK-LEN)              
023000             TO WS-ICR-NUMER-INT                                  
023100     END-IF.                                                      
023200     MOVE WS-ICR-DENOM-TEXT TO WS-ICR-CHECK-TEXT.                 
023300     PERFORM 0285-CHECK-DIGITS-ONLY.                              
023400     IF WS-ICR-CHECK-BAD                                          
023500         MOVE "Y" TO WS-ICR-RATIO-BAD-SW                          
023600     ELSE                                                         
023700         MOVE WS-ICR-CHECK-TEXT (1:WS-ICR-CHECK-LEN)              
023800             TO WS-ICR-DENOM-INT                                  
023900     END-IF.                                                      
024000     IF WS-ICR-DENOM-INT = ZERO                                   
024100         MOVE "Y" TO WS-ICR-RATIO-BAD-SW                          
024200     END-IF.                                                      
024300                                                                  
024400 0280-EXIT.                                                       
024500     EXIT.                                                        
024600                                                                  
024700* WS-ICR-CHECK-TEXT MUST BE A RUN OF 1-4 DIGITS FOLLOWED BY       
024800* NOTHING BUT TRAILING SPACES -- ANY OTHER CHARACTER IN THE       
024900* RUN, OR NO DIGITS AT ALL, IS A BAD HALF OF THE RATIO.           
025000 0285-CHECK-DIGITS-ONLY.                                          
025100     MOVE "0285-CHECK-DIGITS-ONLY" TO PARA-NAME.                  
025200     MOVE "N" TO WS-ICR-CHECK-BAD-SW.                             
025300     PERFORM 0286-SCAN-DIGIT-RUN THRU 0286-EXIT                   
025400         VARYING WS-ICR-SCAN-IDX FROM 1 BY 1                      
025500         UNTIL WS-ICR-SCAN-IDX > 4                                
025600            OR WS-ICR-CHECK-TEXT (WS-ICR-SCAN-IDX:1) NOT NUMERIC. 
025700     COMPUTE WS-ICR-CHECK-LEN = WS-ICR-SCAN-IDX - 1.              
025800     IF WS-ICR-CHECK-LEN = ZERO                                   
025900         MOVE "Y" TO WS-ICR-CHECK-BAD-SW                          
026000     ELSE                                                         
026100         IF WS-ICR-SCAN-IDX <= 4                                  
026200             IF WS-ICR-CHECK-TEXT (WS-ICR-SCAN-IDX:) NOT = SPACES 
026300                 MOVE "Y" TO WS-ICR-CHECK-BAD-SW                  
026400             END-IF                                               
026500         END-IF                                                   
026600     END-IF.                                                      
026700                                                                  
026800 0285-EXIT.                                                       
026900     EXIT.                                                        
027000                                                                  
027100 0286-SCAN-DIGIT-RUN.                                             
027200     CONTINUE.                                                    
027300 0286-EXIT.                                                       
027400     EXIT.                                                        
027500                                                                  
027600******************************************************************
027700* 0300-CHECK-REQUIRED -- ICR, ISF, AND TARGET GLUCOSE ARE ALL   * 
027800* REQUIRED.  A MISSING ONE IS RECORDED BY LABEL, NOT JUST BY    * 
027900* COUNT, SO MLSCNEDT'S EDIT REPORT CAN LIST WHICH FIELDS ARE    * 
028000* MISSING RATHER THAN JUST HOW MANY.  THE LABEL TEXT MATCHES    * 
028100* THE EDIT REPORT WORDING EXACTLY SO MLSCNEDT CAN ECHO IT AS-IS * 
028200* WITHOUT ANY TRANSLATION -- SEE DCW 051200.                     *
028300******************************************************************
028400 0300-CHECK-REQUIRED.                                             
028500     MOVE "0300-CHECK-REQUIRED" TO PARA-NAME.                     
028600* ICR MISSING OR ZERO.                                            
028700     IF CP-ICR NOT GREATER THAN ZERO                              
028800         ADD 1 TO CP-MISSING-COUNT                                
028900         SET CP-MISS-IDX TO CP-MISSING-COUNT                      
029000         MOVE "INSULIN TO CARB RATIO (ICR)"                       
029100             TO CP-MISSING-LABEL(CP-MISS-IDX)                     
029200     END-IF.                                                      
029300* ISF MISSING OR ZERO -- TESTED THROUGH THE REDEFINED SIGN-TEST   
029400* VIEW RATHER THAN CP-CORRECTION-FACTOR DIRECTLY.                 
029500     IF WS-ISF-SIGN-TEST NOT GREATER THAN ZERO                    
029600         ADD 1 TO CP-MISSING-COUNT                                
029700         SET CP-MISS-IDX TO CP-MISSING-COUNT                      
029800         MOVE "CORRECTION FACTOR (ISF)"                           
029900             TO CP-MISSING-LABEL(CP-MISS-IDX)                     
030000     END-IF.                                                      
030100* TARGET GLUCOSE MISSING OR ZERO.                                 
030200     IF CP-TARGET-GLUCOSE NOT GREATER THAN ZERO                   
030300         ADD 1 TO CP-MISSING-COUNT                                
030400         SET CP-MISS-IDX TO CP-MISSING-COUNT                      
030500         MOVE "TARGET GLUCOSE"                                    
030600             TO CP-MISSING-LABEL(CP-MISS-IDX)                     
030700     END-IF.                                                      
030800                                                                  
030900 0300-EXIT.                                                       
031000     EXIT.                                                        
031100                                                                  
031200******************************************************************
031300* 0400-DEFAULT-OPTIONAL-PCTS -- THE FOUR ADJUSTMENT PERCENTAGES * 
031400* ARE OPTIONAL.  THE PROFILE SCREEN LEAVES -1 IN ANY ONE THE    * 
031500* PATIENT NEVER SET (SEE RKO 091496), SO "NOT LESS THAN ZERO"   * 
031600* IS THE TEST FOR "THE PATIENT ACTUALLY ENTERED SOMETHING."     * 
031700* CP-USED-DEFAULT-SW IS SET IF ANY OF THE FOUR WAS DEFAULTED,   * 
031800* REGARDLESS OF WHICH ONE -- IT ONLY DRIVES THE U2 "(DEFAULT)"  * 
031900* TAG, NOT PER-FIELD REPORTING.                                 * 
032000******************************************************************
032100 0400-DEFAULT-OPTIONAL-PCTS.                                      
032200     MOVE "0400-DEFAULT-OPTIONAL-PCTS" TO PARA-NAME.              
032300* SICK-DAY PERCENTAGE.                                            
032400     IF SICK-ADJ-PCT OF USER-REC NOT LESS THAN ZERO               
032500         MOVE SICK-ADJ-PCT OF USER-REC TO CP-SICK-PCT             
032600     ELSE                                                         
032700         MOVE WS-DFLT-SICK-PCT TO CP-SICK-PCT                     
032800         SET CP-USED-DEFAULT TO TRUE                              
032900     END-IF.                                                      
033000* STRESS PERCENTAGE.                                              
033100     IF STRESS-ADJ-PCT OF USER-REC NOT LESS THAN ZERO             
033200         MOVE STRESS-ADJ-PCT OF USER-REC TO CP-STRESS-PCT         
033300     ELSE                                                         
033400         MOVE WS-DFLT-STRESS-PCT TO CP-STRESS-PCT                 
033500         SET CP-USED-DEFAULT TO TRUE                              
033600     END-IF.                                                      
033700* LIGHT EXERCISE PERCENTAGE.                                      
033800     IF LIGHT-EX-PCT OF USER-REC NOT LESS THAN ZERO               
033900         MOVE LIGHT-EX-PCT OF USER-REC TO CP-LIGHT-PCT            
034000     ELSE                                                         
034100         MOVE WS-DFLT-LIGHT-PCT TO CP-LIGHT-PCT                   
034200         SET CP-USED-DEFAULT TO TRUE                              
034300     END-IF.                                                      
034400* INTENSE EXERCISE PERCENTAGE.                                    
034500     IF INTENSE-EX-PCT OF USER-REC NOT LESS THAN ZERO             
034600         MOVE INTENSE-EX-PCT OF USER-REC TO CP-INTENSE-PCT        
034700     ELSE                                                         
034800         MOVE WS-DFLT-INTENSE-PCT TO CP-INTENSE-PCT               
034900         SET CP-USED-DEFAULT TO TRUE                              
035000     END-IF.                                                      
035100                                                                  
035200 0400-EXIT.                                                       
035300     EXIT.                                                        
035400                                                                  
