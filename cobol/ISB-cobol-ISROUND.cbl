000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  ISROUND.                                            
000400 AUTHOR. R. OKONKWO.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 03/14/94.                                          
000700 DATE-COMPILED. 03/14/94.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* CHANGE LOG                                                    * ISROUND1
001100*   031494 RKO  ORIGINAL -- SPLIT OUT OF ISCALC1 SO THE HALF-UP  *ISROUND2
001200*              ROUNDING RULES LIVE IN ONE PLACE.  REQ IS-0194    *ISROUND3
001300*   091496 RKO  ADDED FUNCTION 2 (ROUND TO NEAREST HALF UNIT)    *ISROUND4
001400*              FOR THE DOSE CALCULATORS.  REQ IS-0311            *ISROUND5
001500*   051298 JMH  CORRECTED NEGATIVE-VALUE ROUNDING -- WAS ROUNDING*ISROUND6
001600*              TOWARD ZERO INSTEAD OF HALF-UP ON NEG DOSES.      *ISROUND7
001700*              REQ IS-0388                                      * ISROUND8
001800*   112898 JMH  Y2K REVIEW -- NO DATE FIELDS IN THIS PROGRAM,    *ISROUND9
001900*              DATE-WORK-AREA BELOW IS TRACE-ONLY.  NO CHANGE.   *ISROUN10
002000*   042099 DCW  ADDED INVALID-FUNCTION-CODE TRAP -- CALLERS WERE *ISROUN11
002100*              PASSING UNINITIALIZED WS-FUNCTION-CD ON ABEND     *ISROUN12
002200*              RETRY PATHS.  REQ IS-0402                        * ISROUN13
002300*   072003 DCW  RAISED MAX ABSOLUTE VALUE TO S9(7) FOR THE       *ISROUN14
002400*              CUMULATIVE-CARB FIELDS ON LARGE MEALS.            *ISROUN15
002500*   101509 PLV  NO LOGIC CHANGE -- COMMENT CLEANUP ONLY.         *ISROUN16
002600*   031512 PLV  ADDED THE OUTPUT-VALUE TRACE VIEW BELOW AND      *ISROUN17
002700*              MOVED TWO STANDALONE SCRATCH FIELDS TO 77-LEVELS  *ISROUN18
002800*              PER THE SHOP CODING STANDARDS REVIEW.  IS-0558    *ISROUN19
002900******************************************************************
003000                                                                  
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER. IBM-390.                                        
003400 OBJECT-COMPUTER. IBM-390.                                        
003500 SPECIAL-NAMES.                                                   
003600     C01 IS TOP-OF-FORM.                                          
003700                                                                  
003800 INPUT-OUTPUT SECTION.                                            
003900                                                                  
004000 DATA DIVISION.                                                   
004100 FILE SECTION.                                                    
004200                                                                  
004300 WORKING-STORAGE SECTION.                                         
004400*----------------------------------------------------------------*
004500* IS-0194  ROUNDING WORK AREA                                   * 
004600*----------------------------------------------------------------*
004700 01  WS-MISC-FIELDS.                                              
004800     05  WS-FUNCTION-CD           PIC 9(1) COMP.                  
004900         88  WS-FN-2-DECIMALS          VALUE 1.                   
005000         88  WS-FN-HALF-UNIT            VALUE 2.                  
005100         88  WS-FN-VALID                VALUE 1 2.                
005200     05  WS-DOUBLED-VALUE         PIC S9(7)V9 COMP-3.             
005300                                                                  
005400* STANDALONE SCRATCH SCALARS -- KEPT AS 77-LEVELS PER SHOP        
005500* STANDARD SINCE NEITHER ONE IS EVER CARRIED AS PART OF A LARGER  
005600* RECORD OR MOVED AS A GROUP.                                     
005700 77  WS-WHOLE-HALVES              PIC S9(7) COMP.                 
005800 77  WS-TRACE-CTR                 PIC S9(4) COMP VALUE ZERO.      
005900                                                                  
006000* ALTERNATE VIEW OF THE DOUBLED VALUE USED WHEN WE HAVE TO        
006100* DISPLAY IT ON AN ABEND TRACE LINE -- SEE 0800-TRAP-INVALID.     
006200 01  WS-DOUBLED-VALUE-AREA.                                       
006300     05  WS-DOUBLED-BIN           PIC S9(8) COMP.                 
006400 01  WS-DOUBLED-VALUE-ALT REDEFINES WS-DOUBLED-VALUE-AREA.        
006500     05  WS-DOUBLED-DSP           PIC S9(8).                      
006600                                                                  
006700* TRACE TIMESTAMP -- WHEN 0800-TRAP-INVALID FIRES WE LOG THE      
006800* SYSTEM DATE BROKEN OUT BY CENTURY SO THE OPERATOR CAN READ IT   
006900* WITHOUT SQUINTING AT A PACKED YYMMDD.                           
007000 01  WS-TRACE-DATE.                                               
007100     05  WS-TRACE-DATE-YYMMDD     PIC 9(6).                       
007200 01  WS-TRACE-DATE-ALT REDEFINES WS-TRACE-DATE.                   
007300     05  WS-TRACE-YY              PIC 9(2).                       
007400     05  WS-TRACE-MM              PIC 9(2).                       
007500     05  WS-TRACE-DD              PIC 9(2).                       
007600 01  WS-TRACE-CENTURY-AREA.                                       
007700     05  WS-TRACE-CC              PIC 9(2) VALUE 19.              
007800     05  FILLER                   PIC X(4) VALUE SPACES.          
007900                                                                  
008000* OUTPUT-VALUE TRACE -- LETS AN ABEND TAKEN AFTER EITHER ROUNDING 
008100* PATH SHOW THE RESULT WE WERE ABOUT TO HAND BACK TO THE CALLER.  
008200 01  WS-OUTPUT-TRACE-AREA.                                        
008300     05  WS-OUT-TRACE-BIN         PIC S9(7)V99 COMP-3.            
008400 01  WS-OUTPUT-TRACE-ALT REDEFINES WS-OUTPUT-TRACE-AREA.          
008500     05  WS-OUT-TRACE-DSP         PIC S9(7)V99.                   
008600                                                                  
008700     COPY ABENDREC.                                               
008800                                                                  
008900 LINKAGE SECTION.                                                 
009000*----------------------------------------------------------------*
009100* FUNCTION-CD        1 = ROUND TO 2 DECIMALS (HALF-UP)           *
009200*                    2 = ROUND TO NEAREST 0.5 UNIT (HALF-UP)     *
009300*----------------------------------------------------------------*
009400 01  FUNCTION-CD               PIC 9(1).                          
009500 01  INPUT-VALUE                PIC S9(7)V9999.                   
009600 01  OUTPUT-VALUE               PIC S9(7)V99.                     
009700                                                                  
009800******************************************************************
009900* PROCEDURE DIVISION.                                           * 
010000* ISROUND IS A SHARED UTILITY -- EVERY PROGRAM IN THIS APPLICA- * 
010100* TION THAT NEEDS A ROUNDED DOSE OR A ROUNDED MONEY FIELD CALLS  *
010200* IN HERE RATHER THAN CODING ITS OWN COMPUTE ROUNDED, SO THE     *
010300* HALF-UP RULE STAYS IN EXACTLY ONE PLACE -- SEE RKO 031494.     *
010400******************************************************************
010500 PROCEDURE DIVISION USING FUNCTION-CD INPUT-VALUE                 
010600                          OUTPUT-VALUE.                           
010700                                                                  
010800* VALIDATE THE FUNCTION CODE FIRST (DCW 042099), THEN DISPATCH    
010900* TO WHICHEVER ROUNDING RULE WAS ASKED FOR.                       
011000 0100-MAIN-CONTROL.                                               
011100     MOVE "0100-MAIN-CONTROL" TO PARA-NAME.                       
011200     MOVE FUNCTION-CD TO WS-FUNCTION-CD.                          
011300     IF NOT WS-FN-VALID                                           
011400         PERFORM 0800-TRAP-INVALID                                
011500     END-IF.                                                      
011600     IF WS-FN-2-DECIMALS                                          
011700         PERFORM 0200-ROUND-2-DECIMALS                            
011800     ELSE                                                         
011900         PERFORM 0300-ROUND-HALF-UNIT                             
012000     END-IF.                                                      
012100     GOBACK.                                                      
012200                                                                  
012300* FUNCTION 1 -- PLAIN HALF-UP ROUNDING TO TWO DECIMAL PLACES,     
012400* USED FOR MONEY-STYLE FIELDS RATHER THAN DOSES.                  
012500 0200-ROUND-2-DECIMALS.                                           
012600     MOVE "0200-ROUND-2-DECIMALS" TO PARA-NAME.                   
012700     COMPUTE OUTPUT-VALUE ROUNDED = INPUT-VALUE.                  
012800     MOVE OUTPUT-VALUE TO WS-OUT-TRACE-BIN.                       
012900                                                                  
013000 0200-EXIT.                                                       
013100     EXIT.                                                        
013200                                                                  
013300 0300-ROUND-HALF-UNIT.                                            
013400* ROUNDDOSE(X) = ROUND(X * 2) / 2 HALF-UP.  WE DO THE MULTIPLY    
013500* AND DIVIDE IN TWO STEPS SO THE INTERMEDIATE ROUNDED-WHOLE VALUE 
013600* IS AVAILABLE FOR THE TRACE LINE IF 0800-TRAP-INVALID EVER NEEDS 
013700* IT (IT DOESN'T TODAY, BUT JMH LEFT IT WIRED UP -- SEE 051298).  
013800     MOVE "0300-ROUND-HALF-UNIT" TO PARA-NAME.                    
013900     COMPUTE WS-DOUBLED-VALUE ROUNDED = INPUT-VALUE * 2.          
014000     COMPUTE WS-WHOLE-HALVES ROUNDED = WS-DOUBLED-VALUE.          
014100     COMPUTE OUTPUT-VALUE ROUNDED = WS-WHOLE-HALVES / 2.          
014200     MOVE OUTPUT-VALUE TO WS-OUT-TRACE-BIN.                       
014300                                                                  
014400 0300-EXIT.                                                       
014500     EXIT.                                                        
014600                                                                  
014700******************************************************************
014800* 0800-TRAP-INVALID -- DCW 042099.  A CALLER PASSING AN          *
014900* UNINITIALIZED OR GARBAGE FUNCTION CODE GETS AN ABEND TRACE     *
015000* RECORD RATHER THAN A SILENT WRONG ANSWER.  THE BAD CODE ITSELF* 
015100* IS MOVED THROUGH THE REDEFINED WS-DOUBLED-VALUE-AREA SO IT     *
015200* PRINTS AS A READABLE NUMBER ON ACTUAL-VAL RATHER THAN AS A     *
015300* ONE-DIGIT COMP FIELD.  SEE ABENDREC FOR THE FULL FIELD LAYOUT, *
015400* AND THE CHANGE LOG ENTRY ABOVE FOR WHY THIS PARAGRAPH EXISTS   *
015500* AT ALL.                                                        *
015600******************************************************************
015700 0800-TRAP-INVALID.                                               
015800     MOVE "0800-TRAP-INVALID" TO PARA-NAME.                       
015900     MOVE WS-FUNCTION-CD TO WS-DOUBLED-BIN.                       
016000     MOVE "INVALID ROUNDING FUNCTION CODE PASSED TO ISROUND"      
016100         TO ABEND-REASON.                                         
016200     MOVE "1 OR 2" TO EXPECTED-VAL.                               
016300     MOVE WS-DOUBLED-DSP TO ACTUAL-VAL.                           
016400     DISPLAY ABEND-REC.                                           
016500* FORCE THE 0C7 SO THE JOB STOPS HERE RATHER THAN CONTINUING ON   
016600* WITH AN UNREADY OUTPUT-VALUE.                                   
016700     DIVIDE ZERO-VAL INTO ONE-VAL.                                
016800                                                                  
016900 0800-EXIT.                                                       
017000     EXIT.                                                        
017100                                                                  
