000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  ISCALC2.                                            
000400 AUTHOR. DONNA C. WEST.                                           
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 04/20/99.                                          
000700 DATE-COMPILED. 04/20/99.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* CHANGE LOG                                                    * ISCALC21
001100*   042099 DCW  ORIGINAL -- SIMPLE CALCULATOR FOR MLUPDATE TO    *ISCALC22
001200*              FALL BACK ON WHEN ISCALC1 REPORTS AN INCOMPLETE   *ISCALC23
001300*              PROFILE.  USES SHOP DEFAULTS IN PLACE OF ANY      *ISCALC24
001400*              MISSING FIELD RATHER THAN REFUSING TO CALCULATE.  *ISCALC25
001500*              REQ IS-0402                                      * ISCALC26
001600*   072003 DCW  NO NEGATIVE CORRECTION IN THE SIMPLE PATH -- THE *ISCALC27
001700*              STATE AUDIT WANTED THE FALLBACK TO NEVER REDUCE   *ISCALC28
001800*              A DOSE BELOW THE CARB PORTION.  REQ IS-0471       *ISCALC29
001900*   101509 PLV  ADDED THE "1:N" DISPLAY STRING FOR THE REGISTER. *ISCALC2A
002000*              REQ IS-0512                                      * ISCALC2B
002100*   031512 PLV  ADDED THE TOTAL-DOSE TRACE VIEW BELOW AND MOVED  *ISCALC2C
002200*              TWO STANDALONE SCRATCH FIELDS TO 77-LEVELS PER    *ISCALC2D
002300*              THE SHOP CODING STANDARDS REVIEW.  REQ IS-0558    *ISCALC2E
002400******************************************************************
002500                                                                  
002600 ENVIRONMENT DIVISION.                                            
002700 CONFIGURATION SECTION.                                           
002800 SOURCE-COMPUTER. IBM-390.                                        
002900 OBJECT-COMPUTER. IBM-390.                                        
003000 SPECIAL-NAMES.                                                   
003100     C01 IS TOP-OF-FORM.                                          
003200                                                                  
003300 INPUT-OUTPUT SECTION.                                            
003400                                                                  
003500 DATA DIVISION.                                                   
003600 FILE SECTION.                                                    
003700                                                                  
003800 WORKING-STORAGE SECTION.                                         
003900                                                                  
004000* THE RESOLVED PROFILE VALUES (AFTER DEFAULTING) AND THE DOSE     
004100* COMPONENTS COMPUTED FROM THEM.                                  
004200 01  WS-MISC-FIELDS.                                              
004300     05  WS-ICR-WORK              PIC S9(3)V9(4) COMP-3.          
004400     05  WS-ISF-WORK              PIC S9(3)V99 COMP-3.            
004500     05  WS-TARGET-WORK           PIC S9(3) COMP-3.               
004600     05  WS-CARB-DOSE             PIC S9(5)V9999 COMP-3.          
004700     05  WS-CORRECTION-DOSE       PIC S9(5)V9999 COMP-3.          
004800     05  WS-TOTAL-DOSE            PIC S9(5)V9999 COMP-3.          
004900                                                                  
005000* STANDALONE SCRATCH SCALARS -- KEPT AS 77-LEVELS PER SHOP        
005100* STANDARD SINCE NONE OF THE THREE IS EVER CARRIED AS PART OF A   
005200* LARGER RECORD OR MOVED AS A GROUP.                              
005300 77  WS-ROUND-FN-CD               PIC 9(1) COMP VALUE 2.          
005400 77  WS-USED-DFLT-ICR-SW          PIC X(1) VALUE "N".             
005500 77  WS-RATIO-DENOM               PIC S9(5) COMP VALUE ZERO.      
005600                                                                  
005700* THE SHOP DEFAULTS FOR THE SIMPLE PATH -- 1:10, ISF 50, TARGET   
005800* 100.  KEPT SEPARATE FROM ISPARAM'S DEFAULTS BECAUSE THIS PATH   
005900* NEVER SEES A CALC-PARM-REC, ONLY THE RAW USER-REC.              
006000 01  WS-DEFAULT-VALUES.                                           
006100     05  WS-DFLT-ICR              PIC S9(3)V9(4) VALUE 0.1000.    
006200     05  WS-DFLT-ISF              PIC S9(3)V99 VALUE 50.00.       
006300     05  WS-DFLT-TARGET           PIC S9(3) VALUE 100.            
006400 01  WS-DEFAULT-VALUES-ALT REDEFINES WS-DEFAULT-VALUES.           
006500     05  WS-DFLT-VALUES-LINE      PIC X(10).                      
006600                                                                  
006700* RATIO-DENOMINATOR WORK AREA -- N = ROUND(1/ICR) FOR THE "1:N"   
006800* DISPLAY STRING.  ALTERNATE VIEW GIVES US A ZONED COPY TO EDIT   
006900* INTO WS-RATIO-TEXT WITHOUT A SEPARATE MOVE.                     
007000 01  WS-RATIO-DENOM-AREA.                                         
007100     05  WS-RATIO-DENOM-BIN       PIC S9(5) COMP.                 
007200 01  WS-RATIO-DENOM-ALT REDEFINES WS-RATIO-DENOM-AREA.            
007300     05  WS-RATIO-DENOM-DSP       PIC S9(5).                      
007400 01  WS-RATIO-EDIT.                                               
007500     05  WS-RATIO-DENOM-ZZZ       PIC ZZZ9.                       
007600                                                                  
007700* WS-TOTAL-DOSE IS COMP-3 AND WILL NOT FORMAT ON A RAW STORAGE    
007800* DUMP -- 0500 MOVES IT HERE JUST BEFORE THE ISROUND CALL SO A    
007900* DUMP TAKEN DURING THAT CALL SHOWS THE PRE-ROUND VALUE IN A      
008000* ZONED, READABLE FORM.                                           
008100 01  WS-TOTAL-DOSE-TRACE-AREA.                                    
008200     05  WS-TDT-BIN               PIC S9(5)V9999 COMP-3.          
008300 01  WS-TOTAL-DOSE-TRACE-ALT REDEFINES WS-TOTAL-DOSE-TRACE-AREA.  
008400     05  WS-TDT-DSP               PIC S9(5)V9999.                 
008500                                                                  
008600     COPY ABENDREC.                                               
008700                                                                  
008800 LINKAGE SECTION.                                                 
008900     COPY USERREC.                                                
009000                                                                  
009100 01  TOTAL-CARBS-IN                PIC S9(4)V99.                  
009200 01  CURRENT-GLUCOSE-IN            PIC S9(3).                     
009300 01  GLUCOSE-PROVIDED-SW           PIC X(1).                      
009400     88  GLUCOSE-PROVIDED              VALUE "Y".                 
009500                                                                  
009600 01  CARB-DOSE-OUT                 PIC S9(3)V99.                  
009700 01  CORRECTION-DOSE-OUT           PIC S9(3)V99.                  
009800 01  RECOMMENDED-DOSE-OUT          PIC S9(3)V99.                  
009900 01  RATIO-TEXT                    PIC X(30).                     
010000                                                                  
010100******************************************************************
010200* PROCEDURE DIVISION.                                           * 
010300* ISCALC2 IS THE SHOP-DEFAULT FALLBACK -- USER-REC IS PASSED    * 
010400* DIRECTLY, NOT A CALC-PARM-REC, BECAUSE THIS PATH IS WALKED     *
010500* PRECISELY WHEN THE PROFILE IS TOO THIN TO BUILD ONE.  ANY      *
010600* MISSING FIELD IS REPLACED WITH THE SHOP DEFAULT IN WS-DEFAULT-* 
010700* VALUES RATHER THAN REFUSING TO CALCULATE -- SEE DCW 042099.    *
010800******************************************************************
010900 PROCEDURE DIVISION USING USER-REC TOTAL-CARBS-IN                 
011000                          CURRENT-GLUCOSE-IN                      
011100                          GLUCOSE-PROVIDED-SW                     
011200                          CARB-DOSE-OUT CORRECTION-DOSE-OUT       
011300                          RECOMMENDED-DOSE-OUT RATIO-TEXT.        
011400                                                                  
011500* ONE STRAIGHT-LINE SEQUENCE -- RESOLVE THE PROFILE, THEN THE     
011600* TWO DOSE COMPONENTS, THEN TOTAL AND ROUND, THEN THE DISPLAY     
011700* STRING FOR THE REGISTER.  NO BRANCHING AT THIS LEVEL.           
011800 0100-MAIN-CONTROL.                                               
011900     MOVE "0100-MAIN-CONTROL" TO PARA-NAME.                       
012000     PERFORM 0200-RESOLVE-PROFILE-VALUES.                         
012100     PERFORM 0300-CARB-DOSE.                                      
012200     PERFORM 0400-CORRECTION-DOSE.                                
012300     PERFORM 0500-TOTAL-AND-ROUND.                                
012400     PERFORM 0600-BUILD-RATIO-TEXT.                               
012500     GOBACK.                                                      
012600                                                                  
012700******************************************************************
012800* 0200-RESOLVE-PROFILE-VALUES -- ANY PROFILE FIELD THAT IS ZERO * 
012900* OR BLANK ON USER-REC IS REPLACED WITH THE MATCHING SHOP       * 
013000* DEFAULT.  WS-USED-DFLT-ICR-SW REMEMBERS WHETHER THE ICR ITSELF* 
013100* WAS DEFAULTED SO 0600 CAN LABEL THE RATIO TEXT ACCORDINGLY.    *
013200******************************************************************
013300 0200-RESOLVE-PROFILE-VALUES.                                     
013400     MOVE "0200-RESOLVE-PROFILE-VALUES" TO PARA-NAME.             
013500     MOVE "N" TO WS-USED-DFLT-ICR-SW.                             
013600     IF ICR OF USER-REC > ZERO                                    
013700         MOVE ICR OF USER-REC TO WS-ICR-WORK                      
013800     ELSE                                                         
013900         MOVE WS-DFLT-ICR TO WS-ICR-WORK                          
014000         MOVE "Y" TO WS-USED-DFLT-ICR-SW                          
014100     END-IF.                                                      
014200     IF CORRECTION-FACTOR OF USER-REC > ZERO                      
014300         MOVE CORRECTION-FACTOR OF USER-REC TO WS-ISF-WORK        
014400     ELSE                                                         
014500         MOVE WS-DFLT-ISF TO WS-ISF-WORK                          
014600     END-IF.                                                      
014700     IF TARGET-GLUCOSE OF USER-REC > ZERO                         
014800         MOVE TARGET-GLUCOSE OF USER-REC TO WS-TARGET-WORK        
014900     ELSE                                                         
015000         MOVE WS-DFLT-TARGET TO WS-TARGET-WORK                    
015100     END-IF.                                                      
015200                                                                  
015300 0200-EXIT.                                                       
015400     EXIT.                                                        
015500                                                                  
015600* SAME CARB-DOSE ARITHMETIC AS ISCALC1'S 0300, JUST AGAINST THE   
015700* RESOLVED (POSSIBLY DEFAULTED) ICR INSTEAD OF A CALC-PARM-REC    
015800* FIELD.                                                          
015900 0300-CARB-DOSE.                                                  
016000     MOVE "0300-CARB-DOSE" TO PARA-NAME.                          
016100     COMPUTE WS-CARB-DOSE ROUNDED = TOTAL-CARBS-IN * WS-ICR-WORK. 
016200                                                                  
016300 0300-EXIT.                                                       
016400     EXIT.                                                        
016500                                                                  
016600******************************************************************
016700* 0400-CORRECTION-DOSE -- SIMPLE PATH CORRECTION IS POSITIVE-   * 
016800* ONLY, FLOORED AT ZERO, NEVER NEGATIVE.  THE FULL CALCULATOR   * 
016900* IN ISCALC1 ALLOWS A NEGATIVE CORRECTION (DOWN TO ITS -50%     * 
017000* FLOOR); THE STATE AUDIT SPECIFICALLY DID NOT WANT THAT        * 
017100* BEHAVIOR IN THE DEFAULTED FALLBACK PATH -- SEE DCW 072003.     *
017200******************************************************************
017300 0400-CORRECTION-DOSE.                                            
017400     MOVE "0400-CORRECTION-DOSE" TO PARA-NAME.                    
017500     MOVE ZERO TO WS-CORRECTION-DOSE.                             
017600     IF GLUCOSE-PROVIDED AND CURRENT-GLUCOSE-IN > ZERO            
017700         COMPUTE WS-CORRECTION-DOSE ROUNDED =                     
017800             (CURRENT-GLUCOSE-IN - WS-TARGET-WORK) / WS-ISF-WORK  
017900         IF WS-CORRECTION-DOSE < ZERO                             
018000             MOVE ZERO TO WS-CORRECTION-DOSE                      
018100         END-IF                                                   
018200     END-IF.                                                      
018300                                                                  
018400 0400-EXIT.                                                       
018500     EXIT.                                                        
018600                                                                  
018700* TOTAL THE TWO COMPONENTS, TRACE THE PRE-ROUND VALUE (SEE THE    
018800* WORKING-STORAGE COMMENT ON WS-TOTAL-DOSE-TRACE-AREA), THEN      
018900* ROUND VIA THE SHOP'S STANDARD ISROUND SUBPROGRAM.               
019000 0500-TOTAL-AND-ROUND.                                            
019100     MOVE "0500-TOTAL-AND-ROUND" TO PARA-NAME.                    
019200     COMPUTE WS-TOTAL-DOSE = WS-CARB-DOSE + WS-CORRECTION-DOSE.   
019300     MOVE WS-TOTAL-DOSE TO WS-TDT-BIN.                            
019400     MOVE WS-CARB-DOSE TO CARB-DOSE-OUT.                          
019500     MOVE WS-CORRECTION-DOSE TO CORRECTION-DOSE-OUT.              
019600     CALL "ISROUND" USING WS-ROUND-FN-CD WS-TOTAL-DOSE            
019700                          RECOMMENDED-DOSE-OUT.                   
019800                                                                  
019900 0500-EXIT.                                                       
020000     EXIT.                                                        
020100                                                                  
020200******************************************************************
020300* 0600-BUILD-RATIO-TEXT -- N = ROUND(1/ICR), EDITED INTO THE    * 
020400* "1:N" STRING THE NURSING STATION REGISTER PRINTS NEXT TO THE  * 
020500* DOSE.  WE COMPUTE THE DENOMINATOR AS A WHOLE NUMBER AND EDIT  * 
020600* IT HERE RATHER THAN CALLING ISROUND FOR A SINGLE INTEGER      * 
020700* ROUND -- NOT WORTH THE LINKAGE CALL FOR ONE FIELD.  THE TEXT  * 
020800* IS TAGGED "(DEFAULT)" OR "(USER PROFILE)" SO THE REGISTER     * 
020900* SHOWS WHICH ONE WAS USED -- SEE PLV 101509.                   * 
021000******************************************************************
021100 0600-BUILD-RATIO-TEXT.                                           
021200     MOVE "0600-BUILD-RATIO-TEXT" TO PARA-NAME.                   
021300     MOVE ZERO TO WS-RATIO-DENOM.                                 
021400     IF WS-ICR-WORK > ZERO                                        
021500         COMPUTE WS-RATIO-DENOM-BIN ROUNDED = 1 / WS-ICR-WORK     
021600     ELSE                                                         
021700         MOVE 10 TO WS-RATIO-DENOM-BIN                            
021800     END-IF.                                                      
021900     MOVE WS-RATIO-DENOM-DSP TO WS-RATIO-DENOM-ZZZ.               
022000     MOVE SPACES TO RATIO-TEXT.                                   
022100     IF WS-USED-DFLT-ICR-SW = "Y"                                 
022200         STRING "1:" WS-RATIO-DENOM-ZZZ " (DEFAULT)"              
022300             DELIMITED BY SIZE INTO RATIO-TEXT                    
022400     ELSE                                                         
022500         STRING "1:" WS-RATIO-DENOM-ZZZ " (USER PROFILE)"         
022600             DELIMITED BY SIZE INTO RATIO-TEXT                    
022700     END-IF.                                                      
022800                                                                  
022900 0600-EXIT.                                                       
023000     EXIT.                                                        
023100                                                                  
