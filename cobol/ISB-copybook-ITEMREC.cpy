000100******************************************************************
000200* ITEMREC  --  FOOD-ITEM DETAIL RECORD                            
000300*                                                                 
000400*          DETAIL RECORDS ON THE MEALITEMS FILE.  MLSCNEDT WRITES 
000500*          ITEM-COUNT OF THESE IMMEDIATELY BEHIND EACH MEAL-REC   
000600*          IT WRITES TO MEALS.  MLUPDATE RE-READS THEM TO         
000700*          RECOMPUTE A MEAL'S NUTRITION TOTALS BEFORE CONFIRMING. 
000800******************************************************************
000900 01  FOOD-ITEM-REC.                                               
001000     05  FI-MEAL-ID                   PIC X(30).                  
001100     05  FI-NAME                      PIC X(30).                  
001200     05  FI-QUANTITY                  PIC S9(4)V99.               
001300     05  FI-CARBS                     PIC S9(4)V99.               
001400     05  FI-CONFIDENCE                PIC SV9(4).                 
001500     05  FI-NUTRITION-ID              PIC X(20).                  
001600         88  FI-NOT-FOUND             VALUE "NOTFOUND".           
001700     05  FILLER                       PIC X(23).                  
001800                                                                  
