000100******************************************************************
000200* SCANREC  --  MEAL-SCAN REQUEST RECORD                           
000300*                                                                 
000400*          ONE RECORD PER VISION-SCAN RESULT HANDED TO MLSCNEDT.  
000500*          SR-FOOD-COUNT TELLS HOW MANY OF THE TEN SR-FOODS       
000600*          ENTRIES ARE IN USE; UNUSED ENTRIES ARE SPACE-FILLED.   
000700*          SR-VISION-WEIGHT OF ZERO MEANS THE VISION STEP COULD   
000800*          NOT ESTIMATE A WEIGHT FOR THAT FOOD -- SEE THE PORTION 
000900*          ESTIMATOR IN MLSCNEDT.                                 
001000******************************************************************
001100 01  SCAN-REQ-REC.                                                
001200     05  SR-USER-ID                   PIC X(40).                  
001300     05  SR-EST-WEIGHT                PIC S9(4)V99.               
001400     05  SR-CURRENT-GLUCOSE           PIC S9(3).                  
001500     05  SR-FOOD-COUNT                PIC 9(2).                   
001600     05  SR-FOODS OCCURS 10 TIMES INDEXED BY SR-FOOD-IDX.         
001700         10  SR-FOOD-NAME             PIC X(30).                  
001800         10  SR-FOOD-CONFIDENCE       PIC SV9(4).                 
001900         10  SR-FOOD-VISION-WEIGHT    PIC S9(4)V99.               
002000     05  FILLER                       PIC X(9).                   
002100                                                                  
