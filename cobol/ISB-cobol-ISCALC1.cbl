000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  ISCALC1.                                            
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 02/11/94.                                          
000700 DATE-COMPILED. 02/11/94.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900******************************************************************
001000* CHANGE LOG                                                    * ISCALC11
001100*   021194 JS   ORIGINAL -- FULL DOSE CALCULATOR.  CARRIES       *ISCALC12
001200*              FORWARD THE CARB/CORRECTION SPLIT FROM THE OLD    *ISCALC13
001300*              DESK CALCULATION SHEETS.  REQ IS-0112             *ISCALC14
001400*   091496 RKO  ADDED SICK/STRESS/EXERCISE ADJUSTMENTS AND THE   *ISCALC15
001500*              -50% CORRECTION FLOOR.  REQ IS-0311               *ISCALC16
001600*   051298 JMH  ADDED THE FOUR DOSE WARNING MESSAGES.  REQ       *ISCALC17
001700*              IS-0388.  REMOVE FOR 0C7 -- WATCH PATIENT-COPAY   *ISCALC18
001800*              STYLE ZERO-DIVIDE ON ISF, SEE 0300-CORRECTION.    *ISCALC19
001900*   112898 JMH  Y2K REVIEW -- NO DATE FIELDS.  NO CHANGE.        *ISCALC1A
002000*   042099 DCW  PROFILE-INCOMPLETE NOW RETURNS ALL-ZERO RESULT   *ISCALC1B
002100*              INSTEAD OF ABENDING -- MLUPDATE FALLS BACK TO     *ISCALC1C
002200*              ISCALC2 WHEN IT SEES THIS.  REQ IS-0402           *ISCALC1D
002300*   072003 DCW  RAISED INTERNAL WORK PRECISION TO 4 DECIMALS     *ISCALC1E
002400*              PER THE STATE AUDIT FINDING ON ROUNDING DRIFT.    *ISCALC1F
002500*   031512 PLV  ADDED THE TOTAL-DOSE TRACE VIEW BELOW AND MOVED  *ISCALC1G
002600*              THE TWO STANDALONE SCRATCH FIELDS TO 77-LEVELS    *ISCALC1H
002700*              PER THE SHOP CODING STANDARDS REVIEW.  NO LOGIC   *ISCALC1I
002800*              CHANGE.  REQ IS-0558                              *ISCALC1J
002900******************************************************************
003000                                                                  
003100 ENVIRONMENT DIVISION.                                            
003200 CONFIGURATION SECTION.                                           
003300 SOURCE-COMPUTER. IBM-390.                                        
003400 OBJECT-COMPUTER. IBM-390.                                        
003500 SPECIAL-NAMES.                                                   
003600     C01 IS TOP-OF-FORM.                                          
003700                                                                  
003800 INPUT-OUTPUT SECTION.                                            
003900                                                                  
004000 DATA DIVISION.                                                   
004100 FILE SECTION.                                                    
004200                                                                  
004300 WORKING-STORAGE SECTION.                                         
004400                                                                  
004500* THE DOSE COMPONENTS.  EACH ONE IS CARRIED SEPARATELY THROUGH    
004600* 0300-0600 SO THE CALLER GETS THE CARB/CORRECTION/SICK/STRESS/   
004700* EXERCISE BREAKOUT BACK ON MEAL-REC, NOT JUST THE FINAL TOTAL.   
004800 01  WS-MISC-FIELDS.                                              
004900     05  WS-CARB-DOSE             PIC S9(5)V9999 COMP-3.          
005000     05  WS-CORRECTION-DOSE       PIC S9(5)V9999 COMP-3.          
005100     05  WS-CORRECTION-FLOOR      PIC S9(5)V9999 COMP-3.          
005200     05  WS-BASE-DOSE             PIC S9(5)V9999 COMP-3.          
005300     05  WS-SICK-ADJ              PIC S9(5)V9999 COMP-3.          
005400     05  WS-STRESS-ADJ            PIC S9(5)V9999 COMP-3.          
005500     05  WS-EXERCISE-ADJ          PIC S9(5)V9999 COMP-3.          
005600     05  WS-TOTAL-DOSE            PIC S9(5)V9999 COMP-3.          
005700                                                                  
005800* STANDALONE SCRATCH SCALARS -- KEPT AS 77-LEVELS PER SHOP        
005900* STANDARD, NOT BURIED UNDER A GROUP, SINCE NEITHER ONE IS EVER   
006000* MOVED OR REFERENCED AS PART OF A LARGER RECORD.                 
006100 77  WS-ROUND-FN-CD               PIC 9(1) COMP VALUE 2.          
006200 77  WS-WARN-LTH                  PIC S9(4) COMP VALUE ZERO.      
006300                                                                  
006400* ACTIVITY LEVEL COMPARE IS CASE-INSENSITIVE PER U1 -- WE FOLD    
006500* THE CALLER'S VALUE INTO THIS WORK FIELD BEFORE TESTING.  THE    
006600* ALTERNATE VIEW SPLITS IT INTO TWO HALVES SO AN ABEND TRACE OF   
006700* AN OUT-OF-RANGE VALUE SHOWS CLEANLY IN TWO 4-BYTE CHUNKS.       
006800 01  WS-ACTIVITY-WORK.                                            
006900     05  WS-ACTIVITY-UC           PIC X(7).                       
007000 01  WS-ACTIVITY-WORK-ALT REDEFINES WS-ACTIVITY-WORK.             
007100     05  WS-ACTIVITY-UC-1ST       PIC X(4).                       
007200     05  WS-ACTIVITY-UC-2ND       PIC X(3).                       
007300                                                                  
007400* THE FOUR WARNING-THRESHOLD FLAGS, CARRIED AS ONE BYTE EACH SO   
007500* 0700-BUILD-WARNINGS CAN TEST THEM IN ORDER WITHOUT RECOMPUTING. 
007600* REDEFINED AS A SINGLE 4-CHAR STRING FOR THE ABEND TRACE LINE.   
007700 01  WS-WARN-FLAGS.                                               
007800     05  WS-WF-LOW-GLUCOSE        PIC X(1) VALUE "N".             
007900     05  WS-WF-HIGH-GLUCOSE       PIC X(1) VALUE "N".             
008000     05  WS-WF-DOSE-HIGH          PIC X(1) VALUE "N".             
008100     05  WS-WF-DOSE-LOW           PIC X(1) VALUE "N".             
008200 01  WS-WARN-FLAGS-ALT REDEFINES WS-WARN-FLAGS.                   
008300     05  WS-WARN-FLAGS-LINE       PIC X(4).                       
008400                                                                  
008500* WS-TOTAL-DOSE IS COMP-3 AND WILL NOT FORMAT ON A RAW STORAGE    
008600* DUMP -- 0600 MOVES IT HERE JUST BEFORE THE ISROUND CALL SO A    
008700* DUMP TAKEN DURING THAT CALL SHOWS THE PRE-ROUND VALUE IN A      
008800* ZONED, READABLE FORM.                                           
008900 01  WS-TOTAL-DOSE-TRACE-AREA.                                    
009000     05  WS-TDT-BIN               PIC S9(5)V9999 COMP-3.          
009100 01  WS-TOTAL-DOSE-TRACE-ALT REDEFINES WS-TOTAL-DOSE-TRACE-AREA.  
009200     05  WS-TDT-DSP               PIC S9(5)V9999.                 
009300                                                                  
009400     COPY ABENDREC.                                               
009500                                                                  
009600 LINKAGE SECTION.                                                 
009700     COPY MEALREC.                                                
009800                                                                  
009900     COPY CALCPARM.                                               
010000                                                                  
010100 01  GLUCOSE-PROVIDED-SW           PIC X(1).                      
010200     88  GLUCOSE-PROVIDED              VALUE "Y".                 
010300                                                                  
010400 01  WARNING-TEXT                  PIC X(60).                     
010500                                                                  
010600******************************************************************
010700* PROCEDURE DIVISION.                                           * 
010800* ISCALC1 IS THE FULL DOSE CALCULATOR -- IT EXPECTS A COMPLETE  * 
010900* PATIENT PROFILE (ICR, ISF, TARGET GLUCOSE, AND THE THREE      * 
011000* ADJUSTMENT PERCENTAGES ALL PRESENT ON CALC-PARM-REC) AND      * 
011100* PRODUCES A FULL CARB/CORRECTION/SICK/STRESS/EXERCISE          * 
011200* BREAKOUT PLUS THE ROUNDED RECOMMENDED DOSE AND ANY WARNING    * 
011300* TEXT.  MLUPDATE CALLS ISCALC2 INSTEAD WHEN THE PROFILE IS     * 
011400* NOT COMPLETE ENOUGH FOR THIS LEVEL OF DETAIL.                 * 
011500******************************************************************
011600 PROCEDURE DIVISION USING MEAL-REC CALC-PARM-REC                  
011700                          GLUCOSE-PROVIDED-SW WARNING-TEXT.       
011800                                                                  
011900******************************************************************
012000* 0100-MAIN-CONTROL IS THE ONLY PARAGRAPH CALLED FROM OUTSIDE.  * 
012100* EVERYTHING ELSE IS PERFORMED FROM HERE IN A FIXED SEQUENCE -- * 
012200* CARB, THEN CORRECTION, THEN THE THREE ADJUSTMENTS, THEN THE   * 
012300* TOTAL-AND-ROUND STEP, THEN THE WARNING TEXT.  ORDER MATTERS:  * 
012400* 0500 NEEDS BOTH WS-CARB-DOSE AND WS-CORRECTION-DOSE ALREADY   * 
012500* SET.                                                          * 
012600******************************************************************
012700 0100-MAIN-CONTROL.                                               
012800     MOVE "0100-MAIN-CONTROL" TO PARA-NAME.                       
012900     MOVE SPACES TO WARNING-TEXT.                                 
013000     IF CP-INCOMPLETE                                             
013100         PERFORM 0200-ZERO-RESULT                                 
013200     ELSE                                                         
013300         PERFORM 0300-CARB-DOSE                                   
013400         PERFORM 0400-CORRECTION-DOSE                             
013500         PERFORM 0500-ADJUSTMENTS                                 
013600         PERFORM 0600-TOTAL-AND-ROUND                             
013700         PERFORM 0700-BUILD-WARNINGS                              
013800     END-IF.                                                      
013900     GOBACK.                                                      
014000                                                                  
014100* PER THE 042099 DCW CHANGE, AN INCOMPLETE PROFILE NO LONGER      
014200* ABENDS -- IT COMES BACK AS AN ALL-ZERO RESULT SO MLUPDATE CAN   
014300* FALL BACK TO ISCALC2 WITHOUT A BAD RETURN CODE TO UNWIND.       
014400 0200-ZERO-RESULT.                                                
014500     MOVE "0200-ZERO-RESULT" TO PARA-NAME.                        
014600     MOVE ZERO TO CARB-DOSE OF MEAL-REC.                          
014700     MOVE ZERO TO CORRECTION-DOSE OF MEAL-REC.                    
014800     MOVE ZERO TO SICK-ADJ OF MEAL-REC.                           
014900     MOVE ZERO TO STRESS-ADJ OF MEAL-REC.                         
015000     MOVE ZERO TO EXERCISE-ADJ OF MEAL-REC.                       
015100     MOVE ZERO TO RECOMMENDED-DOSE OF MEAL-REC.                   
015200                                                                  
015300 0200-EXIT.                                                       
015400     EXIT.                                                        
015500                                                                  
015600******************************************************************
015700* 0300-CARB-DOSE -- CARB DOSE = TOTAL-CARBS * ICR, WHERE ICR IS * 
015800* THE PATIENT'S INSULIN-TO-CARB RATIO IN UNITS PER GRAM.  THIS  * 
015900* IS THE SAME ARITHMETIC THE OLD DESK CALCULATION SHEETS USED   * 
016000* BEFORE THIS PROGRAM WAS WRITTEN -- SEE THE 021194 JS ENTRY.   * 
016100******************************************************************
016200 0300-CARB-DOSE.                                                  
016300     MOVE "0300-CARB-DOSE" TO PARA-NAME.                          
016400     COMPUTE WS-CARB-DOSE ROUNDED =                               
016500         TOTAL-CARBS OF MEAL-REC * CP-ICR.                        
016600                                                                  
016700 0300-EXIT.                                                       
016800     EXIT.                                                        
016900                                                                  
017000******************************************************************
017100* 0400-CORRECTION-DOSE -- (CURRENT GLUCOSE - TARGET GLUCOSE)    * 
017200* DIVIDED BY THE CORRECTION FACTOR (ISF), FLOORED AT -50% OF    * 
017300* THE CARB DOSE SO A VERY LOW READING CANNOT DRIVE THE TOTAL    * 
017400* NEGATIVE.  NO GLUCOSE READING ON THE SCAN MEANS NO CORRECTION * 
017500* TERM AT ALL -- WS-CORRECTION-DOSE STAYS ZERO.                 * 
017600******************************************************************
017700 0400-CORRECTION-DOSE.                                            
017800     MOVE "0400-CORRECTION-DOSE" TO PARA-NAME.                    
017900     MOVE ZERO TO WS-CORRECTION-DOSE.                             
018000     IF GLUCOSE-PROVIDED AND CP-CORRECTION-FACTOR > ZERO          
018100         COMPUTE WS-CORRECTION-DOSE ROUNDED =                     
018200             (CURRENT-GLUCOSE OF MEAL-REC - CP-TARGET-GLUCOSE)    
018300             / CP-CORRECTION-FACTOR                               
018400         COMPUTE WS-CORRECTION-FLOOR ROUNDED =                    
018500             WS-CARB-DOSE * -0.5                                  
018600         IF WS-CORRECTION-DOSE < WS-CORRECTION-FLOOR              
018700             MOVE WS-CORRECTION-FLOOR TO WS-CORRECTION-DOSE       
018800         END-IF                                                   
018900     END-IF.                                                      
019000                                                                  
019100 0400-EXIT.                                                       
019200     EXIT.                                                        
019300                                                                  
019400******************************************************************
019500* 0500-ADJUSTMENTS -- EACH OF THE THREE ADJUSTMENTS IS A         *
019600* PERCENTAGE OF THE BASE (CARB + CORRECTION) DOSE, NOT OF THE    *
019700* RUNNING TOTAL -- THAT IS HOW THE DESK SHEETS DID IT AND WE     *
019800* CARRIED IT FORWARD UNCHANGED.  EXERCISE LOWERS THE DOSE SO ITS *
019900* ADJUSTMENT COMES BACK NEGATIVE; SICK AND STRESS RAISE IT.      *
020000******************************************************************
020100 0500-ADJUSTMENTS.                                                
020200     MOVE "0500-ADJUSTMENTS" TO PARA-NAME.                        
020300     COMPUTE WS-BASE-DOSE = WS-CARB-DOSE + WS-CORRECTION-DOSE.    
020400     MOVE ZERO TO WS-SICK-ADJ.                                    
020500     MOVE ZERO TO WS-STRESS-ADJ.                                  
020600     MOVE ZERO TO WS-EXERCISE-ADJ.                                
020700* SICK-DAY ADJUSTMENT -- ONLY APPLIES WHEN THE SWITCH IS ON AND   
020800* THE PROFILE CARRIES A NONZERO PERCENTAGE.                       
020900     IF SICK-MODE-ON OF MEAL-REC AND CP-SICK-PCT > ZERO           
021000         COMPUTE WS-SICK-ADJ ROUNDED =                            
021100             WS-BASE-DOSE * CP-SICK-PCT / 100                     
021200     END-IF.                                                      
021300* STRESS ADJUSTMENT -- SAME SHAPE AS SICK, DIFFERENT SWITCH AND   
021400* PERCENTAGE FIELD.                                               
021500     IF STRESS-MODE-ON OF MEAL-REC AND CP-STRESS-PCT > ZERO       
021600         COMPUTE WS-STRESS-ADJ ROUNDED =                          
021700             WS-BASE-DOSE * CP-STRESS-PCT / 100                   
021800     END-IF.                                                      
021900* ACTIVITY LEVEL IS A FREE-TEXT FIELD ON THE SCAN, SO WE FOLD     
022000* IT TO UPPERCASE BEFORE COMPARING -- A SCAN OF "light" MUST      
022100* MATCH THE SAME AS "LIGHT".                                      
022200     MOVE ACTIVITY-LEVEL OF MEAL-REC TO WS-ACTIVITY-UC.           
022300     INSPECT WS-ACTIVITY-UC                                       
022400         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  
022500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 
022600     IF WS-ACTIVITY-UC = "LIGHT  "                                
022700         COMPUTE WS-EXERCISE-ADJ ROUNDED =                        
022800             WS-BASE-DOSE * CP-LIGHT-PCT / 100 * -1               
022900     ELSE                                                         
023000         IF WS-ACTIVITY-UC = "INTENSE"                            
023100             COMPUTE WS-EXERCISE-ADJ ROUNDED =                    
023200                 WS-BASE-DOSE * CP-INTENSE-PCT / 100 * -1         
023300         END-IF                                                   
023400     END-IF.                                                      
023500                                                                  
023600 0500-EXIT.                                                       
023700     EXIT.                                                        
023800                                                                  
023900******************************************************************
024000* 0600-TOTAL-AND-ROUND -- SUMS THE FIVE COMPONENTS, FLOORS THE   *
024100* RESULT AT ZERO (A NEGATIVE RECOMMENDED DOSE MAKES NO CLINICAL  *
024200* SENSE), WRITES THE BREAKOUT BACK TO MEAL-REC, THEN HANDS THE   *
024300* PRE-ROUND TOTAL TO ISROUND FOR THE SHOP'S STANDARD NEAREST-    *
024400* TENTH ROUNDING (FUNCTION CODE 2 -- SEE ISROUND'S OWN HEADER).  *
024500******************************************************************
024600 0600-TOTAL-AND-ROUND.                                            
024700     MOVE "0600-TOTAL-AND-ROUND" TO PARA-NAME.                    
024800     COMPUTE WS-TOTAL-DOSE =                                      
024900         WS-BASE-DOSE + WS-SICK-ADJ + WS-STRESS-ADJ               
025000                      + WS-EXERCISE-ADJ.                          
025100     IF WS-TOTAL-DOSE < ZERO                                      
025200         MOVE ZERO TO WS-TOTAL-DOSE                               
025300     END-IF.                                                      
025400* POPULATE THE TRACE VIEW BEFORE THE CALL -- SEE THE WORKING-     
025500* STORAGE COMMENT ABOVE WS-TOTAL-DOSE-TRACE-AREA.                 
025600     MOVE WS-TOTAL-DOSE TO WS-TDT-BIN.                            
025700     MOVE WS-CARB-DOSE TO CARB-DOSE OF MEAL-REC.                  
025800     MOVE WS-CORRECTION-DOSE TO CORRECTION-DOSE OF MEAL-REC.      
025900     MOVE WS-SICK-ADJ TO SICK-ADJ OF MEAL-REC.                    
026000     MOVE WS-STRESS-ADJ TO STRESS-ADJ OF MEAL-REC.                
026100     MOVE WS-EXERCISE-ADJ TO EXERCISE-ADJ OF MEAL-REC.            
026200     CALL "ISROUND" USING WS-ROUND-FN-CD WS-TOTAL-DOSE            
026300                          RECOMMENDED-DOSE OF MEAL-REC.           
026400                                                                  
026500 0600-EXIT.                                                       
026600     EXIT.                                                        
026700                                                                  
026800******************************************************************
026900* 0700-BUILD-WARNINGS -- SETS THE FOUR ONE-BYTE FLAGS ABOVE     * 
027000* FROM THE GLUCOSE AND DOSE THRESHOLDS, THEN APPENDS EACH       * 
027100* WARNING'S TEXT TO WARNING-TEXT IN THE FIXED ORDER FROM THE    * 
027200* REQUIREMENT -- GLUCOSE LOW, GLUCOSE HIGH, DOSE HIGH, DOSE     * 
027300* LOW.  JMH'S 051298 NOTE ABOVE STILL APPLIES -- DO NOT REORDER * 
027400* THESE WITHOUT CHECKING WHO ELSE PARSES THE TEXT.              * 
027500******************************************************************
027600 0700-BUILD-WARNINGS.                                             
027700     MOVE "0700-BUILD-WARNINGS" TO PARA-NAME.                     
027800     MOVE 1 TO WS-WARN-LTH.                                       
027900     MOVE "N" TO WS-WF-LOW-GLUCOSE.                               
028000     MOVE "N" TO WS-WF-HIGH-GLUCOSE.                              
028100     MOVE "N" TO WS-WF-DOSE-HIGH.                                 
028200     MOVE "N" TO WS-WF-DOSE-LOW.                                  
028300* GLUCOSE THRESHOLDS ONLY MEAN ANYTHING IF A READING WAS          
028400* ACTUALLY TAKEN ON THE SCAN.                                     
028500     IF GLUCOSE-PROVIDED                                          
028600         IF CURRENT-GLUCOSE OF MEAL-REC < 70                      
028700             MOVE "Y" TO WS-WF-LOW-GLUCOSE                        
028800         END-IF                                                   
028900         IF CURRENT-GLUCOSE OF MEAL-REC > 250                     
029000             MOVE "Y" TO WS-WF-HIGH-GLUCOSE                       
029100         END-IF                                                   
029200     END-IF.                                                      
029300* DOSE THRESHOLDS APPLY REGARDLESS OF WHETHER A GLUCOSE READING   
029400* WAS TAKEN.                                                      
029500     IF RECOMMENDED-DOSE OF MEAL-REC > 30                         
029600         MOVE "Y" TO WS-WF-DOSE-HIGH                              
029700     END-IF.                                                      
029800     IF RECOMMENDED-DOSE OF MEAL-REC > ZERO AND                   
029900        RECOMMENDED-DOSE OF MEAL-REC < 0.5                        
030000         MOVE "Y" TO WS-WF-DOSE-LOW                               
030100     END-IF.                                                      
030200* NOW BUILD THE TEXT.  0750-APPEND-SEP PUTS "; " IN FRONT OF      
030300* EVERY WARNING AFTER THE FIRST ONE.                              
030400     IF WS-WF-LOW-GLUCOSE = "Y"                                   
030500         PERFORM 0750-APPEND-SEP                                  
030600         STRING "LOW GLUCOSE" DELIMITED BY SIZE                   
030700             INTO WARNING-TEXT WITH POINTER WS-WARN-LTH           
030800     END-IF.                                                      
030900     IF WS-WF-HIGH-GLUCOSE = "Y"                                  
031000         PERFORM 0750-APPEND-SEP                                  
031100         STRING "HIGH GLUCOSE - CHECK KETONES" DELIMITED BY SIZE  
031200             INTO WARNING-TEXT WITH POINTER WS-WARN-LTH           
031300     END-IF.                                                      
031400     IF WS-WF-DOSE-HIGH = "Y"                                     
031500         PERFORM 0750-APPEND-SEP                                  
031600         STRING "DOSE EXCEEDS 30 UNITS - VERIFY" DELIMITED BY SIZE
031700             INTO WARNING-TEXT WITH POINTER WS-WARN-LTH           
031800     END-IF.                                                      
031900     IF WS-WF-DOSE-LOW = "Y"                                      
032000         PERFORM 0750-APPEND-SEP                                  
032100         STRING "DOSE BELOW 0.5 UNITS" DELIMITED BY SIZE          
032200             INTO WARNING-TEXT WITH POINTER WS-WARN-LTH           
032300     END-IF.                                                      
032400                                                                  
032500 0700-EXIT.                                                       
032600     EXIT.                                                        
032700                                                                  
032800* "; " GOES BEFORE EVERY WARNING AFTER THE FIRST.  WS-WARN-LTH    
032900* STAYS AT 1 UNTIL THE FIRST STRING ABOVE MOVES IT, SO THIS       
033000* TEST IS ALL WE NEED -- NO RUNNING COUNT OF HOW MANY WARNINGS    
033100* HAVE FIRED SO FAR IS KEPT ANYWHERE ELSE.                        
033200 0750-APPEND-SEP.                                                 
033300     MOVE "0750-APPEND-SEP" TO PARA-NAME.                         
033400     IF WS-WARN-LTH > 1                                           
033500         STRING "; " DELIMITED BY SIZE                            
033600             INTO WARNING-TEXT WITH POINTER WS-WARN-LTH           
033700     END-IF.                                                      
033800                                                                  
033900 0750-EXIT.                                                       
034000     EXIT.                                                        
034100                                                                  
