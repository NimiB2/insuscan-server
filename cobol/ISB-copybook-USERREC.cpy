000100******************************************************************
000200* USERREC  --  PATIENT / CAREGIVER / ADMIN PROFILE RECORD         
000300*                                                                 
000400*          ONE RECORD PER USER OF THE INSUSCAN SYSTEM.  THE FILE  
000500*          IS A FLAT SEQUENTIAL FILE SORTED ASCENDING BY USER-ID  
000600*          AND IS LOADED ENTIRELY INTO WORKING-STORAGE AT THE     
000700*          START OF EACH JOB STEP THAT NEEDS IT (SEE THE          
000800*          USER-TABLE OCCURS CLAUSE IN THE CALLING PROGRAM) --    
000900*          THIS FILE IS NOT VSAM, SO LOOKUPS ARE DONE WITH SEARCH 
001000*          AGAINST THE IN-MEMORY TABLE, NOT A KEYED READ.         
001100*                                                                 
001200*          A ZERO IN ICR, CORRECTION-FACTOR OR TARGET-GLUCOSE     
001300*          MEANS THE PATIENT HAS NOT SET THAT FIELD.  A MINUS-ONE 
001400*          IN ONE OF THE ADJUSTMENT PERCENTAGES MEANS "USE THE    
001500*          SHOP DEFAULT" -- SEE ISPARAM.                          
001600******************************************************************
001700 01  USER-REC.                                                    
001800     05  USER-ID                     PIC X(40).                   
001900     05  USER-ID-PARTS REDEFINES USER-ID.                         
002000         10  USER-ID-SYSTEM           PIC X(19).                  
002100         10  USER-ID-SEP              PIC X(01).                  
002200         10  USER-ID-EMAIL            PIC X(20).                  
002300     05  USER-ROLE                   PIC X(10).                   
002400         88  ROLE-PATIENT             VALUE "PATIENT   ".         
002500         88  ROLE-CAREGIVER           VALUE "CAREGIVER ".         
002600         88  ROLE-ADMIN               VALUE "ADMIN     ".         
002700         88  ROLE-VALID  VALUES ARE "PATIENT   ", "CAREGIVER ",   
002800             "ADMIN     ".                                        
002900     05  USER-NAME                    PIC X(30).                  
003000     05  ICR                          PIC S9(3)V9(4).             
003100     05  CORRECTION-FACTOR            PIC S9(3)V9(2).             
003200     05  TARGET-GLUCOSE               PIC S9(3).                  
003300     05  SICK-ADJ-PCT                 PIC S9(3).                  
003400     05  STRESS-ADJ-PCT                PIC S9(3).                 
003500     05  LIGHT-EX-PCT                 PIC S9(3).                  
003600     05  INTENSE-EX-PCT               PIC S9(3).                  
003700     05  DOSE-ROUNDING                PIC X(3).                   
003800     05  GLUCOSE-UNITS                PIC X(6).                   
003900     05  FILLER                       PIC X(44).                  
004000                                                                  
