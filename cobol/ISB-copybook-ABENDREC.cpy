000100******************************************************************
000200* ABENDREC  --  JOB-ABEND TRACE RECORD                            
000300*                                                                 
000400*          COPIED INTO EVERY MLxxxxxx PROGRAM.  PARA-NAME IS SET  
000500*          AT THE TOP OF EVERY PARAGRAPH SO THAT IF THE JOB GOES  
000600*          DOWN THE LAST VALUE DISPLAYED/WRITTEN TELLS US WHERE.  
000700*          THE 1000-ABEND-RTN IN EACH PROGRAM WRITES THIS RECORD  
000800*          TO SYSOUT AND THEN FORCES A 0C7-STYLE ABEND WITH THE   
000900*          DIVIDE-BY-ZERO AT THE BOTTOM SO THE RETURN CODE SHOWS  
001000*          UP NON-ZERO IN THE JOB LOG.                            
001100******************************************************************
001200 01  ABEND-REC.                                                   
001300     05  FILLER                       PIC X(4)  VALUE "*** ".     
001400     05  PARA-NAME                    PIC X(30) VALUE SPACES.     
001500     05  FILLER                       PIC X(2)  VALUE SPACES.     
001600     05  ABEND-REASON                 PIC X(50) VALUE SPACES.     
001700     05  FILLER                       PIC X(2)  VALUE SPACES.     
001800     05  EXPECTED-VAL                 PIC X(10) VALUE SPACES.     
001900     05  FILLER                       PIC X(2)  VALUE SPACES.     
002000     05  ACTUAL-VAL                   PIC X(10) VALUE SPACES.     
002100                                                                  
002200 01  ABEND-FORCE-FIELDS.                                          
002300     05  ZERO-VAL                     PIC S9(4) COMP VALUE ZERO.  
002400     05  ONE-VAL                      PIC S9(4) COMP VALUE +1.    
002500                                                                  
