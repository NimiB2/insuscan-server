000100******************************************************************
000200* NUTRREC  --  NUTRITION REFERENCE RECORD                         
000300*                                                                 
000400*          OFFLINE FALLBACK NUTRITION TABLE, KEYED BY LOWER-CASE  
000500*          FOOD NAME.  LOADED ENTIRE INTO THE NUTRITION-TABLE IN  
000600*          MLSCNEDT AT JOB START; THE FILE ITSELF IS NOT READ     
000700*          AGAIN ONCE THE JOB IS RUNNING.                         
000800******************************************************************
000900 01  NUTRITION-REC.                                               
001000     05  NUT-NAME                     PIC X(30).                  
001100     05  NUT-CARBS-100G               PIC S9(3)V99.               
001200     05  NUT-CAL-100G                 PIC S9(4)V99.               
001300     05  NUT-PROTEIN-100G             PIC S9(3)V99.               
001400     05  NUT-FAT-100G                 PIC S9(3)V99.               
001500     05  FILLER                       PIC X(9).                   
001600                                                                  
