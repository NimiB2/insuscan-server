000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.  MLDOSRPT.                                           
000300 AUTHOR. JON SAYLES.                                              
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000500 DATE-WRITTEN. 04/05/94.                                          
000600 DATE-COMPILED. 04/05/94.                                         
000700 SECURITY. NON-CONFIDENTIAL.                                      
000800                                                                  
000900******************************************************************
001000*REMARKS.                                                         
001100*                                                                 
001200*          THIS PROGRAM PRINTS THE MEAL/DOSE REGISTER.  IT READS  
001300*          THE MEAL MASTER -- SORTED ASCENDING BY MEAL-USER-ID    
001400*          THEN MEAL-ID -- AND CONTROL-BREAKS ON MEAL-USER-ID.    
001500*                                                                 
001600*          EACH PATIENT GETS ONE DETAIL LINE PER MEAL PLUS A      
001700*          SUBTOTAL LINE (MEAL COUNT, TOTAL CARBS, TOTAL          
001800*          RECOMMENDED AND ACTUAL DOSE UNITS).  A GRAND-TOTAL     
001900*          TRAILER PRINTS AT END OF RUN WITH COUNTS BY STATUS.    
002000*                                                                 
002100******************************************************************
002200                                                                  
002300         INPUT FILE              -   MEALS (MEAL MASTER, SORTED)  
002400                                                                  
002500         OUTPUT FILE             -   RPTFILE (DOSE REGISTER)      
002600                                                                  
002700         DUMP FILE               -   SYSOUT                       
002800                                                                  
002900******************************************************************
003000* CHANGE LOG                                                    * MLDOSRP1
003100*   040594 JS   ORIGINAL.  MEAL/DOSE REGISTER, CONTROL BREAK ON  *MLDOSRP2
003200*              MEAL-USER-ID.  REQ IS-0145                       * MLDOSRP3
003300*   091496 RKO  WIDENED THE DETAIL LINE FOR THE 40-BYTE USER-ID  *MLDOSRP4
003400*              FORMAT ADOPTED BY THE SCAN STEP.  REQ IS-0311     *MLDOSRP5
003500*   112898 JMH  Y2K REVIEW -- HEADER DATE NOW CARRIES A 4-DIGIT  *MLDOSRP6
003600*              YEAR; WS-SYS-DATE TRACE FIELD STILL 2-DIGIT, USED *MLDOSRP7
003700*              FOR DISPLAY ONLY, NOT STORED ANYWHERE.            *MLDOSRP8
003800*   042099 DCW  ADDED THE WARNING-FLAG COLUMN -- DERIVED HERE    *MLDOSRP9
003900*              FROM GLUCOSE/DOSE, SAME THRESHOLDS ISCALC1 USES, * MLDOSR10
004000*              SO THE REGISTER FLAGS A LINE EVEN WHEN THE       * MLDOSR11
004100*              ORIGINAL CALC WARNING TEXT WAS NEVER KEPT ON THE * MLDOSR12
004200*              MASTER.  REQ IS-0402                             * MLDOSR13
004300*   072003 DCW  RAISED WS-PAGES TO 3 DIGITS FOR LONG RUNS AFTER  *MLDOSR14
004400*              THE STATE ROLLOUT.  REQ IS-0471                  * MLDOSR15
004500*   101509 PLV  ADDED COUNTS-BY-STATUS TO THE GRAND-TOTAL        *MLDOSR16
004600*              TRAILER -- AUDIT WANTED CANCELLED/FAILED COUNTS   *MLDOSR17
004700*              BROKEN OUT, NOT JUST LUMPED INTO "OTHER".  REQ    *MLDOSR18
004800*              IS-0512                                          * MLDOSR19
004900*              JOB LOG STILL SHOWS NON-ZERO ON AN EMPTY FILE.    *MLDOSR20
005000*   031512 PLV  MOVED WS-LINES AND WS-PAGES TO 77-LEVELS PER THE *MLDOSR21
005100*              SHOP CODING STANDARDS REVIEW.  NO LOGIC CHANGE.   *MLDOSR22
005200*              REQ IS-0558                                      * MLDOSR23
005300******************************************************************
005400                                                                  
005500 ENVIRONMENT DIVISION.                                            
005600 CONFIGURATION SECTION.                                           
005700 SOURCE-COMPUTER. IBM-390.                                        
005800 OBJECT-COMPUTER. IBM-390.                                        
005900 SPECIAL-NAMES.                                                   
006000     C01 IS NEXT-PAGE.                                            
006100                                                                  
006200 INPUT-OUTPUT SECTION.                                            
006300 FILE-CONTROL.                                                    
006400     SELECT SYSOUT                                                
006500         ASSIGN TO UT-S-SYSOUT                                    
006600         ORGANIZATION IS SEQUENTIAL.                              
006700                                                                  
006800     SELECT MEALS-FILE                                            
006900         ASSIGN TO MEALS                                          
007000         ACCESS MODE IS SEQUENTIAL                                
007100         FILE STATUS IS MICODE.                                   
007200                                                                  
007300     SELECT RPTFILE                                               
007400         ASSIGN TO RPTFILE                                        
007500         ACCESS MODE IS SEQUENTIAL                                
007600         FILE STATUS IS OFCODE.                                   
007700                                                                  
007800 DATA DIVISION.                                                   
007900 FILE SECTION.                                                    
008000* SYSOUT CARRIES ONLY THE DISPLAY LINES -- THE ACTUAL DETAIL AND  
008100* TOTAL OUTPUT GOES TO RPTFILE.  KEPT OPEN FOR THE SAME REASON    
008200* EVERY REPORT PROGRAM IN THIS SHOP OPENS IT, EVEN THOUGH NO      
008300* RECORD IS EVER WRITTEN TO IT DIRECTLY BY THIS PROGRAM.          
008400 FD  SYSOUT                                                       
008500     RECORDING MODE IS F                                          
008600     LABEL RECORDS ARE STANDARD                                   
008700     RECORD CONTAINS 130 CHARACTERS                               
008800     BLOCK CONTAINS 0 RECORDS                                     
008900     DATA RECORD IS SYSOUT-REC.                                   
009000 01  SYSOUT-REC                  PIC X(130).                      
009100                                                                  
009200* THE SORTED MEAL MASTER.  170 BYTES MATCHES THE MEALREC          
009300* COPYBOOK'S RECORD WIDTH -- EACH READ MOVES STRAIGHT INTO        
009400* MEAL-REC FROM THE COPYBOOK (SEE 900-READ-MEAL) RATHER THAN      
009500* THROUGH THIS RAW FD RECORD.                                     
009600 FD  MEALS-FILE                                                   
009700     RECORDING MODE IS F                                          
009800     LABEL RECORDS ARE STANDARD                                   
009900     RECORD CONTAINS 170 CHARACTERS                               
010000     BLOCK CONTAINS 0 RECORDS                                     
010100     DATA RECORD IS MEALS-FD-REC.                                 
010200 01  MEALS-FD-REC                PIC X(170).                      
010300                                                                  
010400* THE PRINTED DOSE REGISTER -- 132 BYTES FOR STANDARD WIDE        
010500* GREENBAR.  EVERY WRITE IS FROM ONE OF THE WS- PRINT-LINE        
010600* RECORDS BELOW.                                                  
010700 FD  RPTFILE                                                      
010800     RECORDING MODE IS F                                          
010900     LABEL RECORDS ARE STANDARD                                   
011000     RECORD CONTAINS 132 CHARACTERS                               
011100     BLOCK CONTAINS 0 RECORDS                                     
011200     DATA RECORD IS RPT-REC.                                      
011300 01  RPT-REC                     PIC X(132).                      
011400                                                                  
011500 WORKING-STORAGE SECTION.                                         
011600                                                                  
011700* FILE STATUS FIELDS -- ONLY THE MEAL MASTER'S AT-END CODE IS     
011800* ACTUALLY TESTED BY NAME; OFCODE IS CARRIED FOR SYMMETRY WITH    
011900* THE SHOP'S OTHER REPORT PROGRAMS AND SO A FUTURE WRITE-ERROR    
012000* TRAP HAS SOMEWHERE TO LOOK.                                     
012100 01  FILE-STATUS-CODES.                                           
012200     05  MICODE                   PIC X(2).                       
012300         88  NO-MORE-MEALS-CODE       VALUE "10".                 
012400     05  OFCODE                   PIC X(2).                       
012500         88  CODE-WRITE-OK             VALUE SPACES.              
012600                                                                  
012700* MORE-MEALS-SW DRIVES THE MAIN READ LOOP; FIRST-MEAL-SW LETS     
012800* 100-MAINLINE TELL THE VERY FIRST PATIENT ON THE FILE FROM A     
012900* REAL CONTROL BREAK.                                             
013000 01  FLAGS-AND-SWITCHES.                                          
013100     05  MORE-MEALS-SW            PIC X(1) VALUE "Y".             
013200         88  NO-MORE-MEALS            VALUE "N".                  
013300     05  FIRST-MEAL-SW            PIC X(1) VALUE "Y".             
013400         88  FIRST-MEAL-OF-RUN        VALUE "Y".                  
013500                                                                  
013600* TRACE VIEW OF THE READ COUNT FOR THE ABEND DUMP -- A BINARY     
013700* FULLWORD DOES NOT DISPLAY CLEANLY, SO WE REDEFINE IT ZONED.     
013800 01  WS-MEALS-READ-TRACE-AREA.                                    
013900     05  WS-MRT-READ-BIN          PIC S9(7) COMP.                 
014000 01  WS-MEALS-READ-TRACE-ALT REDEFINES WS-MEALS-READ-TRACE-AREA.  
014100     05  WS-MRT-READ-DSP          PIC S9(7).                      
014200                                                                  
014300* THE SUB- FIELDS RESET AT EVERY PATIENT BREAK; THE GRAND- AND    
014400* COUNT FIELDS ACCUMULATE FOR THE WHOLE RUN.                      
014500 01  COUNTERS-AND-ACCUMULATORS.                                   
014600     05  WS-MEALS-READ            PIC S9(7) COMP VALUE ZERO.      
014700     05  WS-PENDING-CNT           PIC S9(7) COMP VALUE ZERO.      
014800     05  WS-CONFIRMED-CNT         PIC S9(7) COMP VALUE ZERO.      
014900     05  WS-COMPLETED-CNT         PIC S9(7) COMP VALUE ZERO.      
015000     05  WS-CANCELLED-CNT         PIC S9(7) COMP VALUE ZERO.      
015100     05  WS-FAILED-CNT            PIC S9(7) COMP VALUE ZERO.      
015200     05  WS-SUB-MEAL-CNT          PIC S9(5) COMP VALUE ZERO.      
015300     05  WS-SUB-CARBS             PIC S9(6)V99 COMP-3 VALUE ZERO. 
015400     05  WS-SUB-RCMND-DOSE        PIC S9(5)V99 COMP-3 VALUE ZERO. 
015500     05  WS-SUB-ACTUAL-DOSE       PIC S9(5)V99 COMP-3 VALUE ZERO. 
015600     05  WS-GRAND-CARBS           PIC S9(7)V99 COMP-3 VALUE ZERO. 
015700     05  WS-GRAND-RCMND-DOSE      PIC S9(6)V99 COMP-3 VALUE ZERO. 
015800     05  WS-GRAND-ACTUAL-DOSE     PIC S9(6)V99 COMP-3 VALUE ZERO. 
015900                                                                  
016000* TRACE VIEW OF THE STATUS COUNTERS SO AN ABEND DUMP SHOWS ALL    
016100* FIVE ON ONE DISPLAY LINE.                                       
016200 01  WS-STATUS-CNT-TRACE-AREA.                                    
016300     05  WS-SCT-PENDING           PIC S9(7) COMP.                 
016400     05  WS-SCT-CONFIRMED         PIC S9(7) COMP.                 
016500     05  WS-SCT-COMPLETED         PIC S9(7) COMP.                 
016600     05  WS-SCT-CANCELLED         PIC S9(7) COMP.                 
016700     05  WS-SCT-FAILED            PIC S9(7) COMP.                 
016800 01  WS-STATUS-CNT-TRACE-ALT REDEFINES WS-STATUS-CNT-TRACE-AREA.  
016900     05  WS-STATUS-CNT-TRACE-LINE PIC X(20).                      
017000                                                                  
017100* HOLDS THE CURRENT CONTROL-BREAK KEY (MEAL-USER-ID) SO           
017200* 100-MAINLINE CAN DETECT A CHANGE OF PATIENT.                    
017300 01  WS-BREAK-KEY                PIC X(40) VALUE SPACES.          
017400                                                                  
017500* SET BY 745-DERIVE-WARNING-FLAG, PRINTED ON THE DETAIL LINE.     
017600 01  WS-WARNING-FLAG-O           PIC X(6) VALUE SPACES.           
017700                                                                  
017800* SYSTEM DATE FOR THE PAGE HEADER -- THE ALTERNATE VIEW SPLITS    
017900* THE 2-DIGIT YEAR OUT SO HDR-CC CAN SUPPLY THE CENTURY DIGITS    
018000* PER THE JMH 112898 Y2K REVIEW.                                  
018100 01  WS-SYS-DATE-WORK.                                            
018200     05  WS-SYS-DATE              PIC 9(6).                       
018300 01  WS-SYS-DATE-WORK-ALT REDEFINES WS-SYS-DATE-WORK.             
018400     05  WS-SYS-YY                PIC 9(2).                       
018500     05  WS-SYS-MM                PIC 9(2).                       
018600     05  WS-SYS-DD                PIC 9(2).                       
018700                                                                  
018800     COPY ABENDREC.                                               
018900                                                                  
019000     COPY MEALREC.                                                
019100                                                                  
019200* STANDALONE SCRATCH SCALARS -- KEPT AS 77-LEVELS PER SHOP        
019300* STANDARD SINCE NEITHER ONE IS EVER CARRIED AS PART OF A LARGER  
019400* RECORD OR MOVED AS A GROUP.                                     
019500 77  WS-LINES                    PIC 9(02) VALUE 99.              
019600 77  WS-PAGES                    PIC 9(03) VALUE 1.               
019700                                                                  
019800* ONE ALL-SPACES LINE -- WRITTEN BETWEEN SECTIONS OF THE REPORT   
019900* FOR READABILITY, NEVER MOVED INTO.                              
020000 01  WS-BLANK-LINE.                                               
020100     05  FILLER                  PIC X(132) VALUE SPACES.         
020200                                                                  
020300* PAGE HEADER -- PROGRAM TITLE, RUN DATE (4-DIGIT YEAR PER THE    
020400* Y2K REVIEW), AND PAGE NUMBER.  WRITTEN ONCE PER PAGE BY         
020500* 700-WRITE-PAGE-HDR.                                             
020600 01  WS-HDR-REC.                                                  
020700     05  FILLER                  PIC X(1)  VALUE SPACES.          
020800     05  FILLER                  PIC X(43) VALUE                  
020900         "INSUSCAN MEAL AND DOSE REGISTER".                       
021000     05  FILLER                  PIC X(6)  VALUE "DATE: ".        
021100     05  HDR-MM                  PIC 9(2).                        
021200     05  HDR-SLASH-1             PIC X(1) VALUE "/".              
021300     05  HDR-DD                  PIC 9(2).                        
021400     05  HDR-SLASH-2             PIC X(1) VALUE "/".              
021500     05  HDR-CC                  PIC X(2) VALUE "20".             
021600     05  HDR-YY                  PIC 9(2).                        
021700     05  FILLER                  PIC X(10) VALUE SPACES.          
021800     05  FILLER                  PIC X(11) VALUE "PAGE NBR: ".    
021900     05  PAGE-NBR-O              PIC ZZ9.                         
022000     05  FILLER                  PIC X(40) VALUE SPACES.          
022100                                                                  
022200* COLUMN HEADINGS -- WRITTEN RIGHT AFTER THE PAGE HEADER, ONE     
022300* SET PER PAGE.                                                   
022400 01  WS-COLM-HDR-REC.                                             
022500     05  FILLER                  PIC X(1)  VALUE SPACES.          
022600     05  FILLER                  PIC X(30) VALUE "MEAL-ID".       
022700     05  FILLER                  PIC X(11) VALUE "STATUS".        
022800     05  FILLER                  PIC X(11) VALUE "TOT-CARBS".     
022900     05  FILLER                  PIC X(9)  VALUE "RCMND".         
023000     05  FILLER                  PIC X(9)  VALUE "ACTUAL".        
023100     05  FILLER                  PIC X(6)  VALUE "WARN".          
023200     05  FILLER                  PIC X(55) VALUE SPACES.          
023300                                                                  
023400* ONE LINE PER MEAL.  DTL-WARNING-O CARRIES WHATEVER 745-DERIVE-  
023500* WARNING-FLAG SET, OR SPACES IF NONE OF THE FOUR THRESHOLDS      
023600* FIRED.                                                          
023700 01  WS-MEAL-DETAIL-REC.                                          
023800     05  FILLER                  PIC X(1)  VALUE SPACES.          
023900     05  DTL-MEAL-ID-O           PIC X(30).                       
024000     05  FILLER                  PIC X(1)  VALUE SPACES.          
024100     05  DTL-STATUS-O            PIC X(10).                       
024200     05  FILLER                  PIC X(1)  VALUE SPACES.          
024300     05  DTL-CARBS-O             PIC ZZZ9.99.                     
024400     05  FILLER                  PIC X(2)  VALUE SPACES.          
024500     05  DTL-RCMND-DOSE-O        PIC ZZ9.99.                      
024600     05  FILLER                  PIC X(2)  VALUE SPACES.          
024700     05  DTL-ACTUAL-DOSE-O       PIC ZZ9.99.                      
024800     05  FILLER                  PIC X(2)  VALUE SPACES.          
024900     05  DTL-WARNING-O           PIC X(6).                        
025000     05  FILLER                  PIC X(49) VALUE SPACES.          
025100                                                                  
025200* ONE LINE PER PATIENT, WRITTEN AT THE CONTROL BREAK.  DOSE       
025300* SHOWS RECOMMENDED/ACTUAL SEPARATED BY A SLASH SO A REVIEWER     
025400* CAN SEE AT A GLANCE WHETHER THE PATIENT TOOK WHAT WAS           
025500* RECOMMENDED.                                                    
025600 01  WS-SUBTOTAL-REC.                                             
025700     05  FILLER                  PIC X(4)  VALUE SPACES.          
025800     05  FILLER                  PIC X(18) VALUE                  
025900         "PATIENT SUBTOTAL ".                                     
026000     05  SUB-USER-ID-O           PIC X(40).                       
026100     05  FILLER                  PIC X(2)  VALUE SPACES.          
026200     05  FILLER                  PIC X(8)  VALUE "MEALS: ".       
026300     05  SUB-MEAL-CNT-O          PIC ZZZZ9.                       
026400     05  FILLER                  PIC X(2)  VALUE SPACES.          
026500     05  FILLER                  PIC X(8)  VALUE "CARBS: ".       
026600     05  SUB-CARBS-O             PIC ZZZZZ9.99.                   
026700     05  FILLER                  PIC X(2)  VALUE SPACES.          
026800     05  FILLER                  PIC X(7)  VALUE "DOSE: ".        
026900     05  SUB-RCMND-DOSE-O        PIC ZZZZ9.99.                    
027000     05  FILLER                  PIC X(1)  VALUE "/".             
027100     05  SUB-ACTUAL-DOSE-O       PIC ZZZZ9.99.                    
027200     05  FILLER                  PIC X(13) VALUE SPACES.          
027300                                                                  
027400* RUN-WIDE TOTALS, WRITTEN ONCE AT END OF JOB BY                  
027500* 950-WRITE-GRAND-TOTAL -- SAME SLASH CONVENTION AS THE SUBTOTAL  
027600* LINE ABOVE.                                                     
027700 01  WS-GRAND-TOTAL-REC.                                          
027800     05  FILLER                  PIC X(4)  VALUE SPACES.          
027900     05  FILLER                  PIC X(21) VALUE                  
028000         "*** GRAND TOTALS *** ".                                 
028100     05  FILLER                  PIC X(8)  VALUE "MEALS: ".       
028200     05  GTL-MEALS-READ-O        PIC ZZZZZZ9.                     
028300     05  FILLER                  PIC X(2)  VALUE SPACES.          
028400     05  FILLER                  PIC X(8)  VALUE "CARBS: ".       
028500     05  GTL-CARBS-O             PIC ZZZZZZ9.99.                  
028600     05  FILLER                  PIC X(2)  VALUE SPACES.          
028700     05  FILLER                  PIC X(7)  VALUE "DOSE: ".        
028800     05  GTL-RCMND-DOSE-O        PIC ZZZZZ9.99.                   
028900     05  FILLER                  PIC X(1)  VALUE "/".             
029000     05  GTL-ACTUAL-DOSE-O       PIC ZZZZZ9.99.                   
029100     05  FILLER                  PIC X(16) VALUE SPACES.          
029200                                                                  
029300* COUNTS-BY-STATUS TRAILER LINE -- PLV ADDED THIS RECORD IN       
029400* 101509 SO THE AUDIT COULD SEE CANCELLED/FAILED BROKEN OUT       
029500* RATHER THAN LUMPED INTO A SINGLE "OTHER" FIGURE.                
029600 01  WS-STATUS-COUNT-REC.                                         
029700     05  FILLER                  PIC X(4)  VALUE SPACES.          
029800     05  FILLER                  PIC X(11) VALUE "PENDING: ".     
029900     05  SCT-PENDING-O           PIC ZZZZZ9.                      
030000     05  FILLER                  PIC X(3)  VALUE SPACES.          
030100     05  FILLER                  PIC X(12) VALUE "CONFIRMED: ".   
030200     05  SCT-CONFIRMED-O         PIC ZZZZZ9.                      
030300     05  FILLER                  PIC X(3)  VALUE SPACES.          
030400     05  FILLER                  PIC X(12) VALUE "COMPLETED: ".   
030500     05  SCT-COMPLETED-O         PIC ZZZZZ9.                      
030600     05  FILLER                  PIC X(3)  VALUE SPACES.          
030700     05  FILLER                  PIC X(12) VALUE "CANCELLED: ".   
030800     05  SCT-CANCELLED-O         PIC ZZZZZ9.                      
030900     05  FILLER                  PIC X(3)  VALUE SPACES.          
031000     05  FILLER                  PIC X(9)  VALUE "FAILED: ".      
031100     05  SCT-FAILED-O            PIC ZZZZZ9.                      
031200     05  FILLER                  PIC X(13) VALUE SPACES.          
031300                                                                  
031400******************************************************************
031500* PROCEDURE DIVISION.                                           * 
031600* STANDARD THREE-PART SHAPE FOR THIS SHOP'S REPORT PROGRAMS --  * 
031700* HOUSEKEEPING OPENS FILES AND PRIMES THE FIRST READ, MAINLINE  * 
031800* WALKS THE SORTED MEAL MASTER ONE RECORD AT A TIME UNTIL EOF,  * 
031900* AND CLEANUP WRITES THE FINAL SUBTOTAL/GRAND-TOTAL AND CLOSES  * 
032000* UP.  THE MEAL MASTER MUST ALREADY BE SORTED ASCENDING BY      * 
032100* MEAL-USER-ID THEN MEAL-ID BEFORE THIS STEP RUNS -- MLDOSRPT    *
032200* DOES NOT SORT IT ITSELF.                                      * 
032300******************************************************************
032400 PROCEDURE DIVISION.                                              
032500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
032600     PERFORM 100-MAINLINE THRU 100-EXIT                           
032700             UNTIL NO-MORE-MEALS.                                 
032800     PERFORM 999-CLEANUP THRU 999-EXIT.                           
032900     MOVE +0 TO RETURN-CODE.                                      
033000     GOBACK.                                                      
033100                                                                  
033200* OPENS THE THREE FILES, PRIMES THE FIRST READ, AND ABENDS WITH   
033300* A CLEAR REASON CODE IF THE MEAL MASTER CAME IN EMPTY RATHER     
033400* THAN LETTING THE RUN FALL THROUGH TO A BLANK REPORT -- SEE      
033500* THE 101509 PLV NOTE ABOVE ABOUT THE JOB LOG STILL SHOWING       
033600* NON-ZERO ON AN EMPTY FILE.                                      
033700 000-HOUSEKEEPING.                                                
033800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
033900     DISPLAY "******** BEGIN JOB MLDOSRPT ********".              
034000     ACCEPT WS-SYS-DATE FROM DATE.                                
034100     MOVE WS-SYS-MM TO HDR-MM.                                    
034200     MOVE WS-SYS-DD TO HDR-DD.                                    
034300     MOVE WS-SYS-YY TO HDR-YY.                                    
034400     INITIALIZE COUNTERS-AND-ACCUMULATORS.                        
034500     MOVE "Y" TO FIRST-MEAL-SW.                                   
034600     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
034700     PERFORM 900-READ-MEAL THRU 900-EXIT.                         
034800     IF NO-MORE-MEALS                                             
034900         MOVE "EMPTY MEAL MASTER FILE" TO ABEND-REASON            
035000         GO TO 1000-ABEND-RTN.                                    
035100 000-EXIT.                                                        
035200     EXIT.                                                        
035300                                                                  
035400* ONE PASS PER MEAL RECORD.  A CHANGE IN MEAL-USER-ID SIGNALS     
035500* THE PATIENT CONTROL BREAK -- THE SUBTOTAL WRITES FOR THE        
035600* PATIENT JUST FINISHED BEFORE THE SUBTOTAL ACCUMULATORS RESET    
035700* FOR THE NEW ONE.  THE VERY FIRST PATIENT ON THE FILE SKIPS THE  
035800* BREAK SINCE THERE IS NOTHING YET TO SUBTOTAL.                   
035900 100-MAINLINE.                                                    
036000     MOVE "100-MAINLINE" TO PARA-NAME.                            
036100     IF MEAL-USER-ID NOT EQUAL TO WS-BREAK-KEY                    
036200         IF NOT FIRST-MEAL-OF-RUN                                 
036300             PERFORM 640-PATIENT-BREAK THRU 640-EXIT              
036400         END-IF                                                   
036500         MOVE "N" TO FIRST-MEAL-SW                                
036600         MOVE MEAL-USER-ID TO WS-BREAK-KEY                        
036700         INITIALIZE WS-SUB-MEAL-CNT WS-SUB-CARBS                  
036800             WS-SUB-RCMND-DOSE WS-SUB-ACTUAL-DOSE                 
036900     END-IF.                                                      
037000     PERFORM 740-WRITE-MEAL-DETAIL THRU 740-EXIT.                 
037100     PERFORM 900-READ-MEAL THRU 900-EXIT.                         
037200 100-EXIT.                                                        
037300     EXIT.                                                        
037400                                                                  
037500* A NEW PAGE NEEDS BOTH THE HEADER LINE AND THE COLUMN-HEADING    
037600* LINE -- KEPT AS TWO SEPARATE PARAGRAPHS SINCE 000-HOUSEKEEPING  
037700* NEVER NEEDS THE COLUMN HEADING ON ITS OWN, BUT THIS PARAGRAPH   
037800* ALWAYS WANTS BOTH TOGETHER.                                     
037900 600-PAGE-BREAK.                                                  
038000     MOVE "600-PAGE-BREAK" TO PARA-NAME.                          
038100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                    
038200     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                    
038300 600-EXIT.                                                        
038400     EXIT.                                                        
038500                                                                  
038600* WRITES THE SUBTOTAL LINE FOR THE PATIENT JUST FINISHED, THEN A  
038700* BLANK SEPARATOR LINE BEFORE THE NEXT PATIENT'S DETAIL STARTS.   
038800 640-PATIENT-BREAK.                                               
038900     MOVE "640-PATIENT-BREAK" TO PARA-NAME.                       
039000     MOVE WS-BREAK-KEY TO SUB-USER-ID-O.                          
039100     MOVE WS-SUB-MEAL-CNT TO SUB-MEAL-CNT-O.                      
039200     MOVE WS-SUB-CARBS TO SUB-CARBS-O.                            
039300     MOVE WS-SUB-RCMND-DOSE TO SUB-RCMND-DOSE-O.                  
039400     MOVE WS-SUB-ACTUAL-DOSE TO SUB-ACTUAL-DOSE-O.                
039500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                  
039600     WRITE RPT-REC FROM WS-SUBTOTAL-REC                           
039700         AFTER ADVANCING 1.                                       
039800     ADD +1 TO WS-LINES.                                          
039900     WRITE RPT-REC FROM WS-BLANK-LINE                             
040000         AFTER ADVANCING 1.                                       
040100     ADD +1 TO WS-LINES.                                          
040200 640-EXIT.                                                        
040300     EXIT.                                                        
040400                                                                  
040500* C01/NEXT-PAGE IS THE SHOP'S STANDARD SKIP-TO-CHANNEL-1 NAME --  
040600* SEE THE SPECIAL-NAMES PARAGRAPH ABOVE.                          
040700 700-WRITE-PAGE-HDR.                                              
040800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                      
040900     WRITE RPT-REC FROM WS-HDR-REC                                
041000         AFTER ADVANCING NEXT-PAGE.                               
041100     MOVE ZERO TO WS-LINES.                                       
041200     ADD +1 TO WS-PAGES.                                          
041300     WRITE RPT-REC FROM WS-BLANK-LINE                             
041400         AFTER ADVANCING 1.                                       
041500 700-EXIT.                                                        
041600     EXIT.                                                        
041700                                                                  
041800 720-WRITE-COLM-HDR.                                              
041900     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                      
042000     WRITE RPT-REC FROM WS-COLM-HDR-REC                           
042100         AFTER ADVANCING 1.                                       
042200     WRITE RPT-REC FROM WS-BLANK-LINE                             
042300         AFTER ADVANCING 1.                                       
042400     ADD +2 TO WS-LINES.                                          
042500 720-EXIT.                                                        
042600     EXIT.                                                        
042700                                                                  
042800* WRITES ONE DETAIL LINE PER MEAL AND ROLLS ITS AMOUNTS INTO      
042900* BOTH THE PATIENT SUBTOTAL AND THE RUN GRAND TOTAL.  THE         
043000* STATUS-COUNT EVALUATE BELOW DRIVES THE COUNTS-BY-STATUS LINE    
043100* PLV ADDED TO THE TRAILER -- SEE THE 101509 CHANGE LOG ENTRY.    
043200 740-WRITE-MEAL-DETAIL.                                           
043300     MOVE "740-WRITE-MEAL-DETAIL" TO PARA-NAME.                   
043400     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                  
043500* THE WARNING FLAG HAS TO BE DERIVED BEFORE WE BUILD THE DETAIL   
043600* LINE BELOW -- IT IS NOT CARRIED ON THE MEAL MASTER ITSELF.      
043700     PERFORM 745-DERIVE-WARNING-FLAG THRU 745-EXIT.               
043800     ADD +1 TO WS-MEALS-READ.                                     
043900* BUILD THE DETAIL LINE FIELD BY FIELD FROM MEAL-REC.             
044000     MOVE MEAL-ID TO DTL-MEAL-ID-O.                               
044100     MOVE MEAL-STATUS TO DTL-STATUS-O.                            
044200     MOVE TOTAL-CARBS TO DTL-CARBS-O.                             
044300     MOVE RECOMMENDED-DOSE TO DTL-RCMND-DOSE-O.                   
044400     MOVE ACTUAL-DOSE TO DTL-ACTUAL-DOSE-O.                       
044500     MOVE WS-WARNING-FLAG-O TO DTL-WARNING-O.                     
044600     WRITE RPT-REC FROM WS-MEAL-DETAIL-REC                        
044700         AFTER ADVANCING 1.                                       
044800     ADD +1 TO WS-LINES.                                          
044900* ROLL THIS MEAL'S AMOUNTS INTO BOTH THE PATIENT SUBTOTAL AND     
045000* THE RUN-WIDE GRAND TOTAL IN ONE ADD STATEMENT EACH.             
045100     ADD +1 TO WS-SUB-MEAL-CNT.                                   
045200     ADD TOTAL-CARBS TO WS-SUB-CARBS, WS-GRAND-CARBS.             
045300     ADD RECOMMENDED-DOSE TO WS-SUB-RCMND-DOSE,                   
045400         WS-GRAND-RCMND-DOSE.                                     
045500     ADD ACTUAL-DOSE TO WS-SUB-ACTUAL-DOSE, WS-GRAND-ACTUAL-DOSE. 
045600* ONE STATUS COUNTER GETS INCREMENTED PER MEAL FOR THE            
045700* COUNTS-BY-STATUS TRAILER LINE.                                  
045800     EVALUATE TRUE                                                
045900         WHEN MEAL-PENDING                                        
046000             ADD +1 TO WS-PENDING-CNT                             
046100         WHEN MEAL-CONFIRMED                                      
046200             ADD +1 TO WS-CONFIRMED-CNT                           
046300         WHEN MEAL-COMPLETED                                      
046400             ADD +1 TO WS-COMPLETED-CNT                           
046500         WHEN MEAL-CANCELLED                                      
046600             ADD +1 TO WS-CANCELLED-CNT                           
046700         WHEN MEAL-FAILED                                         
046800             ADD +1 TO WS-FAILED-CNT                              
046900     END-EVALUATE.                                                
047000 740-EXIT.                                                        
047100     EXIT.                                                        
047200                                                                  
047300* SAME WARNING THRESHOLDS ISCALC1 APPLIES AT CALC TIME (SEE       
047400* ISCALC1 0700-BUILD-WARNINGS) -- RECOMPUTED HERE BECAUSE THE     
047500* MEAL MASTER DOES NOT CARRY THE WARNING TEXT FORWARD.  FIRST     
047600* CONDITION THAT FIRES WINS; BLANK MEANS NO WARNING.              
047700 745-DERIVE-WARNING-FLAG.                                         
047800     MOVE "745-DERIVE-WARNING-FLAG" TO PARA-NAME.                 
047900     MOVE SPACES TO WS-WARNING-FLAG-O.                            
048000     IF CURRENT-GLUCOSE > ZERO AND CURRENT-GLUCOSE < 70           
048100         MOVE "LOGLU" TO WS-WARNING-FLAG-O                        
048200     ELSE                                                         
048300         IF CURRENT-GLUCOSE > 250                                 
048400             MOVE "HIGLU" TO WS-WARNING-FLAG-O                    
048500         ELSE                                                     
048600             IF RECOMMENDED-DOSE > 30                             
048700                 MOVE "HIDOSE" TO WS-WARNING-FLAG-O               
048800             ELSE                                                 
048900                 IF RECOMMENDED-DOSE > ZERO AND                   
049000                    RECOMMENDED-DOSE < 0.5                        
049100                     MOVE "LODOSE" TO WS-WARNING-FLAG-O           
049200                 END-IF                                           
049300             END-IF                                               
049400         END-IF                                                   
049500     END-IF.                                                      
049600 745-EXIT.                                                        
049700     EXIT.                                                        
049800                                                                  
049900* 50 DETAIL/SUBTOTAL LINES PER PAGE -- THE SAME LIMIT EVERY       
050000* REPORT PROGRAM IN THIS SHOP USES FOR A 132-BYTE PRINT LINE ON   
050100* STANDARD GREENBAR.                                              
050200 790-CHECK-PAGINATION.                                            
050300     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                    
050400     IF WS-LINES > 50                                             
050500         PERFORM 600-PAGE-BREAK THRU 600-EXIT                     
050600     END-IF.                                                      
050700 790-EXIT.                                                        
050800     EXIT.                                                        
050900                                                                  
051000 800-OPEN-FILES.                                                  
051100     MOVE "800-OPEN-FILES" TO PARA-NAME.                          
051200     OPEN INPUT MEALS-FILE.                                       
051300     OPEN OUTPUT RPTFILE.                                         
051400     OPEN OUTPUT SYSOUT.                                          
051500 800-EXIT.                                                        
051600     EXIT.                                                        
051700                                                                  
051800 850-CLOSE-FILES.                                                 
051900     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
052000     CLOSE MEALS-FILE.                                            
052100     CLOSE RPTFILE.                                               
052200     CLOSE SYSOUT.                                                
052300 850-EXIT.                                                        
052400     EXIT.                                                        
052500                                                                  
052600* READ INTO MEAL-REC RATHER THAN THE RAW FD RECORD SO EVERY       
052700* OTHER PARAGRAPH CAN REFER TO THE COPYBOOK'S FIELD NAMES         
052800* DIRECTLY.                                                       
052900 900-READ-MEAL.                                                   
053000     MOVE "900-READ-MEAL" TO PARA-NAME.                           
053100     READ MEALS-FILE INTO MEAL-REC                                
053200         AT END                                                   
053300             MOVE "N" TO MORE-MEALS-SW.                           
053400 900-EXIT.                                                        
053500     EXIT.                                                        
053600                                                                  
053700* END-OF-RUN TRAILER -- GRAND TOTALS FIRST, THEN THE COUNTS-BY-   
053800* STATUS LINE PLV ADDED IN 101509.                                
053900 950-WRITE-GRAND-TOTAL.                                           
054000     MOVE "950-WRITE-GRAND-TOTAL" TO PARA-NAME.                   
054100     MOVE WS-MEALS-READ TO GTL-MEALS-READ-O.                      
054200     MOVE WS-GRAND-CARBS TO GTL-CARBS-O.                          
054300     MOVE WS-GRAND-RCMND-DOSE TO GTL-RCMND-DOSE-O.                
054400     MOVE WS-GRAND-ACTUAL-DOSE TO GTL-ACTUAL-DOSE-O.              
054500     MOVE WS-PENDING-CNT TO SCT-PENDING-O.                        
054600     MOVE WS-CONFIRMED-CNT TO SCT-CONFIRMED-O.                    
054700     MOVE WS-COMPLETED-CNT TO SCT-COMPLETED-O.                    
054800     MOVE WS-CANCELLED-CNT TO SCT-CANCELLED-O.                    
054900     MOVE WS-FAILED-CNT TO SCT-FAILED-O.                          
055000     WRITE RPT-REC FROM WS-BLANK-LINE                             
055100         AFTER ADVANCING 1.                                       
055200     WRITE RPT-REC FROM WS-GRAND-TOTAL-REC                        
055300         AFTER ADVANCING 1.                                       
055400     WRITE RPT-REC FROM WS-STATUS-COUNT-REC                       
055500         AFTER ADVANCING 1.                                       
055600 950-EXIT.                                                        
055700     EXIT.                                                        
055800                                                                  
055900* CLOSES OUT THE LAST PATIENT'S SUBTOTAL (SKIPPED ONLY IF THE     
056000* FILE HAD NO MEALS AT ALL, WHICH 000-HOUSEKEEPING WOULD HAVE     
056100* ALREADY ABENDED ON), WRITES THE TRAILER, THEN MIRRORS THE       
056200* FINAL COUNTS INTO THE TRACE-AREA REDEFINED VIEWS AND THE JOB    
056300* LOG BEFORE CLOSING THE FILES.                                   
056400 999-CLEANUP.                                                     
056500     MOVE "999-CLEANUP" TO PARA-NAME.                             
056600     IF NOT FIRST-MEAL-OF-RUN                                     
056700         PERFORM 640-PATIENT-BREAK THRU 640-EXIT                  
056800     END-IF.                                                      
056900     PERFORM 950-WRITE-GRAND-TOTAL THRU 950-EXIT.                 
057000     MOVE WS-MEALS-READ TO WS-MRT-READ-BIN.                       
057100     MOVE WS-PENDING-CNT TO WS-SCT-PENDING.                       
057200     MOVE WS-CONFIRMED-CNT TO WS-SCT-CONFIRMED.                   
057300     MOVE WS-COMPLETED-CNT TO WS-SCT-COMPLETED.                   
057400     MOVE WS-CANCELLED-CNT TO WS-SCT-CANCELLED.                   
057500     MOVE WS-FAILED-CNT TO WS-SCT-FAILED.                         
057600     DISPLAY "MEALS READ    = " WS-MEALS-READ.                    
057700     DISPLAY "PENDING       = " WS-PENDING-CNT.                   
057800     DISPLAY "CONFIRMED     = " WS-CONFIRMED-CNT.                 
057900     DISPLAY "COMPLETED     = " WS-COMPLETED-CNT.                 
058000     DISPLAY "CANCELLED     = " WS-CANCELLED-CNT.                 
058100     DISPLAY "FAILED        = " WS-FAILED-CNT.                    
058200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
058300     DISPLAY "******** END JOB MLDOSRPT ********".                
058400 999-EXIT.                                                        
058500     EXIT.                                                        
058600                                                                  
058700* FORCED 0C7 AT THE END IS THE SHOP'S STANDARD WAY TO GET A       
058800* NON-ZERO CONDITION CODE BACK TO THE JCL ON AN ABEND PATH.       
058900 1000-ABEND-RTN.                                                  
059000     MOVE "1000-ABEND-RTN" TO PARA-NAME.                          
059100     DISPLAY "*** MLDOSRPT ABENDING ***".                         
059200     DISPLAY "PARA-NAME  = " PARA-NAME.                           
059300     DISPLAY "REASON     = " ABEND-REASON.                        
059400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
059500     DIVIDE ZERO-VAL INTO ONE-VAL.                                
059600                                                                  
