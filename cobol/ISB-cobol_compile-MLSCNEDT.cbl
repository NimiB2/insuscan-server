000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.  MLSCNEDT.                                           
000300 AUTHOR. JON SAYLES.                                              
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000500 DATE-WRITTEN. 02/02/94.                                          
000600 DATE-COMPILED. 02/02/94.                                         
000700 SECURITY. NON-CONFIDENTIAL.                                      
000800                                                                  
000900******************************************************************
001000*REMARKS.                                                         
001100*                                                                 
001200*          THIS PROGRAM EDITS THE DAILY MEAL-SCAN REQUEST FILE    
001300*          PRODUCED BY THE VISION-SCAN FRONT END.                 
001400*                                                                 
001500*          IT CONTAINS ONE RECORD FOR EVERY MEAL A PATIENT SCANNED
001600*          THAT DAY.                                              
001700*                                                                 
001800*          THE PROGRAM RESOLVES THE OWNING PATIENT, ESTIMATES THE 
001900*          WEIGHT OF EACH DETECTED FOOD, LOOKS UP NUTRITION DATA, 
002000*          TOTALS THE MEAL, ASSIGNS THE NEXT MEAL-ID, AND WRITES  
002100*          A PENDING MEAL-REC FOLLOWED BY ITS FOOD-ITEM-RECS.     
002200*                                                                 
002300******************************************************************
002400                                                                  
002500         INPUT FILE              -   USERS  (PATIENT PROFILES)    
002600                                                                  
002700         INPUT FILE              -   NUTRTBL (OFFLINE NUTR TABLE) 
002800                                                                  
002900         INPUT FILE              -   SCANREQ (VISION SCAN RESULTS)
003000                                                                  
003100         INPUT FILE              -   MEALOLD (PRIOR MEAL MASTER)  
003200                                                                  
003300         OUTPUT FILE             -   MEALS  (APPENDED MEAL MASTER)
003400                                                                  
003500         OUTPUT FILE             -   MEALITEM (APPENDED ITEM DTL) 
003600                                                                  
003700         OUTPUT FILE             -   ERRFILE (REJECTED SCANS)     
003800                                                                  
003900         DUMP FILE               -   SYSOUT                       
004000                                                                  
004100******************************************************************
004200* CHANGE LOG                                                    * MLSCNED1
004300*   020294 JS   ORIGINAL.  MEAL-SCAN EDIT/CREATE STEP.  REQ      *MLSCNED2
004400*              IS-0112                                          * MLSCNED3
004500*   091496 RKO  ADDED THE CATEGORY/SYNONYM TABLES FOR PORTION    *MLSCNED4
004600*              ESTIMATION AND NAME NORMALIZATION.  REQ IS-0311   *MLSCNED5
004700*   051298 JMH  SINGLE-ITEM SCANS NOW USE THE DIRECT CONFIDENCE- *MLSCNED6
004800*              TIER ESTIMATOR INSTEAD OF THE MULTI-ITEM SPLIT -- *MLSCNED7
004900*              DIETITIANS SAID THE SPLIT WAS OVERCLAMPING ONE-  * MLSCNED8
005000*              FOOD PLATES.  REQ IS-0388                        * MLSCNED9
005100*   112898 JMH  Y2K REVIEW -- MEAL-ID-DATE IS ALREADY 4-DIGIT    *MLSCNE10
005200*              CENTURY, WS-SYS-DATE TRACE FIELD FIXED TO MATCH.  *MLSCNE11
005300*   042099 DCW  MOVED THE EMAIL/ROLE CHECKS INTO THE USER-TABLE  *MLSCNE12
005400*              LOAD SO A BAD PROFILE RECORD CAN'T POISON A      * MLSCNE13
005500*              WHOLE RUN'S WORTH OF SCANS.  REQ IS-0402          *MLSCNE14
005600*   072003 DCW  RAISED USER/NUTRITION TABLE SIZES FOR THE STATE  *MLSCNE15
005700*              ROLLOUT.  REQ IS-0471                             *MLSCNE16
005800*   101509 PLV  ADDED TOMATOES/POTATOES/APPLES/EGGS/ONIONS TO    *MLSCNE17
005900*              THE SYNONYM TABLE -- DIETITIANS KEPT SEEING THE   *MLSCNE18
006000*              PLURAL FORMS COME BACK AS "NOT FOUND".  REQ       *MLSCNE19
006100*              IS-0512                                          * MLSCNE20
006200******************************************************************
006300                                                                  
006400 ENVIRONMENT DIVISION.                                            
006500 CONFIGURATION SECTION.                                           
006600 SOURCE-COMPUTER. IBM-390.                                        
006700 OBJECT-COMPUTER. IBM-390.                                        
006800 SPECIAL-NAMES.                                                   
006900     C01 IS TOP-OF-FORM.                                          
007000                                                                  
007100 INPUT-OUTPUT SECTION.                                            
007200 FILE-CONTROL.                                                    
007300* ABEND TRACE DUMP ONLY -- SEE ABENDREC AND 1000-ABEND-RTN.       
007400     SELECT SYSOUT                                                
007500         ASSIGN TO UT-S-SYSOUT                                    
007600         ORGANIZATION IS SEQUENTIAL.                              
007700                                                                  
007800* PATIENT PROFILE MASTER -- LOADED ENTIRELY INTO WS-USER-TABLE    
007900* AT STARTUP BY 050-LOAD-USER-TABLE.  NOT REOPENED MID-RUN.       
008000     SELECT USERS-FILE                                            
008100         ASSIGN TO USERS                                          
008200         ACCESS MODE IS SEQUENTIAL                                
008300         FILE STATUS IS UFCODE.                                   
008400                                                                  
008500* OFFLINE PER-100G NUTRITION TABLE -- LOADED INTO WS-NUTRITION-   
008600* TABLE AT STARTUP.  510-LOOKUP-NUTRITION NEVER TOUCHES THE FILE  
008700* ITSELF AFTER 060-LOAD-NUTRITION-TABLE FINISHES.                 
008800     SELECT NUTRITION-FILE                                        
008900         ASSIGN TO NUTRTBL                                        
009000         ACCESS MODE IS SEQUENTIAL                                
009100         FILE STATUS IS NFCODE.                                   
009200                                                                  
009300* TODAY'S VISION-SCAN RESULTS -- THE ONE TRANSACTION FILE THIS    
009400* STEP DRIVES OFF OF.  ONE READ PER ITERATION OF 100-MAINLINE.    
009500     SELECT SCANREQ-FILE                                          
009600         ASSIGN TO SCANREQ                                        
009700         ACCESS MODE IS SEQUENTIAL                                
009800         FILE STATUS IS IFCODE.                                   
009900                                                                  
010000* PRIOR MEAL MASTER -- READ ONCE AT STARTUP ONLY TO SEED THE      
010100* RUNNING MAX-SEQUENCE TABLE (070-LOAD-SEQ-TABLE) SO TODAY'S NEW  
010200* MEAL-IDS CONTINUE THE SEQUENCE RATHER THAN COLLIDING WITH IT.   
010300     SELECT MEALS-OLD-FILE                                        
010400         ASSIGN TO MEALOLD                                        
010500         ACCESS MODE IS SEQUENTIAL                                
010600         FILE STATUS IS MOCODE.                                   
010700                                                                  
010800* SAME PHYSICAL MASTER AS MEALS-OLD-FILE, REOPENED EXTEND AFTER   
010900* MEALS-OLD-FILE CLOSES SO 700-WRITE-MEAL CAN APPEND TODAY'S      
011000* PENDING MEALS WITHOUT DISTURBING THE RECORDS ALREADY THERE.     
011100     SELECT MEALS-FILE                                            
011200         ASSIGN TO MEALS                                          
011300         ACCESS MODE IS SEQUENTIAL                                
011400         FILE STATUS IS OFCODE.                                   
011500                                                                  
011600* FOOD-ITEM DETAIL, ONE RECORD PER SCANNED ITEM, APPENDED BY      
011700* 705-WRITE-ITEM RIGHT AFTER ITS OWNING MEAL-REC IS WRITTEN.      
011800     SELECT MEALITEMS-FILE                                        
011900         ASSIGN TO MEALITEM                                       
012000         ACCESS MODE IS SEQUENTIAL                                
012100         FILE STATUS IS MICODE.                                   
012200                                                                  
012300* REJECTED-SCAN LOG -- ONE RECORD PER SCAN REQUEST THAT FAILED    
012400* AN EDIT IN 300-EDIT-SCAN-REQ, WRITTEN BY 710-WRITE-ERROR.       
012500     SELECT ERRFILE                                               
012600         ASSIGN TO ERRFILE                                        
012700         ACCESS MODE IS SEQUENTIAL                                
012800         FILE STATUS IS RFCODE.                                   
012900                                                                  
013000 DATA DIVISION.                                                   
013100 FILE SECTION.                                                    
013200* RAW FD AREA FOR THE ABEND TRACE DUMP -- ABEND-REC IS MOVED INTO 
013300* IT RATHER THAN FORMATTED, SO THIS IS JUST A PASS-THROUGH SLOT.  
013400 FD  SYSOUT                                                       
013500     RECORDING MODE IS F                                          
013600     LABEL RECORDS ARE STANDARD                                   
013700     RECORD CONTAINS 130 CHARACTERS                               
013800     BLOCK CONTAINS 0 RECORDS                                     
013900     DATA RECORD IS SYSOUT-REC.                                   
014000 01  SYSOUT-REC                  PIC X(130).                      
014100                                                                  
014200* USER-REC'S COPYBOOK LAYOUT (SEE USERREC.CPY) IS READ INTO THIS  
014300* RAW AREA, THEN REDEFINED BY THE READ INTO CLAUSE BELOW.         
014400 FD  USERS-FILE                                                   
014500     RECORDING MODE IS F                                          
014600     LABEL RECORDS ARE STANDARD                                   
014700     RECORD CONTAINS 160 CHARACTERS                               
014800     BLOCK CONTAINS 0 RECORDS                                     
014900     DATA RECORD IS USERS-FD-REC.                                 
015000 01  USERS-FD-REC                PIC X(160).                      
015100                                                                  
015200* ONE ROW PER FOOD IN THE OFFLINE NUTRITION REFERENCE TABLE --    
015300* NAME PLUS CARBS/CALORIES/PROTEIN/FAT PER 100 GRAMS.             
015400 FD  NUTRITION-FILE                                               
015500     RECORDING MODE IS F                                          
015600     LABEL RECORDS ARE STANDARD                                   
015700     RECORD CONTAINS 60 CHARACTERS                                
015800     BLOCK CONTAINS 0 RECORDS                                     
015900     DATA RECORD IS NUTR-FD-REC.                                  
016000 01  NUTR-FD-REC                 PIC X(60).                       
016100                                                                  
016200****** ONE RECORD PER VISION-SCAN RESULT.  NO TRAILER RECORD ON   
016300****** THIS FILE -- SCANREQ COMES FROM THE MOBILE UPLOAD QUEUE,   
016400****** NOT A BATCH DATA-ENTRY STREAM, SO THERE IS NOTHING TO      
016500****** BALANCE AGAINST.                                           
016600 FD  SCANREQ-FILE                                                 
016700     RECORDING MODE IS F                                          
016800     LABEL RECORDS ARE STANDARD                                   
016900     RECORD CONTAINS 460 CHARACTERS                               
017000     BLOCK CONTAINS 0 RECORDS                                     
017100     DATA RECORD IS SCANREQ-FD-REC.                               
017200 01  SCANREQ-FD-REC              PIC X(460).                      
017300                                                                  
017400* READ-ONLY VIEW OF THE MEAL MASTER USED DURING STARTUP -- SEE    
017500* 070-LOAD-SEQ-TABLE.  CLOSED BEFORE MEALS-FILE BELOW REOPENS     
017600* THE SAME PHYSICAL FILE EXTEND.                                  
017700 FD  MEALS-OLD-FILE                                               
017800     RECORDING MODE IS F                                          
017900     LABEL RECORDS ARE STANDARD                                   
018000     RECORD CONTAINS 170 CHARACTERS                               
018100     BLOCK CONTAINS 0 RECORDS                                     
018200     DATA RECORD IS MEALS-OLD-FD-REC.                             
018300 01  MEALS-OLD-FD-REC            PIC X(170).                      
018400                                                                  
018500* APPEND-ONLY VIEW OF THE SAME MEAL MASTER -- 700-WRITE-MEAL IS   
018600* THE ONLY PARAGRAPH THAT WRITES TO IT.                           
018700 FD  MEALS-FILE                                                   
018800     RECORDING MODE IS F                                          
018900     LABEL RECORDS ARE STANDARD                                   
019000     RECORD CONTAINS 170 CHARACTERS                               
019100     BLOCK CONTAINS 0 RECORDS                                     
019200     DATA RECORD IS MEALS-FD-REC.                                 
019300 01  MEALS-FD-REC                PIC X(170).                      
019400                                                                  
019500* ONE RECORD PER FOOD ITEM ON A MEAL, WRITTEN BY 705-WRITE-ITEM   
019600* IMMEDIATELY AFTER ITS OWNING MEAL-REC.                          
019700 FD  MEALITEMS-FILE                                               
019800     RECORDING MODE IS F                                          
019900     LABEL RECORDS ARE STANDARD                                   
020000     RECORD CONTAINS 119 CHARACTERS                               
020100     BLOCK CONTAINS 0 RECORDS                                     
020200     DATA RECORD IS MEALITEMS-FD-REC.                             
020300 01  MEALITEMS-FD-REC            PIC X(119).                      
020400                                                                  
020500* REJECTED-SCAN LOG RECORD -- SEE ERRFILE-REC BELOW FOR THE       
020600* ACTUAL KEY/MESSAGE LAYOUT WRITTEN INTO THIS FD AREA.            
020700 FD  ERRFILE                                                      
020800     RECORDING MODE IS F                                          
020900     LABEL RECORDS ARE STANDARD                                   
021000     RECORD CONTAINS 100 CHARACTERS                               
021100     BLOCK CONTAINS 0 RECORDS                                     
021200     DATA RECORD IS ERRFILE-REC.                                  
021300* WHAT A REJECTED SCAN LOOKS LIKE ON ERRFILE -- THE SHORT REASON  
021400* TEXT PLUS THE PATIENT KEY SO THE OPERATOR CAN TRACE IT BACK.    
021500 01  ERRFILE-REC.                                                 
021600     05  ERR-MSG                 PIC X(60).                       
021700     05  ERR-KEY                 PIC X(40).                       
021800                                                                  
021900** QSAM FILES                                                     
022000 WORKING-STORAGE SECTION.                                         
022100                                                                  
022200* ONE FILE-STATUS CODE PER SELECT ABOVE, IN THE SAME ORDER.       
022300 01  FILE-STATUS-CODES.                                           
022400     05  UFCODE                  PIC X(2).                        
022500         88  UF-NO-MORE-DATA          VALUE "10".                 
022600     05  NFCODE                  PIC X(2).                        
022700         88  NF-NO-MORE-DATA          VALUE "10".                 
022800     05  IFCODE                  PIC X(2).                        
022900         88  IF-NO-MORE-DATA          VALUE "10".                 
023000     05  MOCODE                  PIC X(2).                        
023100         88  MO-NO-MORE-DATA          VALUE "10".                 
023200     05  OFCODE                  PIC X(2).                        
023300         88  CODE-WRITE               VALUE SPACES.               
023400     05  MICODE                  PIC X(2).                        
023500         88  CODE-WRITE-ITEM          VALUE SPACES.               
023600     05  RFCODE                  PIC X(2).                        
023700         88  CODE-WRITE-ERR           VALUE SPACES.               
023800                                                                  
023900* END-OF-FILE AND ONE-SHOT FOUND/NOT-FOUND SWITCHES.  EACH SW     
024000* PAIRS WITH ITS OWN 88-LEVEL SO THE CONDITION READS IN PLAIN     
024100* ENGLISH AT THE IF RATHER THAN AS A RAW "= Y"/"= N" COMPARE.     
024200 01  FLAGS-AND-SWITCHES.                                          
024300     05  MORE-SCANREQ-SW         PIC X(1) VALUE "Y".              
024400         88  NO-MORE-SCANREQ          VALUE "N".                  
024500     05  MORE-USERS-SW           PIC X(1) VALUE "Y".              
024600         88  NO-MORE-USERS             VALUE "N".                 
024700     05  MORE-NUTR-SW            PIC X(1) VALUE "Y".              
024800         88  NO-MORE-NUTR              VALUE "N".                 
024900     05  MORE-MEALOLD-SW         PIC X(1) VALUE "Y".              
025000         88  NO-MORE-MEALOLD           VALUE "N".                 
025100     05  ERROR-FOUND-SW          PIC X(1) VALUE "N".              
025200         88  RECORD-ERROR-FOUND       VALUE "Y".                  
025300         88  VALID-RECORD              VALUE "N".                 
025400     05  USER-FOUND-SW           PIC X(1) VALUE "N".              
025500         88  USER-WAS-FOUND            VALUE "Y".                 
025600     05  CATEGORY-FOUND-SW       PIC X(1) VALUE "N".              
025700     05  NUTRITION-FOUND-SW      PIC X(1) VALUE "N".              
025800     05  SYNONYM-FOUND-SW        PIC X(1) VALUE "N".              
025900     05  SEQ-ENTRY-FOUND-SW      PIC X(1) VALUE "N".              
026000                                                                  
026100* RUN TOTALS DISPLAYED BY 900-CLEANUP, PLUS THE TABLE-LOAD        
026200* COUNTERS AND THE ONE GENERAL-PURPOSE SUBSCRIPT (WS-SUB) USED    
026300* ACROSS THE FOOD-SLOT LOOPS IN 300/320/480/500/700/705.          
026400 01  COUNTERS-AND-ACCUMULATORS.                                   
026500     05  RECORDS-READ            PIC S9(7) COMP VALUE ZERO.       
026600     05  RECORDS-PROCESSED       PIC S9(7) COMP VALUE ZERO.       
026700     05  RECORDS-REJECTED        PIC S9(7) COMP VALUE ZERO.       
026800     05  ITEMS-NOT-FOUND         PIC S9(7) COMP VALUE ZERO.       
026900     05  WS-USER-COUNT           PIC S9(4) COMP VALUE ZERO.       
027000     05  WS-NUT-COUNT            PIC S9(4) COMP VALUE ZERO.       
027100     05  WS-SEQ-COUNT            PIC S9(4) COMP VALUE ZERO.       
027200     05  WS-SUB                  PIC S9(4) COMP VALUE ZERO.       
027300                                                                  
027400* PATIENT PROFILE TABLE -- LOADED ONCE AT HOUSEKEEPING, SEARCHED  
027500* FOR EVERY SCAN REQUEST.  SCAN EDITING ONLY NEEDS ENOUGH OF THE  
027600* PROFILE TO PROVE THE PATIENT EXISTS AND HAS A USABLE ROLE; THE  
027700* DOSE FIELDS THEMSELVES ARE NOT NEEDED UNTIL MLUPDATE CONFIRMS.  
027800* WS-UT-SYSTEM-ID CARRIES THE SYSTEM PORTION OF USER-ID SO        
027900* 600-GENERATE-MEAL-ID CAN STAMP THE NEW MEAL-ID WITH THE         
028000* PATIENT'S OWN SYSTEM RATHER THAN A HARDCODED SHOP NAME --       
028100* SEE IS-0558.                                                    
028200 01  WS-USER-TABLE.                                               
028300     05  WS-USER-ENTRY OCCURS 300 TIMES                           
028400                        INDEXED BY WS-USER-IDX.                   
028500         10  WS-UT-USER-ID        PIC X(40).                      
028600         10  WS-UT-ROLE           PIC X(10).                      
028700         10  WS-UT-SYSTEM-ID      PIC X(19).                      
028800                                                                  
028900* NUTRITION REFERENCE TABLE.                                      
029000 01  WS-NUTRITION-TABLE.                                          
029100     05  WS-NUT-ENTRY OCCURS 200 TIMES                            
029200                       INDEXED BY WS-NUT-IDX.                     
029300         10  WS-NT-NAME           PIC X(30).                      
029400         10  WS-NT-CARBS          PIC S9(3)V99 COMP-3.            
029500         10  WS-NT-CAL            PIC S9(4)V99 COMP-3.            
029600         10  WS-NT-PROTEIN        PIC S9(3)V99 COMP-3.            
029700         10  WS-NT-FAT            PIC S9(3)V99 COMP-3.            
029800                                                                  
029900* PORTION-CATEGORY TABLE -- TYPICAL WEIGHT RANGE (GRAMS) BY FOOD  
030000* KEYWORD.  LAST ENTRY "OTHER" IS THE CATCH-ALL AND MUST STAY     
030100* LAST -- 440-LOOKUP-CATEGORY STOPS THERE IF NOTHING ELSE HITS.   
030200 01  WS-CATEGORY-TABLE.                                           
030300     05  WS-CAT-ENTRY OCCURS 17 TIMES                             
030400                       INDEXED BY WS-CAT-IDX.                     
030500         10  WS-CAT-KEYWORD       PIC X(10).                      
030600         10  WS-CAT-MIN           PIC S9(3) COMP-3.               
030700         10  WS-CAT-MAX           PIC S9(3) COMP-3.               
030800                                                                  
030900* FOOD-NAME SYNONYM TABLE -- EXACT THEN PARTIAL MATCH AGAINST     
031000* THE NORMALIZED (LOWER/TRIMMED/PREFIX-STRIPPED) FOOD NAME.       
031100 01  WS-SYNONYM-TABLE.                                            
031200     05  WS-SYN-ENTRY OCCURS 18 TIMES                             
031300                       INDEXED BY WS-SYN-IDX.                     
031400         10  WS-SYN-KEY           PIC X(15).                      
031500         10  WS-SYN-VALUE         PIC X(20).                      
031600                                                                  
031700* RUNNING MAX-SEQUENCE TABLE, ONE ROW PER SYSTEM+DATE SEEN TODAY. 
031800* LOADED FROM MEALS-OLD AT HOUSEKEEPING, THEN UPDATED IN MEMORY   
031900* AS THIS RUN ASSIGNS NEW MEAL-IDS -- SEE 600-GENERATE-MEAL-ID.   
032000 01  WS-SEQ-TABLE.                                                
032100     05  WS-SEQT-ENTRY OCCURS 200 TIMES                           
032200                        INDEXED BY WS-SEQT-IDX.                   
032300         10  WS-SEQT-SYSTEM       PIC X(17).                      
032400         10  WS-SEQT-DATE         PIC 9(8).                       
032500         10  WS-SEQT-MAXSEQ       PIC 9(3) COMP-3.                
032600                                                                  
032700* PER-ITEM WORK TABLE FOR THE MEAL CURRENTLY BEING PROCESSED.     
032800 01  WS-ITEM-WORK-TABLE.                                          
032900     05  WS-IO-ENTRY OCCURS 10 TIMES                              
033000                      INDEXED BY WS-IO-IDX.                       
033100         10  WS-IO-NAME           PIC X(30).                      
033200         10  WS-IO-WEIGHT         PIC S9(4)V99 COMP-3.            
033300         10  WS-IO-SCORE          PIC S9(5)V9999 COMP-3.          
033400         10  WS-IO-CARBS          PIC S9(4)V99 COMP-3.            
033500         10  WS-IO-CONFIDENCE     PIC SV9(4).                     
033600         10  WS-IO-NUTRITION-ID   PIC X(20).                      
033700                                                                  
033800* PER-MEAL ACCUMULATORS -- ZEROED AT THE TOP OF 480-PROCESS-ITEMS 
033900* AND ROLLED UP ACROSS EVERY FOOD SLOT ON THE CURRENT SCAN.       
034000 01  WS-MEAL-WORK.                                                
034100     05  WS-EFF-WEIGHT            PIC S9(4)V99 COMP-3.            
034200     05  WS-SCORE-TOTAL           PIC S9(6)V9999 COMP-3.          
034300     05  WS-CAT-MID               PIC S9(4)V99 COMP-3.            
034400     05  WS-TOT-CARBS             PIC S9(5)V99 COMP-3.            
034500     05  WS-TOT-CAL               PIC S9(6)V99 COMP-3.            
034600     05  WS-TOT-PROTEIN           PIC S9(5)V99 COMP-3.            
034700     05  WS-TOT-FAT               PIC S9(5)V99 COMP-3.            
034800     05  WS-ITEM-CAL              PIC S9(5)V99 COMP-3.            
034900     05  WS-ITEM-PROTEIN          PIC S9(4)V99 COMP-3.            
035000     05  WS-ITEM-FAT              PIC S9(4)V99 COMP-3.            
035100                                                                  
035200* RAW-TO-FINAL PIPELINE FOR ONE FOOD NAME -- SEE 450-NORMALIZE-   
035300* FOOD-NAME, 455-STRIP-COOKING-SUFFIX AND 470-CAPITALIZE-WORDS.   
035400 01  WS-FOOD-NORM-WORK.                                           
035500     05  WS-FOOD-NAME-RAW         PIC X(30).                      
035600     05  WS-FOOD-NAME-NORM        PIC X(30).                      
035700     05  WS-FOOD-NAME-FINAL       PIC X(30).                      
035800     05  WS-NORM-LEN              PIC S9(4) COMP.                 
035900     05  WS-NORM-I                PIC S9(4) COMP.                 
036000                                                                  
036100* TODAY'S DATE, BROKEN OUT FOR THE ABEND TRACE LINE -- AN         
036200* ALTERNATE VIEW OF THE SAME BYTES RATHER THAN A SECOND FIELD.    
036300 01  WS-DATE-WORK.                                                
036400     05  WS-SYS-DATE              PIC 9(6).                       
036500 01  WS-DATE-WORK-ALT REDEFINES WS-DATE-WORK.                     
036600     05  WS-SYS-YY                PIC 9(2).                       
036700     05  WS-SYS-MM                PIC 9(2).                       
036800     05  WS-SYS-DD                PIC 9(2).                       
036900 01  WS-TODAY-CCYYMMDD.                                           
037000     05  WS-TODAY-CC              PIC 9(2) VALUE 20.              
037100     05  WS-TODAY-YY              PIC 9(2).                       
037200     05  WS-TODAY-MMDD            PIC 9(4).                       
037300                                                                  
037400* SCRATCH BINARY/DISPLAY VIEW USED WHEN 600-GENERATE-MEAL-ID      
037500* EDITS THE NEW SEQUENCE NUMBER INTO THE MEAL-ID TEXT.            
037600 01  WS-SEQ-BUILD-AREA.                                           
037700     05  WS-SEQ-BUILD-BIN         PIC S9(4) COMP.                 
037800 01  WS-SEQ-BUILD-ALT REDEFINES WS-SEQ-BUILD-AREA.                
037900     05  WS-SEQ-BUILD-DSP         PIC S9(4).                      
038000 01  WS-SEQ-EDIT.                                                 
038100     05  WS-SEQ-EDIT-3            PIC 9(3).                       
038200                                                                  
038300* SCRATCH AREA FOR THE WEIGHT-PER-ITEM TRACE ON AN ABEND --       
038400* ALTERNATE VIEW OF THE SAME EFFECTIVE-WEIGHT BYTES.              
038500 01  WS-WEIGHT-TRACE-AREA.                                        
038600     05  WS-WEIGHT-TRACE          PIC S9(4)V99 COMP-3.            
038700 01  WS-WEIGHT-TRACE-ALT REDEFINES WS-WEIGHT-TRACE-AREA.          
038800     05  WS-WEIGHT-TRACE-DSP      PIC S9(3)V999 COMP-3.           
038900                                                                  
039000* STANDALONE SCRATCH SCALARS -- KEPT AS 77-LEVELS PER SHOP        
039100* STANDARD SINCE NONE OF THEM IS EVER CARRIED AS PART OF A LARGER 
039200* RECORD OR MOVED AS A GROUP.  057-EDIT-EMAIL-FORMAT AND ITS      
039300* HELPER PARAGRAPHS ARE THE ONLY USERS.                           
039400 77  WS-EMAIL-AT-CNT             PIC 9(2) COMP.                   
039500 77  WS-EMAIL-AT-POS             PIC 9(2) COMP.                   
039600 77  WS-EMAIL-DOT-POS            PIC 9(2) COMP.                   
039700 77  WS-EMAIL-LEN                PIC 9(2) COMP.                   
039800 77  WS-EMAIL-TLD-LEN            PIC 9(2) COMP.                   
039900 77  WS-EMAIL-I                  PIC 9(2) COMP.                   
040000                                                                  
040100* EMAIL-FORMAT EDIT WORK AREA -- 057-EDIT-EMAIL-FORMAT CHECKS THE 
040200* ADDRESS AGAINST LOCAL@DOMAIN.TLD (EXACTLY ONE "@", A DOTTED     
040300* DOMAIN, A 2-7 LETTER TLD) BEFORE THE PROFILE IS ALLOWED INTO    
040400* THE USER TABLE.  REQ IS-0559.                                   
040500 01  WS-EMAIL-WORK                PIC X(20).                      
040600 01  WS-EMAIL-VALID-SW            PIC X(1) VALUE "Y".             
040700     88  EMAIL-FORMAT-OK               VALUE "Y".                 
040800     88  EMAIL-FORMAT-BAD               VALUE "N".                
040900                                                                  
041000* ROLE-EDIT WORK AREA -- THE REQUIREMENT CALLS THE ROLE CHECK     
041100* CASE-INSENSITIVE, BUT USER-ROLE OF USER-REC MAY COME OFF THE    
041200* FEED MIXED OR LOWER CASE.  UPCASE A WORKING COPY HERE (SAME     
041300* INSPECT CONVERTING IDIOM 450-NORMALIZE-FOOD-NAME USES) AND      
041400* TEST THE 88-LEVELS BELOW RATHER THAN THE COPYBOOK'S OWN         
041500* ROLE-VALID, WHICH ONLY MATCHES ALL-UPPERCASE.  SEE IS-0558.     
041600 01  WS-ROLE-WORK                 PIC X(10).                      
041700     88  WS-ROLE-VALID  VALUES ARE "PATIENT   ", "CAREGIVER ",    
041800         "ADMIN     ".                                            
041900                                                                  
042000     COPY ABENDREC.                                               
042100                                                                  
042200     COPY USERREC.                                                
042300                                                                  
042400     COPY NUTRREC.                                                
042500                                                                  
042600     COPY SCANREC.                                                
042700                                                                  
042800     COPY MEALREC.                                                
042900                                                                  
043000     COPY ITEMREC.                                                
043100                                                                  
043200 PROCEDURE DIVISION.                                              
043300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
043400     PERFORM 100-MAINLINE THRU 100-EXIT                           
043500             UNTIL NO-MORE-SCANREQ.                               
043600     PERFORM 900-CLEANUP THRU 900-EXIT.                           
043700     MOVE ZERO TO RETURN-CODE.                                    
043800     GOBACK.                                                      
043900                                                                  
044000 000-HOUSEKEEPING.                                                
044100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
044200     DISPLAY "******** BEGIN JOB MLSCNEDT ********".              
044300     ACCEPT WS-SYS-DATE FROM DATE.                                
044400     MOVE WS-SYS-YY TO WS-TODAY-YY.                               
044500     MOVE WS-SYS-MM TO WS-TODAY-MMDD (1:2).                       
044600     MOVE WS-SYS-DD TO WS-TODAY-MMDD (3:2).                       
044700     OPEN INPUT USERS-FILE NUTRITION-FILE SCANREQ-FILE            
044800                MEALS-OLD-FILE.                                   
044900     OPEN OUTPUT SYSOUT ERRFILE.                                  
045000     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT                    
045100             UNTIL NO-MORE-USERS.                                 
045200     PERFORM 060-LOAD-NUTRITION-TABLE THRU 060-EXIT               
045300             UNTIL NO-MORE-NUTR.                                  
045400     PERFORM 065-INIT-CATEGORY-TABLE THRU 065-EXIT.               
045500     PERFORM 066-INIT-SYNONYM-TABLE THRU 066-EXIT.                
045600     PERFORM 070-LOAD-SEQ-TABLE THRU 070-EXIT                     
045700             UNTIL NO-MORE-MEALOLD.                               
045800     CLOSE MEALS-OLD-FILE.                                        
045900     OPEN EXTEND MEALS-FILE MEALITEMS-FILE.                       
046000     PERFORM 800-READ-SCANREQ THRU 800-EXIT.                      
046100     IF NO-MORE-SCANREQ                                           
046200         MOVE "EMPTY SCANREQ FILE" TO ABEND-REASON                
046300         GO TO 1000-ABEND-RTN                                     
046400     END-IF.                                                      
046500                                                                  
046600 000-EXIT.                                                        
046700     EXIT.                                                        
046800                                                                  
046900 050-LOAD-USER-TABLE.                                             
047000* DCW 042099 -- A USER-REC WITH A BLANK EMAIL OR AN INVALID       
047100* ROLE DOES NOT GO INTO THE TABLE; IT IS DROPPED WITH AN ENTRY    
047200* ON THE ERROR FILE SO ONE BAD PROFILE CAN'T STALL THE RUN.       
047300     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.                     
047400     READ USERS-FILE INTO USER-REC                                
047500         AT END                                                   
047600             MOVE "N" TO MORE-USERS-SW                            
047700             GO TO 050-EXIT                                       
047800     END-READ.                                                    
047900* DCW 042099 ORIGINALLY CHECKED FOR A BLANK EMAIL ONLY; PLV       
048000* 031512 REPLACED THAT WITH A REAL FORMAT EDIT BELOW SINCE A      
048100* NON-BLANK GARBAGE ADDRESS WAS GETTING THROUGH.  SEE IS-0559.    
048200     PERFORM 057-EDIT-EMAIL-FORMAT THRU 057-EXIT.                 
048300* PLV 031512 -- ROLE IS CASE-INSENSITIVE PER THE REQUIREMENT, SO  
048400* THE COPYBOOK'S OWN ALL-UPPERCASE ROLE-VALID IS NOT ENOUGH.      
048500* UPCASE INTO WS-ROLE-WORK AND TEST WS-ROLE-VALID INSTEAD.        
048600     MOVE USER-ROLE OF USER-REC TO WS-ROLE-WORK.                  
048700     INSPECT WS-ROLE-WORK                                         
048800         CONVERTING "abcdefghijklmnopqrstuvwxyz"                  
048900                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                 
049000     IF EMAIL-FORMAT-BAD OR NOT WS-ROLE-VALID                     
049100         MOVE "*** INVALID USER PROFILE SKIPPED" TO ERR-MSG       
049200         MOVE USER-ID OF USER-REC TO ERR-KEY                      
049300         WRITE ERRFILE-REC                                        
049400         GO TO 050-EXIT                                           
049500     END-IF.                                                      
049600     ADD 1 TO WS-USER-COUNT.                                      
049700     SET WS-USER-IDX TO WS-USER-COUNT.                            
049800     MOVE USER-ID OF USER-REC TO WS-UT-USER-ID(WS-USER-IDX).      
049900     MOVE WS-ROLE-WORK TO WS-UT-ROLE(WS-USER-IDX).                
050000     MOVE USER-ID-SYSTEM OF USER-REC TO                           
050100          WS-UT-SYSTEM-ID(WS-USER-IDX).                           
050200                                                                  
050300 050-EXIT.                                                        
050400     EXIT.                                                        
050500                                                                  
050600******************************************************************
050700* 057-EDIT-EMAIL-FORMAT -- PLV 031512.  A MINIMUM FORMAT EDIT FOR*
050800* USER-ID-EMAIL: EXACTLY ONE "@", SOMETHING ON BOTH SIDES OF IT, *
050900* A "." SOMEWHERE IN THE DOMAIN PART, AND A TRAILING TLD THAT IS *
051000* 2 TO 7 LETTERS LONG.  THIS IS NOT A FULL RFC-822 EDIT -- IT IS *
051100* JUST ENOUGH TO CATCH A BLANK, A TYPED-OVER FIELD, OR A VALUE   *
051200* WITH NO "@" AT ALL BEFORE IT REACHES THE USER TABLE.           *
051300******************************************************************
051400 057-EDIT-EMAIL-FORMAT.                                           
051500     MOVE "057-EDIT-EMAIL-FORMAT" TO PARA-NAME.                   
051600     MOVE USER-ID-EMAIL OF USER-REC TO WS-EMAIL-WORK.             
051700     MOVE "Y" TO WS-EMAIL-VALID-SW.                               
051800     MOVE ZERO TO WS-EMAIL-AT-CNT.                                
051900     INSPECT WS-EMAIL-WORK TALLYING WS-EMAIL-AT-CNT FOR ALL "@".  
052000     IF WS-EMAIL-AT-CNT NOT = 1                                   
052100         MOVE "N" TO WS-EMAIL-VALID-SW                            
052200         GO TO 057-EXIT                                           
052300     END-IF.                                                      
052400* LOCATE THE "@" -- THE TALLY ABOVE ONLY PROVES THERE IS ONE OF   
052500* THEM, NOT WHERE.  A LEADING "@" (POSITION 1) FAILS TOO SINCE    
052600* THAT LEAVES NO LOCAL PART.                                      
052700     PERFORM 051-FIND-AT-POS THRU 051-EXIT                        
052800         VARYING WS-EMAIL-I FROM 1 BY 1                           
052900         UNTIL WS-EMAIL-I > 20                                    
053000            OR WS-EMAIL-WORK (WS-EMAIL-I:1) = "@".                
053100     IF WS-EMAIL-I > 20 OR WS-EMAIL-I = 1                         
053200         MOVE "N" TO WS-EMAIL-VALID-SW                            
053300         GO TO 057-EXIT                                           
053400     END-IF.                                                      
053500     MOVE WS-EMAIL-I TO WS-EMAIL-AT-POS.                          
053600* FIND THE LAST "." IN THE DOMAIN PART -- SCAN FROM THE RIGHT SO  
053700* A MULTI-LEVEL DOMAIN (E.G. MAIL.SHOP.ORG) STOPS AT THE TLD DOT  
053800* RATHER THAN THE FIRST ONE.                                      
053900     PERFORM 052-FIND-DOT-POS THRU 052-EXIT                       
054000         VARYING WS-EMAIL-I FROM 20 BY -1                         
054100         UNTIL WS-EMAIL-I NOT > WS-EMAIL-AT-POS                   
054200            OR WS-EMAIL-WORK (WS-EMAIL-I:1) = ".".                
054300     IF WS-EMAIL-I NOT > WS-EMAIL-AT-POS                          
054400         MOVE "N" TO WS-EMAIL-VALID-SW                            
054500         GO TO 057-EXIT                                           
054600     END-IF.                                                      
054700     MOVE WS-EMAIL-I TO WS-EMAIL-DOT-POS.                         
054800     IF WS-EMAIL-DOT-POS = WS-EMAIL-AT-POS + 1                    
054900         MOVE "N" TO WS-EMAIL-VALID-SW                            
055000         GO TO 057-EXIT                                           
055100     END-IF.                                                      
055200* TRIM TRAILING SPACES (USER-ID-EMAIL IS LEFT-JUSTIFIED LIKE      
055300* EVERY OTHER TEXT FIELD ON THE PROFILE) TO GET THE TLD LENGTH.   
055400     PERFORM 053-FIND-EMAIL-LEN THRU 053-EXIT                     
055500         VARYING WS-EMAIL-I FROM 20 BY -1                         
055600         UNTIL WS-EMAIL-I = 0                                     
055700            OR WS-EMAIL-WORK (WS-EMAIL-I:1) NOT = " ".            
055800     MOVE WS-EMAIL-I TO WS-EMAIL-LEN.                             
055900     COMPUTE WS-EMAIL-TLD-LEN = WS-EMAIL-LEN - WS-EMAIL-DOT-POS.  
056000     IF WS-EMAIL-TLD-LEN < 2 OR WS-EMAIL-TLD-LEN > 7              
056100         MOVE "N" TO WS-EMAIL-VALID-SW                            
056200         GO TO 057-EXIT                                           
056300     END-IF.                                                      
056400* THE TLD ITSELF MUST BE ALL LETTERS -- A DOMAIN ENDING IN A      
056500* DIGIT OR PUNCTUATION IS NOT A REAL TLD.                         
056600     MOVE WS-EMAIL-DOT-POS TO WS-EMAIL-I.                         
056700     ADD 1 TO WS-EMAIL-I.                                         
056800     PERFORM 054-CHECK-TLD-ALPHA THRU 054-EXIT                    
056900         VARYING WS-EMAIL-I FROM WS-EMAIL-I BY 1                  
057000         UNTIL WS-EMAIL-I > WS-EMAIL-LEN                          
057100            OR WS-EMAIL-WORK (WS-EMAIL-I:1) NOT ALPHABETIC.       
057200     IF WS-EMAIL-I NOT > WS-EMAIL-LEN                             
057300         MOVE "N" TO WS-EMAIL-VALID-SW                            
057400     END-IF.                                                      
057500                                                                  
057600 057-EXIT.                                                        
057700     EXIT.                                                        
057800                                                                  
057900 051-FIND-AT-POS.                                                 
058000     CONTINUE.                                                    
058100 051-EXIT.                                                        
058200     EXIT.                                                        
058300                                                                  
058400 052-FIND-DOT-POS.                                                
058500     CONTINUE.                                                    
058600 052-EXIT.                                                        
058700     EXIT.                                                        
058800                                                                  
058900 053-FIND-EMAIL-LEN.                                              
059000     CONTINUE.                                                    
059100 053-EXIT.                                                        
059200     EXIT.                                                        
059300                                                                  
059400 054-CHECK-TLD-ALPHA.                                             
059500     CONTINUE.                                                    
059600 054-EXIT.                                                        
059700     EXIT.                                                        
059800                                                                  
059900 060-LOAD-NUTRITION-TABLE.                                        
060000* ONE PASS, BUILT INTO MEMORY ONCE AT STARTUP SO 510-LOOKUP-      
060100* NUTRITION NEVER HAS TO REREAD THE OFFLINE TABLE MID-RUN.        
060200     MOVE "060-LOAD-NUTRITION-TABLE" TO PARA-NAME.                
060300     READ NUTRITION-FILE INTO NUTRITION-REC                       
060400         AT END                                                   
060500             MOVE "N" TO MORE-NUTR-SW                             
060600             GO TO 060-EXIT                                       
060700     END-READ.                                                    
060800     ADD 1 TO WS-NUT-COUNT.                                       
060900     SET WS-NUT-IDX TO WS-NUT-COUNT.                              
061000     MOVE NUT-NAME OF NUTRITION-REC TO WS-NT-NAME(WS-NUT-IDX).    
061100     MOVE NUT-CARBS-100G OF NUTRITION-REC TO                      
061200         WS-NT-CARBS(WS-NUT-IDX).                                 
061300     MOVE NUT-CAL-100G OF NUTRITION-REC TO                        
061400         WS-NT-CAL(WS-NUT-IDX).                                   
061500     MOVE NUT-PROTEIN-100G OF NUTRITION-REC TO                    
061600         WS-NT-PROTEIN(WS-NUT-IDX).                               
061700     MOVE NUT-FAT-100G OF NUTRITION-REC TO                        
061800         WS-NT-FAT(WS-NUT-IDX).                                   
061900                                                                  
062000 060-EXIT.                                                        
062100     EXIT.                                                        
062200                                                                  
062300 065-INIT-CATEGORY-TABLE.                                         
062400* STATIC TABLE -- LOADED BY MOVE RATHER THAN READ FROM A FILE.    
062500* "OTHER" MUST REMAIN ENTRY 17, THE LAST ONE.                     
062600     MOVE "065-INIT-CATEGORY-TABLE" TO PARA-NAME.                 
062700* KEYWORDS ARE LOWER CASE -- THEY ARE MATCHED AGAINST THE         
062800* NORMALIZED FOOD NAME, WHICH 450-NORMALIZE-FOOD-NAME ALWAYS      
062900* FOLDS TO LOWER CASE.  SEE RKO 091496.                           
063000     MOVE "grain     " TO WS-CAT-KEYWORD(1).                      
063100     MOVE 100 TO WS-CAT-MIN(1).  MOVE 200 TO WS-CAT-MAX(1).       
063200     MOVE "pasta     " TO WS-CAT-KEYWORD(2).                      
063300     MOVE 120 TO WS-CAT-MIN(2).  MOVE 250 TO WS-CAT-MAX(2).       
063400     MOVE "rice      " TO WS-CAT-KEYWORD(3).                      
063500     MOVE 100 TO WS-CAT-MIN(3).  MOVE 200 TO WS-CAT-MAX(3).       
063600     MOVE "bread     " TO WS-CAT-KEYWORD(4).                      
063700     MOVE 30  TO WS-CAT-MIN(4).  MOVE 100 TO WS-CAT-MAX(4).       
063800     MOVE "potato    " TO WS-CAT-KEYWORD(5).                      
063900     MOVE 150 TO WS-CAT-MIN(5).  MOVE 300 TO WS-CAT-MAX(5).       
064000     MOVE "protein   " TO WS-CAT-KEYWORD(6).                      
064100     MOVE 100 TO WS-CAT-MIN(6).  MOVE 200 TO WS-CAT-MAX(6).       
064200     MOVE "chicken   " TO WS-CAT-KEYWORD(7).                      
064300     MOVE 100 TO WS-CAT-MIN(7).  MOVE 200 TO WS-CAT-MAX(7).       
064400     MOVE "beef      " TO WS-CAT-KEYWORD(8).                      
064500     MOVE 100 TO WS-CAT-MIN(8).  MOVE 200 TO WS-CAT-MAX(8).       
064600     MOVE "fish      " TO WS-CAT-KEYWORD(9).                      
064700     MOVE 100 TO WS-CAT-MIN(9).  MOVE 200 TO WS-CAT-MAX(9).       
064800     MOVE "pork      " TO WS-CAT-KEYWORD(10).                     
064900     MOVE 100 TO WS-CAT-MIN(10). MOVE 200 TO WS-CAT-MAX(10).      
065000     MOVE "vegetable " TO WS-CAT-KEYWORD(11).                     
065100     MOVE 50  TO WS-CAT-MIN(11). MOVE 150 TO WS-CAT-MAX(11).      
065200     MOVE "salad     " TO WS-CAT-KEYWORD(12).                     
065300     MOVE 50  TO WS-CAT-MIN(12). MOVE 150 TO WS-CAT-MAX(12).      
065400     MOVE "fruit     " TO WS-CAT-KEYWORD(13).                     
065500     MOVE 80  TO WS-CAT-MIN(13). MOVE 200 TO WS-CAT-MAX(13).      
065600     MOVE "cheese    " TO WS-CAT-KEYWORD(14).                     
065700     MOVE 20  TO WS-CAT-MIN(14). MOVE 80  TO WS-CAT-MAX(14).      
065800     MOVE "dairy     " TO WS-CAT-KEYWORD(15).                     
065900     MOVE 50  TO WS-CAT-MIN(15). MOVE 150 TO WS-CAT-MAX(15).      
066000     MOVE "sauce     " TO WS-CAT-KEYWORD(16).                     
066100     MOVE 30  TO WS-CAT-MIN(16). MOVE 120 TO WS-CAT-MAX(16).      
066200     MOVE "other     " TO WS-CAT-KEYWORD(17).                     
066300     MOVE 50  TO WS-CAT-MIN(17). MOVE 150 TO WS-CAT-MAX(17).      
066400                                                                  
066500 065-EXIT.                                                        
066600     EXIT.                                                        
066700                                                                  
066800 066-INIT-SYNONYM-TABLE.                                          
066900* STATIC TABLE -- EXACT-THEN-PARTIAL MATCH AGAINST THE NORMALIZED 
067000* FOOD NAME.  PLV 101509 ADDED ROWS 14-18.                        
067100     MOVE "066-INIT-SYNONYM-TABLE" TO PARA-NAME.                  
067200* KEYS ARE LOWER CASE TO MATCH THE NORMALIZED FOOD NAME; VALUES   
067300* ARE THE DISPLAY SPELLING THAT GOES STRAIGHT TO WS-FOOD-NAME-    
067400* FINAL -- NO CAPITALIZATION PASS RUNS ON A SYNONYM HIT.          
067500     MOVE "spagetti"       TO WS-SYN-KEY(1).                      
067600     MOVE "Spaghetti"      TO WS-SYN-VALUE(1).                    
067700     MOVE "toast"          TO WS-SYN-KEY(2).                      
067800     MOVE "Bread"          TO WS-SYN-VALUE(2).                    
067900     MOVE "sandwich"       TO WS-SYN-KEY(3).                      
068000     MOVE "Bread"          TO WS-SYN-VALUE(3).                    
068100     MOVE "fries"          TO WS-SYN-KEY(4).                      
068200     MOVE "French Fries"   TO WS-SYN-VALUE(4).                    
068300     MOVE "steak"          TO WS-SYN-KEY(5).                      
068400     MOVE "Ground Beef"    TO WS-SYN-VALUE(5).                    
068500     MOVE "hamburger"      TO WS-SYN-KEY(6).                      
068600     MOVE "Ground Beef"    TO WS-SYN-VALUE(6).                    
068700     MOVE "burger"         TO WS-SYN-KEY(7).                      
068800     MOVE "Ground Beef"    TO WS-SYN-VALUE(7).                    
068900     MOVE "veggies"        TO WS-SYN-KEY(8).                      
069000     MOVE "Mixed Vegetables" TO WS-SYN-VALUE(8).                  
069100     MOVE "tomatoes"       TO WS-SYN-KEY(9).                      
069200     MOVE "Tomato"         TO WS-SYN-VALUE(9).                    
069300     MOVE "potatoes"       TO WS-SYN-KEY(10).                     
069400     MOVE "Potato"         TO WS-SYN-VALUE(10).                   
069500     MOVE "apples"         TO WS-SYN-KEY(11).                     
069600     MOVE "Apple"          TO WS-SYN-VALUE(11).                   
069700     MOVE "eggs"           TO WS-SYN-KEY(12).                     
069800     MOVE "Egg"            TO WS-SYN-VALUE(12).                   
069900     MOVE "onions"         TO WS-SYN-KEY(13).                     
070000     MOVE "Onion"          TO WS-SYN-VALUE(13).                   
070100     MOVE "white rice"     TO WS-SYN-KEY(14).                     
070200     MOVE "Rice"           TO WS-SYN-VALUE(14).                   
070300     MOVE SPACES TO WS-SYN-KEY(15) WS-SYN-VALUE(15)               
070400                    WS-SYN-KEY(16) WS-SYN-VALUE(16)               
070500                    WS-SYN-KEY(17) WS-SYN-VALUE(17)               
070600                    WS-SYN-KEY(18) WS-SYN-VALUE(18).              
070700                                                                  
070800 066-EXIT.                                                        
070900     EXIT.                                                        
071000                                                                  
071100 070-LOAD-SEQ-TABLE.                                              
071200* BUILDS THE RUNNING MAX-SEQUENCE TABLE FROM WHATEVER MEALS       
071300* ALREADY EXIST FOR TODAY -- SEE U10 IN THE REQUIREMENT.          
071400     MOVE "070-LOAD-SEQ-TABLE" TO PARA-NAME.                      
071500     READ MEALS-OLD-FILE INTO MEAL-REC                            
071600         AT END                                                   
071700             MOVE "N" TO MORE-MEALOLD-SW                          
071800             GO TO 070-EXIT                                       
071900     END-READ.                                                    
072000     MOVE "N" TO SEQ-ENTRY-FOUND-SW.                              
072100     SET WS-SEQT-IDX TO 1.                                        
072200     SEARCH WS-SEQT-ENTRY                                         
072300         AT END                                                   
072400             NEXT SENTENCE                                        
072500         WHEN WS-SEQT-SYSTEM(WS-SEQT-IDX) =                       
072600                   MEAL-ID-SYSTEM OF MEAL-REC                     
072700              AND WS-SEQT-DATE(WS-SEQT-IDX) =                     
072800                   MEAL-ID-DATE OF MEAL-REC                       
072900             MOVE "Y" TO SEQ-ENTRY-FOUND-SW                       
073000     END-SEARCH.                                                  
073100     IF SEQ-ENTRY-FOUND-SW = "Y"                                  
073200         IF MEAL-ID-SEQ OF MEAL-REC >                             
073300                               WS-SEQT-MAXSEQ(WS-SEQT-IDX)        
073400             MOVE MEAL-ID-SEQ OF MEAL-REC TO                      
073500                  WS-SEQT-MAXSEQ(WS-SEQT-IDX)                     
073600         END-IF                                                   
073700     ELSE                                                         
073800         ADD 1 TO WS-SEQ-COUNT                                    
073900         SET WS-SEQT-IDX TO WS-SEQ-COUNT                          
074000         MOVE MEAL-ID-SYSTEM OF MEAL-REC TO                       
074100              WS-SEQT-SYSTEM(WS-SEQT-IDX)                         
074200         MOVE MEAL-ID-DATE OF MEAL-REC TO                         
074300              WS-SEQT-DATE(WS-SEQT-IDX)                           
074400         MOVE MEAL-ID-SEQ OF MEAL-REC TO                          
074500              WS-SEQT-MAXSEQ(WS-SEQT-IDX)                         
074600     END-IF.                                                      
074700                                                                  
074800 070-EXIT.                                                        
074900     EXIT.                                                        
075000                                                                  
075100******************************************************************
075200* 100-MAINLINE -- ONE SCAN REQUEST IN, ZERO OR ONE PENDING MEAL  *
075300* PLUS ITS FOOD-ITEM-RECS OUT.  A RECORD THAT FAILS 300-EDIT-    *
075400* SCAN-REQ IS COUNTED AND ROUTED TO THE ERROR FILE INSTEAD OF    *
075500* BEING PROCESSED.                                               *
075600******************************************************************
075700 100-MAINLINE.                                                    
075800     MOVE "100-MAINLINE" TO PARA-NAME.                            
075900     ADD 1 TO RECORDS-READ.                                       
076000     PERFORM 300-EDIT-SCAN-REQ THRU 300-EXIT.                     
076100     IF RECORD-ERROR-FOUND                                        
076200         ADD 1 TO RECORDS-REJECTED                                
076300         PERFORM 710-WRITE-ERROR THRU 710-EXIT                    
076400     ELSE                                                         
076500         PERFORM 400-RESOLVE-WEIGHTS THRU 400-EXIT                
076600         PERFORM 480-PROCESS-ITEMS THRU 480-EXIT                  
076700         PERFORM 600-GENERATE-MEAL-ID THRU 600-EXIT               
076800         PERFORM 700-WRITE-MEAL THRU 700-EXIT                     
076900         ADD 1 TO RECORDS-PROCESSED                               
077000     END-IF.                                                      
077100     PERFORM 800-READ-SCANREQ THRU 800-EXIT.                      
077200                                                                  
077300 100-EXIT.                                                        
077400     EXIT.                                                        
077500                                                                  
077600******************************************************************
077700* 300-EDIT-SCAN-REQ -- U7/U4 FIELD EDITS.  EACH TEST GOES TO     *
077800* 300-EXIT THE MOMENT IT FINDS SOMETHING WRONG RATHER THAN       *
077900* FALLING THROUGH THE REST OF THE CHECKS -- ONLY THE FIRST ERROR *
078000* ON A RECORD EVER SHOWS UP ON THE ERROR FILE.                   *
078100******************************************************************
078200 300-EDIT-SCAN-REQ.                                               
078300     MOVE "300-EDIT-SCAN-REQ" TO PARA-NAME.                       
078400     MOVE "N" TO ERROR-FOUND-SW.                                  
078500     IF SR-USER-ID OF SCAN-REQ-REC = SPACES                       
078600         MOVE "*** BLANK PATIENT KEY ON SCAN REQUEST" TO ERR-MSG  
078700         MOVE "Y" TO ERROR-FOUND-SW                               
078800         GO TO 300-EXIT                                           
078900     END-IF.                                                      
079000     PERFORM 310-FIND-USER THRU 310-EXIT.                         
079100     IF NOT USER-WAS-FOUND                                        
079200         MOVE "*** PATIENT NOT FOUND IN USERS FILE" TO ERR-MSG    
079300         MOVE "Y" TO ERROR-FOUND-SW                               
079400         GO TO 300-EXIT                                           
079500     END-IF.                                                      
079600* PLV 031512 -- 600-GENERATE-MEAL-ID STAMPS EVERY NEW MEAL-ID     
079700* WITH THIS PATIENT'S OWN SYSTEM ID, SO A PROFILE THAT SOMEHOW    
079800* GOT LOADED WITH A BLANK ONE HAS TO BE CAUGHT HERE RATHER THAN   
079900* LET THROUGH TO PRODUCE A MEAL-ID WITH A BLANK PREFIX.  SEE      
080000* IS-0558.                                                        
080100     IF WS-UT-SYSTEM-ID(WS-USER-IDX) = SPACES                     
080200         MOVE "*** BLANK SYSTEM ID ON PATIENT PROFILE" TO ERR-MSG 
080300         MOVE "Y" TO ERROR-FOUND-SW                               
080400         GO TO 300-EXIT                                           
080500     END-IF.                                                      
080600     IF SR-FOOD-COUNT OF SCAN-REQ-REC < 1                         
080700        OR SR-FOOD-COUNT OF SCAN-REQ-REC > 10                     
080800         MOVE "*** FOOD COUNT OUT OF RANGE (1-10)" TO ERR-MSG     
080900         MOVE "Y" TO ERROR-FOUND-SW                               
081000         GO TO 300-EXIT                                           
081100     END-IF.                                                      
081200     IF SR-EST-WEIGHT OF SCAN-REQ-REC < ZERO                      
081300         MOVE "*** NEGATIVE PLATE WEIGHT ESTIMATE" TO ERR-MSG     
081400         MOVE "Y" TO ERROR-FOUND-SW                               
081500         GO TO 300-EXIT                                           
081600     END-IF.                                                      
081700     MOVE "Y" TO CATEGORY-FOUND-SW.                               
081800     PERFORM 320-CHECK-CONFIDENCES THRU 320-EXIT                  
081900         VARYING WS-SUB FROM 1 BY 1                               
082000         UNTIL WS-SUB > SR-FOOD-COUNT OF SCAN-REQ-REC             
082100            OR RECORD-ERROR-FOUND.                                
082200                                                                  
082300 300-EXIT.                                                        
082400     EXIT.                                                        
082500                                                                  
082600* SEARCHES THE IN-MEMORY USER TABLE BUILT BY 050-LOAD-USER-TABLE  
082700* -- A SCAN REQUEST FOR A PATIENT WHO IS NOT ON THAT TABLE (EITHER
082800* NO PROFILE AT ALL OR A PROFILE 050 DROPPED AS INVALID) FAILS    
082900* THE EDIT IN 300-EDIT-SCAN-REQ.                                  
083000 310-FIND-USER.                                                   
083100     MOVE "310-FIND-USER" TO PARA-NAME.                           
083200     MOVE "N" TO USER-FOUND-SW.                                   
083300     SET WS-USER-IDX TO 1.                                        
083400     SEARCH WS-USER-ENTRY                                         
083500         AT END                                                   
083600             NEXT SENTENCE                                        
083700         WHEN WS-UT-USER-ID(WS-USER-IDX) =                        
083800                                SR-USER-ID OF SCAN-REQ-REC        
083900             MOVE "Y" TO USER-FOUND-SW                            
084000     END-SEARCH.                                                  
084100                                                                  
084200 310-EXIT.                                                        
084300     EXIT.                                                        
084400                                                                  
084500* RUN ONCE PER FOOD SLOT ON THE SCAN REQUEST (VARYING WS-SUB IN   
084600* 300-EDIT-SCAN-REQ).  A BLANK NAME OR AN OUT-OF-RANGE CONFIDENCE 
084700* ON ANY ONE SLOT FAILS THE WHOLE RECORD.                         
084800 320-CHECK-CONFIDENCES.                                           
084900     MOVE "320-CHECK-CONFIDENCES" TO PARA-NAME.                   
085000     IF SR-FOOD-NAME(WS-SUB) OF SCAN-REQ-REC = SPACES             
085100         MOVE "*** BLANK FOOD NAME ON SCAN REQUEST" TO ERR-MSG    
085200         MOVE "Y" TO ERROR-FOUND-SW                               
085300         GO TO 320-EXIT                                           
085400     END-IF.                                                      
085500     IF SR-FOOD-CONFIDENCE(WS-SUB) OF SCAN-REQ-REC < ZERO         
085600        OR SR-FOOD-CONFIDENCE(WS-SUB) OF SCAN-REQ-REC > 1         
085700         MOVE "*** CONFIDENCE OUT OF RANGE (0-1)" TO ERR-MSG      
085800         MOVE "Y" TO ERROR-FOUND-SW                               
085900         GO TO 320-EXIT                                           
086000     END-IF.                                                      
086100                                                                  
086200 320-EXIT.                                                        
086300     EXIT.                                                        
086400                                                                  
086500 400-RESOLVE-WEIGHTS.                                             
086600* EST-WEIGHT OF ZERO DEFAULTS TO 150 GRAMS PER THE PROFILE RULE.  
086700     MOVE "400-RESOLVE-WEIGHTS" TO PARA-NAME.                     
086800     IF SR-EST-WEIGHT OF SCAN-REQ-REC > ZERO                      
086900         MOVE SR-EST-WEIGHT OF SCAN-REQ-REC TO WS-EFF-WEIGHT      
087000     ELSE                                                         
087100         MOVE 150 TO WS-EFF-WEIGHT                                
087200     END-IF.                                                      
087300     MOVE WS-EFF-WEIGHT TO WS-WEIGHT-TRACE.                       
087400                                                                  
087500 400-EXIT.                                                        
087600     EXIT.                                                        
087700                                                                  
087800 440-LOOKUP-CATEGORY.                                             
087900* EXACT KEYWORD MATCH FIRST, THEN PARTIAL (KEYWORD INSIDE THE     
088000* NAME, OR THE NAME INSIDE THE KEYWORD), THEN "OTHER".            
088100     MOVE "440-LOOKUP-CATEGORY" TO PARA-NAME.                     
088200     SET WS-CAT-IDX TO 1.                                         
088300     SEARCH WS-CAT-ENTRY                                          
088400         AT END                                                   
088500             SET WS-CAT-IDX TO 17                                 
088600         WHEN WS-CAT-KEYWORD(WS-CAT-IDX) = WS-FOOD-NAME-NORM      
088700             NEXT SENTENCE                                        
088800     END-SEARCH.                                                  
088900     IF WS-CAT-KEYWORD(WS-CAT-IDX) NOT = WS-FOOD-NAME-NORM        
089000         SET WS-CAT-IDX TO 1                                      
089100         SEARCH WS-CAT-ENTRY                                      
089200             AT END                                               
089300                 SET WS-CAT-IDX TO 17                             
089400             WHEN WS-FOOD-NAME-NORM (1:10) =                      
089500                       WS-CAT-KEYWORD(WS-CAT-IDX)                 
089600                 NEXT SENTENCE                                    
089700         END-SEARCH                                               
089800     END-IF.                                                      
089900     COMPUTE WS-CAT-MID ROUNDED =                                 
090000         (WS-CAT-MIN(WS-CAT-IDX) + WS-CAT-MAX(WS-CAT-IDX)) / 2.   
090100                                                                  
090200 440-EXIT.                                                        
090300     EXIT.                                                        
090400                                                                  
090500 450-NORMALIZE-FOOD-NAME.                                         
090600* LOWERCASE, TRIM TRAILING SPACES (THE PIC X(30) IS ALREADY LEFT- 
090700* JUSTIFIED BY THE SCANNER), AND STRIP THE COOKING-STATE SUFFIXES 
090800* THE REQUIREMENT CALLS OUT.  LEADING-ARTICLE STRIPPING IS DONE   
090900* HERE TOO, ONE PREFIX AT A TIME.                                 
091000     MOVE "450-NORMALIZE-FOOD-NAME" TO PARA-NAME.                 
091100     MOVE WS-FOOD-NAME-RAW TO WS-FOOD-NAME-NORM.                  
091200     INSPECT WS-FOOD-NAME-NORM                                    
091300         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                  
091400                 TO "abcdefghijklmnopqrstuvwxyz".                 
091500     IF WS-FOOD-NAME-NORM (1:2) = "a "                            
091600         MOVE WS-FOOD-NAME-NORM (3:28) TO WS-FOOD-NAME-NORM       
091700     END-IF.                                                      
091800     IF WS-FOOD-NAME-NORM (1:3) = "an "                           
091900         MOVE WS-FOOD-NAME-NORM (4:27) TO WS-FOOD-NAME-NORM       
092000     END-IF.                                                      
092100     IF WS-FOOD-NAME-NORM (1:4) = "the "                          
092200         MOVE WS-FOOD-NAME-NORM (5:26) TO WS-FOOD-NAME-NORM       
092300     END-IF.                                                      
092400     IF WS-FOOD-NAME-NORM (1:5) = "some "                         
092500         MOVE WS-FOOD-NAME-NORM (6:25) TO WS-FOOD-NAME-NORM       
092600     END-IF.                                                      
092700     IF WS-FOOD-NAME-NORM (1:9) = "piece of "                     
092800         MOVE WS-FOOD-NAME-NORM (10:21) TO WS-FOOD-NAME-NORM      
092900     END-IF.                                                      
093000* "CUP OF " AND "BOWL OF " ARE SINGLE-SPACED ON THE SCAN THE      
093100* SAME AS EVERY OTHER PREFIX ABOVE -- THE STRIP LENGTH AND THE    
093200* FOLLOWING MOVE'S STARTING POSITION MUST AGREE WITH THE          
093300* LITERAL'S ACTUAL LENGTH OR THE PREFIX NEVER MATCHES REAL DATA.  
093400     IF WS-FOOD-NAME-NORM (1:7) = "cup of "                       
093500         MOVE WS-FOOD-NAME-NORM (8:23) TO WS-FOOD-NAME-NORM       
093600     END-IF.                                                      
093700     IF WS-FOOD-NAME-NORM (1:8) = "bowl of "                      
093800         MOVE WS-FOOD-NAME-NORM (9:22) TO WS-FOOD-NAME-NORM       
093900     END-IF.                                                      
094000     PERFORM 455-STRIP-COOKING-SUFFIX THRU 455-EXIT.              
094100                                                                  
094200 450-EXIT.                                                        
094300     EXIT.                                                        
094400                                                                  
094500* ONE IF PER SUFFIX ON PURPOSE -- A FOOD NAME CAN ONLY CARRY ONE  
094600* ", COOKED"/", RAW"/ETC SUFFIX FROM THE SCANNER, BUT CHECKING    
094700* THEM ALL COSTS NOTHING AND KEEPS EACH TEST INDEPENDENTLY        
094800* READABLE.  WS-NORM-I IS LEFT POINTING AT THE NEW END OF STRING. 
094900 455-STRIP-COOKING-SUFFIX.                                        
095000     MOVE "455-STRIP-COOKING-SUFFIX" TO PARA-NAME.                
095100     MOVE 30 TO WS-NORM-LEN.                                      
095200     PERFORM 456-FIND-TRIM-LEN THRU 456-EXIT                      
095300         VARYING WS-NORM-I FROM 30 BY -1                          
095400         UNTIL WS-NORM-I = 0                                      
095500            OR WS-FOOD-NAME-NORM(WS-NORM-I:1) NOT = " ".          
095600     IF WS-NORM-I > 7                                             
095700        AND WS-FOOD-NAME-NORM(WS-NORM-I - 6:7) = ", cooked"       
095800         SUBTRACT 7 FROM WS-NORM-I                                
095900     END-IF.                                                      
096000     IF WS-NORM-I > 5                                             
096100        AND WS-FOOD-NAME-NORM(WS-NORM-I - 4:5) = ", raw"          
096200         SUBTRACT 5 FROM WS-NORM-I                                
096300     END-IF.                                                      
096400     IF WS-NORM-I > 7                                             
096500        AND WS-FOOD-NAME-NORM(WS-NORM-I - 6:7) = ", fried"        
096600         SUBTRACT 7 FROM WS-NORM-I                                
096700     END-IF.                                                      
096800     IF WS-NORM-I > 8                                             
096900        AND WS-FOOD-NAME-NORM(WS-NORM-I - 7:8) = ", grilled"      
097000         SUBTRACT 8 FROM WS-NORM-I                                
097100     END-IF.                                                      
097200     IF WS-NORM-I > 7                                             
097300        AND WS-FOOD-NAME-NORM(WS-NORM-I - 6:7) = ", baked"        
097400         SUBTRACT 7 FROM WS-NORM-I                                
097500     END-IF.                                                      
097600     IF WS-NORM-I > 9                                             
097700        AND WS-FOOD-NAME-NORM(WS-NORM-I - 8:9) = ", roasted"      
097800         SUBTRACT 9 FROM WS-NORM-I                                
097900     END-IF.                                                      
098000     IF WS-NORM-I > 9                                             
098100        AND WS-FOOD-NAME-NORM(WS-NORM-I - 8:9) = ", steamed"      
098200         SUBTRACT 9 FROM WS-NORM-I                                
098300     END-IF.                                                      
098400                                                                  
098500 455-EXIT.                                                        
098600     EXIT.                                                        
098700                                                                  
098800 456-FIND-TRIM-LEN.                                               
098900     CONTINUE.                                                    
099000 456-EXIT.                                                        
099100     EXIT.                                                        
099200                                                                  
099300 460-SYNONYM-LOOKUP.                                              
099400* EXACT MATCH FIRST, THEN PARTIAL (QUERY CONTAINS KEY, OR KEY     
099500* CONTAINS QUERY).  NO MAPPING FOUND -- CAPITALIZE EACH WORD.     
099600     MOVE "460-SYNONYM-LOOKUP" TO PARA-NAME.                      
099700     MOVE "N" TO SYNONYM-FOUND-SW.                                
099800     SET WS-SYN-IDX TO 1.                                         
099900     SEARCH WS-SYN-ENTRY                                          
100000         AT END                                                   
100100             NEXT SENTENCE                                        
100200         WHEN WS-SYN-KEY(WS-SYN-IDX) = WS-FOOD-NAME-NORM          
100300             MOVE "Y" TO SYNONYM-FOUND-SW                         
100400     END-SEARCH.                                                  
100500     IF SYNONYM-FOUND-SW = "N"                                    
100600         SET WS-SYN-IDX TO 1                                      
100700         SEARCH WS-SYN-ENTRY                                      
100800             AT END                                               
100900                 NEXT SENTENCE                                    
101000             WHEN WS-SYN-KEY(WS-SYN-IDX) NOT = SPACES             
101100              AND WS-FOOD-NAME-NORM (1:10) =                      
101200                       WS-SYN-KEY(WS-SYN-IDX)                     
101300                 MOVE "Y" TO SYNONYM-FOUND-SW                     
101400         END-SEARCH                                               
101500     END-IF.                                                      
101600     IF SYNONYM-FOUND-SW = "Y"                                    
101700         MOVE WS-SYN-VALUE(WS-SYN-IDX) TO WS-FOOD-NAME-FINAL      
101800     ELSE                                                         
101900         MOVE WS-FOOD-NAME-NORM TO WS-FOOD-NAME-FINAL             
102000         PERFORM 470-CAPITALIZE-WORDS THRU 470-EXIT               
102100     END-IF.                                                      
102200                                                                  
102300 460-EXIT.                                                        
102400     EXIT.                                                        
102500                                                                  
102600 470-CAPITALIZE-WORDS.                                            
102700* EVERY CHARACTER THAT IS THE FIRST OF THE STRING, OR FOLLOWS A   
102800* SPACE, GETS UPPERCASED IN PLACE.                                
102900     MOVE "470-CAPITALIZE-WORDS" TO PARA-NAME.                    
103000     PERFORM 475-CAP-ONE-CHAR THRU 475-EXIT                       
103100         VARYING WS-NORM-I FROM 1 BY 1 UNTIL WS-NORM-I > 30.      
103200                                                                  
103300 470-EXIT.                                                        
103400     EXIT.                                                        
103500                                                                  
103600 475-CAP-ONE-CHAR.                                                
103700     IF WS-NORM-I = 1 OR                                          
103800        WS-FOOD-NAME-FINAL(WS-NORM-I - 1:1) = " "                 
103900         INSPECT WS-FOOD-NAME-FINAL(WS-NORM-I:1)                  
104000             CONVERTING "abcdefghijklmnopqrstuvwxyz"              
104100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"              
104200     END-IF.                                                      
104300                                                                  
104400 475-EXIT.                                                        
104500     EXIT.                                                        
104600                                                                  
104700******************************************************************
104800* 480-PROCESS-ITEMS -- JMH 051298.  A ONE-FOOD PLATE GOES THROUGH*
104900* THE DIRECT CONFIDENCE-TIER ESTIMATOR (420); A MULTI-FOOD PLATE *
105000* IS SCORED AND THE PLATE WEIGHT SPLIT PROPORTIONALLY (430/435). *
105100* EITHER WAY EVERY SLOT THEN RUNS THROUGH 500-BUILD-ITEM TO PICK *
105200* UP ITS NUTRITION VALUES AND ROLL THEM INTO THE MEAL TOTALS.    *
105300******************************************************************
105400 480-PROCESS-ITEMS.                                               
105500     MOVE "480-PROCESS-ITEMS" TO PARA-NAME.                       
105600     MOVE ZERO TO WS-TOT-CARBS WS-TOT-CAL WS-TOT-PROTEIN          
105700                  WS-TOT-FAT WS-SCORE-TOTAL.                      
105800     IF SR-FOOD-COUNT OF SCAN-REQ-REC = 1                         
105900         PERFORM 420-SINGLE-ITEM-ESTIMATE THRU 420-EXIT           
106000     ELSE                                                         
106100         PERFORM 430-SCORE-ITEMS THRU 430-EXIT                    
106200             VARYING WS-SUB FROM 1 BY 1                           
106300             UNTIL WS-SUB > SR-FOOD-COUNT OF SCAN-REQ-REC         
106400         PERFORM 435-DISTRIBUTE-WEIGHT THRU 435-EXIT              
106500             VARYING WS-SUB FROM 1 BY 1                           
106600             UNTIL WS-SUB > SR-FOOD-COUNT OF SCAN-REQ-REC         
106700     END-IF.                                                      
106800     PERFORM 500-BUILD-ITEM THRU 500-EXIT                         
106900         VARYING WS-SUB FROM 1 BY 1                               
107000         UNTIL WS-SUB > SR-FOOD-COUNT OF SCAN-REQ-REC.            
107100     MOVE WS-TOT-CARBS TO TOTAL-CARBS OF MEAL-REC.                
107200     MOVE WS-TOT-CAL TO TOTAL-CALORIES OF MEAL-REC.               
107300     MOVE WS-TOT-PROTEIN TO TOTAL-PROTEIN OF MEAL-REC.            
107400     MOVE WS-TOT-FAT TO TOTAL-FAT OF MEAL-REC.                    
107500                                                                  
107600 480-EXIT.                                                        
107700     EXIT.                                                        
107800                                                                  
107900 420-SINGLE-ITEM-ESTIMATE.                                        
108000* ONE FOOD ON THE PLATE -- USE THE DIRECT CONFIDENCE-TIER         
108100* ESTIMATOR RATHER THAN THE SPLIT, SEE JMH 051298.                
108200     MOVE "420-SINGLE-ITEM-ESTIMATE" TO PARA-NAME.                
108300     MOVE SR-FOOD-NAME(1) OF SCAN-REQ-REC TO WS-FOOD-NAME-RAW.    
108400     PERFORM 450-NORMALIZE-FOOD-NAME THRU 450-EXIT.               
108500     PERFORM 440-LOOKUP-CATEGORY THRU 440-EXIT.                   
108600     IF SR-FOOD-VISION-WEIGHT(1) OF SCAN-REQ-REC > ZERO           
108700* HIGH CONFIDENCE (.8 OR BETTER) -- TRUST THE VISION ESTIMATE     
108800* OUTRIGHT AS LONG AS IT FALLS WITHIN A SANE BAND AROUND THE      
108900* CATEGORY'S TYPICAL RANGE (HALF THE MIN TO DOUBLE THE MAX).      
109000         IF SR-FOOD-CONFIDENCE(1) OF SCAN-REQ-REC                 
109100                             NOT LESS THAN 0.8                    
109200             IF SR-FOOD-VISION-WEIGHT(1) OF SCAN-REQ-REC          
109300                     NOT LESS THAN (WS-CAT-MIN(WS-CAT-IDX) * 0.5) 
109400                AND SR-FOOD-VISION-WEIGHT(1) OF SCAN-REQ-REC      
109500                     NOT GREATER THAN (WS-CAT-MAX(WS-CAT-IDX) * 2)
109600                 MOVE SR-FOOD-VISION-WEIGHT(1) OF SCAN-REQ-REC    
109700                     TO WS-IO-WEIGHT(1)                           
109800* OUTSIDE THE SANE BAND -- CLAMP TO WHICHEVER CATEGORY BOUND IT   
109900* OVERSHOT RATHER THAN TRUST AN OBVIOUSLY BAD VISION READING.     
110000             ELSE                                                 
110100                 IF SR-FOOD-VISION-WEIGHT(1) OF SCAN-REQ-REC      
110200                         < WS-CAT-MIN(WS-CAT-IDX)                 
110300                     MOVE WS-CAT-MIN(WS-CAT-IDX) TO               
110400                          WS-IO-WEIGHT(1)                         
110500                 ELSE                                             
110600                     MOVE WS-CAT-MAX(WS-CAT-IDX) TO               
110700                          WS-IO-WEIGHT(1)                         
110800                 END-IF                                           
110900             END-IF                                               
111000         ELSE                                                     
111100* MEDIUM CONFIDENCE (.6 TO .8) -- LINEARLY BLEND THE VISION       
111200* WEIGHT WITH THE CATEGORY MIDPOINT; AT .6 IT IS ALL MIDPOINT,    
111300* AT .8 IT IS ALL VISION WEIGHT.                                  
111400             IF SR-FOOD-CONFIDENCE(1) OF SCAN-REQ-REC             
111500                             NOT LESS THAN 0.6                    
111600                 COMPUTE WS-IO-WEIGHT(1) ROUNDED =                
111700                     SR-FOOD-VISION-WEIGHT(1) OF SCAN-REQ-REC *   
111800                     ((SR-FOOD-CONFIDENCE(1) OF SCAN-REQ-REC      
111900                                             - 0.6) / 0.2)        
112000                     + WS-CAT-MID *                               
112100                     (1 - ((SR-FOOD-CONFIDENCE(1) OF SCAN-REQ-REC 
112200                                             - 0.6) / 0.2))       
112300* LOW CONFIDENCE (UNDER .6) -- DON'T TRUST THE VISION WEIGHT AT   
112400* ALL, JUST USE THE CATEGORY'S TYPICAL MIDPOINT.                  
112500             ELSE                                                 
112600                 MOVE WS-CAT-MID TO WS-IO-WEIGHT(1)               
112700             END-IF                                               
112800         END-IF                                                   
112900* NO VISION WEIGHT CAME BACK AT ALL -- SCALE LINEARLY BETWEEN     
113000* THE CATEGORY MIN AND MAX BY CONFIDENCE ALONE.                   
113100     ELSE                                                         
113200         COMPUTE WS-IO-WEIGHT(1) ROUNDED =                        
113300             WS-CAT-MIN(WS-CAT-IDX) +                             
113400             (WS-CAT-MAX(WS-CAT-IDX) - WS-CAT-MIN(WS-CAT-IDX)) *  
113500             SR-FOOD-CONFIDENCE(1) OF SCAN-REQ-REC                
113600     END-IF.                                                      
113700                                                                  
113800 420-EXIT.                                                        
113900     EXIT.                                                        
114000                                                                  
114100 430-SCORE-ITEMS.                                                 
114200* WEIGHT-SCORE = MID * (0.8 + 0.2 * CONFIDENCE) -- SEE U5.        
114300     MOVE "430-SCORE-ITEMS" TO PARA-NAME.                         
114400     MOVE SR-FOOD-NAME(WS-SUB) OF SCAN-REQ-REC TO                 
114500          WS-FOOD-NAME-RAW.                                       
114600     PERFORM 450-NORMALIZE-FOOD-NAME THRU 450-EXIT.               
114700     PERFORM 440-LOOKUP-CATEGORY THRU 440-EXIT.                   
114800     COMPUTE WS-IO-SCORE(WS-SUB) ROUNDED =                        
114900         WS-CAT-MID *                                             
115000         (0.8 + 0.2 * SR-FOOD-CONFIDENCE(WS-SUB) OF SCAN-REQ-REC).
115100     ADD WS-IO-SCORE(WS-SUB) TO WS-SCORE-TOTAL.                   
115200                                                                  
115300 430-EXIT.                                                        
115400     EXIT.                                                        
115500                                                                  
115600 435-DISTRIBUTE-WEIGHT.                                           
115700* PORTION = SCORE/SUM-OF-SCORES * EFFECTIVE TOTAL; IF THE ITEM    
115800* HAS ITS OWN VISION ESTIMATE, BLEND IT IN 70/30.  SUM OF ZERO    
115900* IS AN EQUAL SPLIT -- THAT IS THE SAME RESULT AS THE OLD         
116000* "DIVIDE EVENLY" RULE WHEN NOBODY HAS A CONFIDENCE SCORE.        
116100     MOVE "435-DISTRIBUTE-WEIGHT" TO PARA-NAME.                   
116200     IF WS-SCORE-TOTAL > ZERO                                     
116300         COMPUTE WS-IO-WEIGHT(WS-SUB) ROUNDED =                   
116400             WS-IO-SCORE(WS-SUB) / WS-SCORE-TOTAL * WS-EFF-WEIGHT 
116500     ELSE                                                         
116600         COMPUTE WS-IO-WEIGHT(WS-SUB) ROUNDED =                   
116700             WS-EFF-WEIGHT / SR-FOOD-COUNT OF SCAN-REQ-REC        
116800     END-IF.                                                      
116900     IF SR-FOOD-VISION-WEIGHT(WS-SUB) OF SCAN-REQ-REC > ZERO      
117000         COMPUTE WS-IO-WEIGHT(WS-SUB) ROUNDED =                   
117100             0.7 * WS-IO-WEIGHT(WS-SUB) + 0.3 *                   
117200             SR-FOOD-VISION-WEIGHT(WS-SUB) OF SCAN-REQ-REC        
117300     END-IF.                                                      
117400                                                                  
117500 435-EXIT.                                                        
117600     EXIT.                                                        
117700                                                                  
117800 500-BUILD-ITEM.                                                  
117900* NORMALIZES (IF NOT ALREADY DONE ABOVE), LOOKS UP NUTRITION,     
118000* AND ACCUMULATES THE MEAL TOTALS FOR THIS ONE ITEM.              
118100     MOVE "500-BUILD-ITEM" TO PARA-NAME.                          
118200     MOVE SR-FOOD-NAME(WS-SUB) OF SCAN-REQ-REC TO                 
118300          WS-FOOD-NAME-RAW.                                       
118400     PERFORM 450-NORMALIZE-FOOD-NAME THRU 450-EXIT.               
118500     PERFORM 460-SYNONYM-LOOKUP THRU 460-EXIT.                    
118600     MOVE WS-FOOD-NAME-FINAL TO WS-IO-NAME(WS-SUB).               
118700     MOVE SR-FOOD-CONFIDENCE(WS-SUB) OF SCAN-REQ-REC TO           
118800          WS-IO-CONFIDENCE(WS-SUB).                               
118900     PERFORM 510-LOOKUP-NUTRITION THRU 510-EXIT.                  
119000     ADD WS-IO-CARBS(WS-SUB) TO WS-TOT-CARBS.                     
119100     ADD WS-ITEM-CAL TO WS-TOT-CAL.                               
119200     ADD WS-ITEM-PROTEIN TO WS-TOT-PROTEIN.                       
119300     ADD WS-ITEM-FAT TO WS-TOT-FAT.                               
119400                                                                  
119500 500-EXIT.                                                        
119600     EXIT.                                                        
119700                                                                  
119800 510-LOOKUP-NUTRITION.                                            
119900* EXACT LOWERCASE KEY FIRST, THEN FIRST PARTIAL MATCH, ELSE       
120000* NOT-FOUND.  CARBS/CAL/PROTEIN/FAT = PER-100G VALUE * WEIGHT     
120100* / 100.  MATCH IS DONE AGAINST THE NORMALIZED (LOWER-CASE)       
120200* NAME, NOT THE CAPITALIZED DISPLAY NAME.                         
120300     MOVE "510-LOOKUP-NUTRITION" TO PARA-NAME.                    
120400     MOVE "N" TO NUTRITION-FOUND-SW.                              
120500     SET WS-NUT-IDX TO 1.                                         
120600     SEARCH WS-NUT-ENTRY                                          
120700         AT END                                                   
120800             NEXT SENTENCE                                        
120900         WHEN WS-NT-NAME(WS-NUT-IDX) = WS-FOOD-NAME-NORM          
121000             MOVE "Y" TO NUTRITION-FOUND-SW                       
121100     END-SEARCH.                                                  
121200     IF NUTRITION-FOUND-SW = "N"                                  
121300         SET WS-NUT-IDX TO 1                                      
121400         SEARCH WS-NUT-ENTRY                                      
121500             AT END                                               
121600                 NEXT SENTENCE                                    
121700             WHEN WS-NT-NAME(WS-NUT-IDX) (1:10) =                 
121800                          WS-FOOD-NAME-NORM (1:10)                
121900                 MOVE "Y" TO NUTRITION-FOUND-SW                   
122000         END-SEARCH                                               
122100     END-IF.                                                      
122200     IF NUTRITION-FOUND-SW = "Y"                                  
122300         COMPUTE WS-IO-CARBS(WS-SUB) ROUNDED =                    
122400             WS-NT-CARBS(WS-NUT-IDX) * WS-IO-WEIGHT(WS-SUB) / 100 
122500         COMPUTE WS-ITEM-CAL ROUNDED =                            
122600             WS-NT-CAL(WS-NUT-IDX) * WS-IO-WEIGHT(WS-SUB) / 100   
122700         COMPUTE WS-ITEM-PROTEIN ROUNDED =                        
122800             WS-NT-PROTEIN(WS-NUT-IDX) *                          
122900                  WS-IO-WEIGHT(WS-SUB) / 100                      
123000         COMPUTE WS-ITEM-FAT ROUNDED =                            
123100             WS-NT-FAT(WS-NUT-IDX) * WS-IO-WEIGHT(WS-SUB) / 100   
123200         MOVE WS-NT-NAME(WS-NUT-IDX) TO WS-IO-NUTRITION-ID(WS-SUB)
123300     ELSE                                                         
123400         MOVE ZERO TO WS-IO-CARBS(WS-SUB) WS-ITEM-CAL             
123500                      WS-ITEM-PROTEIN WS-ITEM-FAT                 
123600         MOVE "NOTFOUND" TO WS-IO-NUTRITION-ID(WS-SUB)            
123700         ADD 1 TO ITEMS-NOT-FOUND                                 
123800     END-IF.                                                      
123900                                                                  
124000 510-EXIT.                                                        
124100     EXIT.                                                        
124200                                                                  
124300 600-GENERATE-MEAL-ID.                                            
124400* PREFIX IS "SYSTEM_DATE_"; NEXT SEQ = MAX EXISTING + 1, OR 1     
124500* IF THIS IS THE FIRST MEAL SEEN TODAY FOR THIS SYSTEM/DATE.      
124600* PLV 031512 -- "SYSTEM" IS THE SCANNING PATIENT'S OWN SYSTEM     
124700* ID OUT OF THE USER TABLE, NOT A HARDCODED SHOP NAME -- 300-     
124800* EDIT-SCAN-REQ HAS ALREADY PROVEN IT NON-BLANK BY THE TIME       
124900* WE GET HERE, AND WS-USER-IDX STILL POINTS AT THIS SCAN'S        
125000* PATIENT FROM 310-FIND-USER.  SEE IS-0558.                       
125100     MOVE "600-GENERATE-MEAL-ID" TO PARA-NAME.                    
125200     MOVE "N" TO SEQ-ENTRY-FOUND-SW.                              
125300     SET WS-SEQT-IDX TO 1.                                        
125400     SEARCH WS-SEQT-ENTRY                                         
125500         AT END                                                   
125600             NEXT SENTENCE                                        
125700         WHEN WS-SEQT-SYSTEM(WS-SEQT-IDX) =                       
125800                   WS-UT-SYSTEM-ID(WS-USER-IDX)                   
125900              AND WS-SEQT-DATE(WS-SEQT-IDX) = WS-TODAY-CCYYMMDD   
126000             MOVE "Y" TO SEQ-ENTRY-FOUND-SW                       
126100     END-SEARCH.                                                  
126200     IF SEQ-ENTRY-FOUND-SW = "Y"                                  
126300         ADD 1 TO WS-SEQT-MAXSEQ(WS-SEQT-IDX)                     
126400         MOVE WS-SEQT-MAXSEQ(WS-SEQT-IDX) TO WS-SEQ-BUILD-DSP     
126500     ELSE                                                         
126600         ADD 1 TO WS-SEQ-COUNT                                    
126700         SET WS-SEQT-IDX TO WS-SEQ-COUNT                          
126800         MOVE WS-UT-SYSTEM-ID(WS-USER-IDX) TO                     
126900              WS-SEQT-SYSTEM(WS-SEQT-IDX)                         
127000         MOVE WS-TODAY-CCYYMMDD TO WS-SEQT-DATE(WS-SEQT-IDX)      
127100         MOVE 1 TO WS-SEQT-MAXSEQ(WS-SEQT-IDX)                    
127200         MOVE 1 TO WS-SEQ-BUILD-DSP                               
127300     END-IF.                                                      
127400     MOVE WS-SEQ-BUILD-DSP TO WS-SEQ-EDIT-3.                      
127500     MOVE WS-UT-SYSTEM-ID(WS-USER-IDX) TO MEAL-ID-SYSTEM OF       
127600          MEAL-REC.                                               
127700     MOVE "_" TO MEAL-ID-SEP1 OF MEAL-REC.                        
127800     MOVE WS-TODAY-CCYYMMDD TO MEAL-ID-DATE OF MEAL-REC.          
127900     MOVE "_" TO MEAL-ID-SEP2 OF MEAL-REC.                        
128000     MOVE WS-SEQ-EDIT-3 TO MEAL-ID-SEQ OF MEAL-REC.               
128100                                                                  
128200 600-EXIT.                                                        
128300     EXIT.                                                        
128400                                                                  
128500******************************************************************
128600* 700-WRITE-MEAL -- EVERY MEAL THIS STEP CREATES COMES IN AS     *
128700* PENDING (SEE U8) -- THE DOSE FIELDS ARE ZEROED HERE AND FILLED *
128800* IN LATER BY MLUPDATE ONCE THE PATIENT OR DIETITIAN REVIEWS IT. *
128900* SICK/STRESS MODE START AT "NORMAL" FOR THE SAME REASON.        *
129000******************************************************************
129100 700-WRITE-MEAL.                                                  
129200     MOVE "700-WRITE-MEAL" TO PARA-NAME.                          
129300     MOVE SR-USER-ID OF SCAN-REQ-REC TO MEAL-USER-ID OF MEAL-REC. 
129400     SET MEAL-PENDING TO TRUE.                                    
129500     MOVE WS-EFF-WEIGHT TO EST-WEIGHT OF MEAL-REC.                
129600     MOVE SR-CURRENT-GLUCOSE OF SCAN-REQ-REC TO                   
129700          CURRENT-GLUCOSE OF MEAL-REC.                            
129800     SET ACTIVITY-NORMAL TO TRUE.                                 
129900     MOVE "N" TO SICK-MODE OF MEAL-REC.                           
130000     MOVE "N" TO STRESS-MODE OF MEAL-REC.                         
130100     MOVE ZERO TO CARB-DOSE OF MEAL-REC CORRECTION-DOSE OF        
130200          MEAL-REC SICK-ADJ OF MEAL-REC STRESS-ADJ OF MEAL-REC    
130300          EXERCISE-ADJ OF MEAL-REC RECOMMENDED-DOSE OF MEAL-REC   
130400          ACTUAL-DOSE OF MEAL-REC.                                
130500     MOVE SR-FOOD-COUNT OF SCAN-REQ-REC TO ITEM-COUNT OF MEAL-REC.
130600     WRITE MEALS-FD-REC FROM MEAL-REC.                            
130700     PERFORM 705-WRITE-ITEM THRU 705-EXIT                         
130800         VARYING WS-SUB FROM 1 BY 1                               
130900         UNTIL WS-SUB > SR-FOOD-COUNT OF SCAN-REQ-REC.            
131000                                                                  
131100 700-EXIT.                                                        
131200     EXIT.                                                        
131300                                                                  
131400* ONE FOOD-ITEM-REC PER SLOT, KEYED BACK TO THE MEAL-REC JUST     
131500* WRITTEN BY MEAL-ID -- THE ITEM CARRIES ITS OWN WEIGHT, CARBS,   
131600* AND THE CONFIDENCE/NUTRITION-ID VALUES 500-BUILD-ITEM SET.      
131700 705-WRITE-ITEM.                                                  
131800     MOVE MEAL-ID OF MEAL-REC TO FI-MEAL-ID OF FOOD-ITEM-REC.     
131900     MOVE WS-IO-NAME(WS-SUB) TO FI-NAME OF FOOD-ITEM-REC.         
132000     MOVE WS-IO-WEIGHT(WS-SUB) TO FI-QUANTITY OF FOOD-ITEM-REC.   
132100     MOVE WS-IO-CARBS(WS-SUB) TO FI-CARBS OF FOOD-ITEM-REC.       
132200     MOVE WS-IO-CONFIDENCE(WS-SUB) TO FI-CONFIDENCE OF            
132300          FOOD-ITEM-REC.                                          
132400     MOVE WS-IO-NUTRITION-ID(WS-SUB) TO FI-NUTRITION-ID OF        
132500          FOOD-ITEM-REC.                                          
132600     WRITE MEALITEMS-FD-REC FROM FOOD-ITEM-REC.                   
132700                                                                  
132800 705-EXIT.                                                        
132900     EXIT.                                                        
133000                                                                  
133100* ERR-MSG AND ERR-KEY WERE ALREADY SET BY WHICHEVER EDIT IN 300/  
133200* 320 FAILED -- THIS PARAGRAPH ONLY OWNS THE ACTUAL WRITE.        
133300 710-WRITE-ERROR.                                                 
133400     MOVE "710-WRITE-ERROR" TO PARA-NAME.                         
133500     MOVE ERR-MSG TO ERR-MSG.                                     
133600     MOVE SR-USER-ID OF SCAN-REQ-REC TO ERR-KEY.                  
133700     WRITE ERRFILE-REC.                                           
133800                                                                  
133900 710-EXIT.                                                        
134000     EXIT.                                                        
134100                                                                  
134200* DRIVES THE MAIN READ LOOP IN 100-MAINLINE'S CALLER (SEE THE     
134300* PERFORM ... UNTIL NO-MORE-SCANREQ BACK IN 000-HOUSEKEEPING).    
134400 800-READ-SCANREQ.                                                
134500     MOVE "800-READ-SCANREQ" TO PARA-NAME.                        
134600     READ SCANREQ-FILE INTO SCAN-REQ-REC                          
134700         AT END                                                   
134800             MOVE "N" TO MORE-SCANREQ-SW                          
134900     END-READ.                                                    
135000                                                                  
135100 800-EXIT.                                                        
135200     EXIT.                                                        
135300                                                                  
135400* SHARED BY NORMAL END-OF-JOB (900-CLEANUP) AND THE ABEND PATH    
135500* (1000-ABEND-RTN) SO EVERY FILE GETS CLOSED EITHER WAY.          
135600 850-CLOSE-FILES.                                                 
135700     MOVE "850-CLOSE-FILES" TO PARA-NAME.                         
135800     CLOSE USERS-FILE NUTRITION-FILE SCANREQ-FILE                 
135900           MEALS-FILE MEALITEMS-FILE ERRFILE SYSOUT.              
136000                                                                  
136100 850-EXIT.                                                        
136200     EXIT.                                                        
136300                                                                  
136400* END-OF-JOB TOTALS FOR THE OPERATOR -- ITEMS-NOT-FOUND COUNTS    
136500* FOOD ITEMS THAT NEVER MATCHED A ROW IN THE NUTRITION TABLE (SEE 
136600* 510-LOOKUP-NUTRITION); A NONZERO COUNT MEANS THE OFFLINE TABLE  
136700* NEEDS A REFRESH, NOT THAT THE RUN FAILED.                       
136800 900-CLEANUP.                                                     
136900     MOVE "900-CLEANUP" TO PARA-NAME.                             
137000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
137100     DISPLAY "** RECORDS READ **".                                
137200     DISPLAY RECORDS-READ.                                        
137300     DISPLAY "** RECORDS PROCESSED **".                           
137400     DISPLAY RECORDS-PROCESSED.                                   
137500     DISPLAY "** RECORDS REJECTED **".                            
137600     DISPLAY RECORDS-REJECTED.                                    
137700     DISPLAY "** ITEMS NOT FOUND IN NUTRITION TABLE **".          
137800     DISPLAY ITEMS-NOT-FOUND.                                     
137900     DISPLAY "******** NORMAL END OF JOB MLSCNEDT ********".      
138000                                                                  
138100 900-EXIT.                                                        
138200     EXIT.                                                        
138300                                                                  
138400 1000-ABEND-RTN.                                                  
138500     WRITE SYSOUT-REC FROM ABEND-REC.                             
138600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
138700     DISPLAY "*** ABNORMAL END OF JOB - MLSCNEDT ***"             
138800         UPON CONSOLE.                                            
138900     DIVIDE ZERO-VAL INTO ONE-VAL.                                
139000                                                                  
