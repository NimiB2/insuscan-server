000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.  MLUPDATE.                                           
000300 AUTHOR. JON SAYLES.                                              
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000500 DATE-WRITTEN. 03/15/94.                                          
000600 DATE-COMPILED. 03/15/94.                                         
000700 SECURITY. NON-CONFIDENTIAL.                                      
000800                                                                  
000900******************************************************************
001000*REMARKS.                                                         
001100*                                                                 
001200*          THIS PROGRAM RUNS THE MEAL LIFECYCLE STEP.  IT READS   
001300*          A TRANSACTION FILE OF CONFIRM/COMPLETE REQUESTS        
001400*          AGAINST MEALS PUT ON THE MASTER BY MLSCNEDT AND MOVES  
001500*          EACH ONE ALONG ITS LIFECYCLE -- PENDING TO CONFIRMED,  
001600*          CONFIRMED TO COMPLETED.                                
001700*                                                                 
001800*          A CONFIRM RECOMPUTES THE MEAL'S TOTAL-CARBS FROM ITS   
001900*          FOOD-ITEM-RECS, CALLS ISPARAM/ISCALC1 TO GET A FRESH   
002000*          RECOMMENDED DOSE, AND VALIDATES OR DEFAULTS THE        
002100*          ACTUAL DOSE THE PATIENT RECORDS.  A COMPLETE ONLY      
002200*          SUCCEEDS IF THE MEAL IS ALREADY CONFIRMED.             
002300*                                                                 
002400*          MEALS IS A FLAT SEQUENTIAL FILE, NOT A VSAM MASTER,    
002500*          SO THIS STEP CANNOT REWRITE A RECORD IN PLACE THE WAY  
002600*          DALYUPDT REWRITES PATMSTR.  INSTEAD THE ENTIRE OLD     
002700*          MASTER IS LOADED INTO A TABLE, UPDATED IN MEMORY, AND  
002800*          WRITTEN BACK OUT AS A NEW MASTER IN THE SAME ORDER.    
002900*                                                                 
003000******************************************************************
003100                                                                  
003200         INPUT FILE              -   MEALOLD (PRIOR MEAL MASTER)  
003300                                                                  
003400         INPUT FILE              -   MEALITEM (FOOD ITEM DETAIL)  
003500                                                                  
003600         INPUT FILE              -   USERS  (PATIENT PROFILES)    
003700                                                                  
003800         INPUT FILE              -   MEALTXN (CONFIRM/COMPLETE)   
003900                                                                  
004000         OUTPUT FILE             -   MEALNEW (UPDATED MEAL MASTER)
004100                                                                  
004200         OUTPUT FILE             -   ERRFILE (REJECTED TRANSACTNS)
004300                                                                  
004400         DUMP FILE               -   SYSOUT                       
004500                                                                  
004600******************************************************************
004700* CHANGE LOG                                                    * MLUPDT01
004800*   031594 JS   ORIGINAL -- MEAL CONFIRM/COMPLETE STEP.  MEALS  * MLUPDT02
004900*              IS A FLAT FILE, NOT VSAM, SO THIS PASSES THE OLD*  MLUPDT03
005000*              MASTER THROUGH TO A NEW MASTER RATHER THAN      *  MLUPDT04
005100*              REWRITING IN PLACE.  REQ IS-0133                *  MLUPDT05
005200*   091496 RKO  RESTRUCTURED THE DOSE CALL TO GO THROUGH THE   *  MLUPDT06
005300*              NEW ISPARAM/ISCALC1 PAIR INSTEAD OF AN INLINE   *  MLUPDT07
005400*              CALCULATION.  REQ IS-0311                       *  MLUPDT08
005500*   051298 JMH  LOAD MEALITEMS INTO A TABLE SO TOTAL-CARBS CAN *  MLUPDT09
005600*              BE RECOMPUTED FROM THE ITEMS AT CONFIRM TIME.   *  MLUPDT10
005700*              REQ IS-0388                                     *  MLUPDT11
005800*   112898 JMH  Y2K REVIEW -- NO DATE FIELDS OF OUR OWN.  NO    * MLUPDT12
005900*              CHANGE.                                         *  MLUPDT13
006000*   042099 DCW  ADDED THE ISCALC2 FALLBACK CALL FOR WHEN        * MLUPDT14
006100*              CP-INCOMPLETE COMES BACK FROM ISCALC1.  REQ      * MLUPDT15
006200*              IS-0402                                          * MLUPDT16
006300*   072003 DCW  RAISED MEAL/ITEM/USER TABLE SIZES FOR THE       * MLUPDT17
006400*              STATE ROLLOUT.  REQ IS-0471                      * MLUPDT18
006500*   101509 PLV  REJECT MESSAGES NOW MATCH THE DIETITIAN REVIEW  * MLUPDT19
006600*              SCREEN WORDING.  REQ IS-0512                     * MLUPDT20
006700*   031512 PLV  MOVED WS-OUT-SUB AND WS-RECOMP-CARBS TO 77-     * MLUPDT21
006800*              LEVELS AND ADDED COMMENTARY PER THE SHOP CODING  * MLUPDT22
006900*              STANDARDS REVIEW.  NO LOGIC CHANGE.  REQ IS-0558 * MLUPDT23
007000******************************************************************
007100                                                                  
007200 ENVIRONMENT DIVISION.                                            
007300 CONFIGURATION SECTION.                                           
007400 SOURCE-COMPUTER. IBM-390.                                        
007500 OBJECT-COMPUTER. IBM-390.                                        
007600 SPECIAL-NAMES.                                                   
007700     C01 IS TOP-OF-FORM.                                          
007800                                                                  
007900 INPUT-OUTPUT SECTION.                                            
008000 FILE-CONTROL.                                                    
008100* CONSOLE/PRINT TRAIL FOR THE JOB -- CARRIES THE ABEND LINE WHEN  
008200* 1000-ABEND-RTN FIRES.  NO FILE STATUS NEEDED, OUTPUT ONLY.      
008300     SELECT SYSOUT                                                
008400         ASSIGN TO UT-S-SYSOUT                                    
008500         ORGANIZATION IS SEQUENTIAL.                              
008600                                                                  
008700* OLD MEAL MASTER, INPUT.  LOADED WHOLE INTO WS-MEAL-TABLE AT     
008800* HOUSEKEEPING AND NEVER RE-READ -- SEE 070-LOAD-MEAL-TABLE.      
008900     SELECT MEALS-OLD-FILE                                        
009000         ASSIGN TO MEALOLD                                        
009100         ACCESS MODE IS SEQUENTIAL                                
009200         FILE STATUS IS MOCODE.                                   
009300                                                                  
009400* THE FOOD-ITEM DETAIL FILE, INPUT.  LOADED INTO WS-ITEM-TABLE    
009500* AND CLOSED RIGHT AWAY -- NOTHING READS IT AGAIN AFTER 000-      
009600* HOUSEKEEPING, SO THERE IS NO POINT KEEPING IT OPEN.             
009700     SELECT MEALITEMS-FILE                                        
009800         ASSIGN TO MEALITEM                                       
009900         ACCESS MODE IS SEQUENTIAL                                
010000         FILE STATUS IS MICODE.                                   
010100                                                                  
010200* PATIENT PROFILE MASTER, INPUT.  LOADED INTO WS-USER-TABLE AT    
010300* HOUSEKEEPING, SAME AS MEALS-OLD-FILE.                           
010400     SELECT USERS-FILE                                            
010500         ASSIGN TO USERS                                          
010600         ACCESS MODE IS SEQUENTIAL                                
010700         FILE STATUS IS UFCODE.                                   
010800                                                                  
010900* THE TRANSACTION QUEUE THIS WHOLE JOB EXISTS TO DRAIN -- ONE     
011000* CONFIRM OR COMPLETE REQUEST PER RECORD.  THE ONLY FILE READ     
011100* RECORD-BY-RECORD INSTEAD OF LOADED WHOLE.                       
011200     SELECT MEALTXN-FILE                                          
011300         ASSIGN TO MEALTXN                                        
011400         ACCESS MODE IS SEQUENTIAL                                
011500         FILE STATUS IS TFCODE.                                   
011600                                                                  
011700* NEW MEAL MASTER, OUTPUT.  WRITTEN ONCE AT 900-CLEANUP FROM THE  
011800* UPDATED WS-MEAL-TABLE -- THE OLD-MASTER/NEW-MASTER IDIOM.       
011900     SELECT MEALS-NEW-FILE                                        
012000         ASSIGN TO MEALNEW                                        
012100         ACCESS MODE IS SEQUENTIAL                                
012200         FILE STATUS IS OFCODE.                                   
012300                                                                  
012400* REJECTED-TRANSACTION AUDIT TRAIL, OUTPUT.  EVERY 710-WRITE-     
012500* ERROR CALL LANDS A RECORD HERE.                                 
012600     SELECT ERRFILE                                               
012700         ASSIGN TO ERRFILE                                        
012800         ACCESS MODE IS SEQUENTIAL                                
012900         FILE STATUS IS RFCODE.                                   
013000                                                                  
013100 DATA DIVISION.                                                   
013200 FILE SECTION.                                                    
013300* UNFORMATTED -- WHATEVER 1000-ABEND-RTN MOVES TO ABEND-REC GOES  
013400* OUT HERE VERBATIM, NO EDIT PICTURE ON THE RECORD ITSELF.        
013500 FD  SYSOUT                                                       
013600     RECORDING MODE IS F                                          
013700     LABEL RECORDS ARE STANDARD                                   
013800     RECORD CONTAINS 130 CHARACTERS                               
013900     BLOCK CONTAINS 0 RECORDS                                     
014000     DATA RECORD IS SYSOUT-REC.                                   
014100 01  SYSOUT-REC                  PIC X(130).                      
014200                                                                  
014300* SAME 170-BYTE LAYOUT AS MEALREC THROUGHOUT THIS APPLICATION --  
014400* SEE MEALREC FOR THE FULL FIELD BREAKOUT.                        
014500 FD  MEALS-OLD-FILE                                               
014600     RECORDING MODE IS F                                          
014700     LABEL RECORDS ARE STANDARD                                   
014800     RECORD CONTAINS 170 CHARACTERS                               
014900     BLOCK CONTAINS 0 RECORDS                                     
015000     DATA RECORD IS MEALS-OLD-FD-REC.                             
015100 01  MEALS-OLD-FD-REC            PIC X(170).                      
015200                                                                  
015300* ITEMREC LAYOUT -- ONE RECORD PER FOOD ITEM IN A MEAL, KEYED TO  
015400* THE MEAL BY FI-MEAL-ID.                                         
015500 FD  MEALITEMS-FILE                                               
015600     RECORDING MODE IS F                                          
015700     LABEL RECORDS ARE STANDARD                                   
015800     RECORD CONTAINS 119 CHARACTERS                               
015900     BLOCK CONTAINS 0 RECORDS                                     
016000     DATA RECORD IS MEALITEMS-FD-REC.                             
016100 01  MEALITEMS-FD-REC            PIC X(119).                      
016200                                                                  
016300* USERREC LAYOUT -- SAME PATIENT PROFILE MASTER MLSCNEDT AND      
016400* MLDOSRPT READ, FULL PROFILE FIELDS NEEDED HERE FOR ISPARAM.     
016500 FD  USERS-FILE                                                   
016600     RECORDING MODE IS F                                          
016700     LABEL RECORDS ARE STANDARD                                   
016800     RECORD CONTAINS 160 CHARACTERS                               
016900     BLOCK CONTAINS 0 RECORDS                                     
017000     DATA RECORD IS USERS-FD-REC.                                 
017100 01  USERS-FD-REC                PIC X(160).                      
017200                                                                  
017300****** ONE RECORD PER CONFIRM/COMPLETE REQUEST.  NO TRAILER --    
017400****** SEE THE SAME NOTE ON SCANREQ IN MLSCNEDT, THIS FILE        
017500****** COMES FROM THE MOBILE QUEUE TOO.                           
017600 FD  MEALTXN-FILE                                                 
017700     RECORDING MODE IS F                                          
017800     LABEL RECORDS ARE STANDARD                                   
017900     RECORD CONTAINS 69 CHARACTERS                                
018000     BLOCK CONTAINS 0 RECORDS                                     
018100     DATA RECORD IS MEALTXN-FD-REC.                               
018200 01  MEALTXN-FD-REC              PIC X(69).                       
018300                                                                  
018400 FD  MEALS-NEW-FILE                                               
018500     RECORDING MODE IS F                                          
018600     LABEL RECORDS ARE STANDARD                                   
018700     RECORD CONTAINS 170 CHARACTERS                               
018800     BLOCK CONTAINS 0 RECORDS                                     
018900     DATA RECORD IS MEALS-NEW-FD-REC.                             
019000 01  MEALS-NEW-FD-REC            PIC X(170).                      
019100                                                                  
019200 FD  ERRFILE                                                      
019300     RECORDING MODE IS F                                          
019400     LABEL RECORDS ARE STANDARD                                   
019500     RECORD CONTAINS 100 CHARACTERS                               
019600     BLOCK CONTAINS 0 RECORDS                                     
019700     DATA RECORD IS ERRFILE-REC.                                  
019800 01  ERRFILE-REC.                                                 
019900     05  ERR-MSG                 PIC X(60).                       
020000     05  ERR-KEY                 PIC X(40).                       
020100                                                                  
020200 WORKING-STORAGE SECTION.                                         
020300                                                                  
020400* ONE 2-BYTE STATUS CODE PER FILE -- THE AT-END 88-LEVELS BELOW   
020500* ARE ALL THIS PROGRAM CHECKS; NO OTHER STATUS VALUE IS TESTED.   
020600 01  FILE-STATUS-CODES.                                           
020700     05  MOCODE                  PIC X(2).                        
020800         88 NO-MORE-MEALOLD   VALUE "10".                         
020900     05  MICODE                  PIC X(2).                        
021000         88 NO-MORE-MEALITEMS VALUE "10".                         
021100     05  UFCODE                  PIC X(2).                        
021200         88 NO-MORE-USERS   VALUE "10".                           
021300     05  TFCODE                  PIC X(2).                        
021400         88 NO-MORE-TXN     VALUE "10".                           
021500     05  OFCODE                  PIC X(2).                        
021600     05  RFCODE                  PIC X(2).                        
021700                                                                  
021800* RUN SWITCHES.  MORE-TXN-SW DRIVES THE MAIN PROCESSING LOOP;     
021900* THE OTHER MORE-XXX-SW FIELDS ONLY DRIVE THE LOAD LOOPS AT       
022000* HOUSEKEEPING AND ARE NEVER LOOKED AT AGAIN AFTER THAT.          
022100 01  FLAGS-AND-SWITCHES.                                          
022200     05  MORE-MEALOLD-SW          PIC X(1) VALUE "Y".             
022300     05  MORE-MEALITEMS-SW        PIC X(1) VALUE "Y".             
022400     05  MORE-USERS-SW            PIC X(1) VALUE "Y".             
022500     05  MORE-TXN-SW              PIC X(1) VALUE "Y".             
022600         88  NO-MORE-TXN-RECS        VALUE "N".                   
022700     05  MEAL-FOUND-SW            PIC X(1).                       
022800         88  MEAL-WAS-FOUND           VALUE "Y".                  
022900     05  USER-FOUND-SW            PIC X(1).                       
023000         88  USER-WAS-FOUND           VALUE "Y".                  
023100     05  ERROR-FOUND-SW           PIC X(1).                       
023200         88  RECORD-ERROR-FOUND       VALUE "Y".                  
023300         88  VALID-RECORD             VALUE "N".                  
023400     05  GLUCOSE-PROVIDED-SW      PIC X(1).                       
023500         88  MLU-GLUCOSE-PROVIDED     VALUE "Y".                  
023600                                                                  
023700 01  COUNTERS-AND-ACCUMULATORS.                                   
023800     05  TXN-READ                PIC S9(7) COMP.                  
023900     05  TXN-CONFIRMED           PIC S9(7) COMP.                  
024000     05  TXN-COMPLETED           PIC S9(7) COMP.                  
024100     05  TXN-REJECTED            PIC S9(7) COMP.                  
024200     05  WS-MEAL-COUNT           PIC S9(5) COMP.                  
024300     05  WS-ITEM-COUNT-LOADED    PIC S9(5) COMP.                  
024400     05  WS-USER-COUNT           PIC S9(5) COMP.                  
024500                                                                  
024600* STANDALONE SCRATCH SCALARS -- KEPT AS 77-LEVELS PER SHOP        
024700* STANDARD SINCE NEITHER ONE IS EVER CARRIED AS PART OF A LARGER  
024800* RECORD OR MOVED AS A GROUP.                                     
024900 77  WS-OUT-SUB                  PIC S9(5) COMP.                  
025000 77  WS-RECOMP-CARBS             PIC S9(4)V99 COMP-3.             
025100                                                                  
025200* ONE-LINE VIEW OF THE RUN COUNTERS FOR THE END-OF-JOB DUMP --    
025300* SAME IDEA AS THE DEFAULT-PCTS ALTERNATE VIEW IN ISPARAM.        
025400 01  WS-COUNTER-TRACE-AREA.                                       
025500     05  WS-CT-CONFIRMED         PIC S9(7) COMP-3.                
025600     05  WS-CT-COMPLETED         PIC S9(7) COMP-3.                
025700     05  WS-CT-REJECTED          PIC S9(7) COMP-3.                
025800 01  WS-COUNTER-TRACE-ALT REDEFINES WS-COUNTER-TRACE-AREA.        
025900     05  WS-COUNTER-TRACE-LINE   PIC X(12).                       
026000                                                                  
026100* THE IN-MEMORY MEAL MASTER -- LOADED FROM MEALS-OLD-FILE AT      
026200* HOUSEKEEPING, UPDATED BY 400/500, WRITTEN BACK AT CLEANUP.      
026300* SIZED FOR ONE LIFECYCLE RUN'S OUTSTANDING MEALS -- DCW 072003.  
026400 01  WS-MEAL-TABLE.                                               
026500     05  WS-MT-ENTRY OCCURS 3000 TIMES                            
026600                     INDEXED BY WS-MT-IDX.                        
026700         10  WS-MT-MEAL-ID        PIC X(30).                      
026800         10  WS-MT-USER-ID        PIC X(40).                      
026900         10  WS-MT-STATUS         PIC X(10).                      
027000             88  WS-MT-PENDING      VALUE "PENDING   ".           
027100             88  WS-MT-CONFIRMED    VALUE "CONFIRMED ".           
027200             88  WS-MT-COMPLETED    VALUE "COMPLETED ".           
027300             88  WS-MT-CANCELLED    VALUE "CANCELLED ".           
027400             88  WS-MT-FAILED       VALUE "FAILED    ".           
027500         10  WS-MT-TOTAL-CARBS    PIC S9(4)V99.                   
027600         10  WS-MT-TOTAL-CAL      PIC S9(5)V99.                   
027700         10  WS-MT-TOTAL-PROTEIN  PIC S9(4)V99.                   
027800         10  WS-MT-TOTAL-FAT      PIC S9(4)V99.                   
027900         10  WS-MT-EST-WEIGHT     PIC S9(4)V99.                   
028000         10  WS-MT-GLUCOSE        PIC S9(3).                      
028100         10  WS-MT-ACTIVITY       PIC X(7).                       
028200         10  WS-MT-SICK-MODE      PIC X(1).                       
028300         10  WS-MT-STRESS-MODE    PIC X(1).                       
028400         10  WS-MT-CARB-DOSE      PIC S9(3)V99.                   
028500         10  WS-MT-CORR-DOSE      PIC S9(3)V99.                   
028600         10  WS-MT-SICK-ADJ       PIC S9(3)V99.                   
028700         10  WS-MT-STRESS-ADJ     PIC S9(3)V99.                   
028800         10  WS-MT-EXERCISE-ADJ   PIC S9(3)V99.                   
028900         10  WS-MT-RCMND-DOSE     PIC S9(3)V99.                   
029000         10  WS-MT-ACTUAL-DOSE    PIC S9(3)V99.                   
029100         10  WS-MT-ITEM-COUNT     PIC 9(2).                       
029200                                                                  
029300* THE IN-MEMORY ITEM TABLE -- ONLY FI-MEAL-ID AND FI-CARBS ARE    
029400* KEPT.  ITEMREC HAS NO PER-ITEM CALORIES/PROTEIN/FAT, SO THOSE   
029500* THREE TOTALS ARE NOT RECOMPUTABLE HERE -- SEE JMH 051298.       
029600 01  WS-ITEM-TABLE.                                               
029700     05  WS-IT-ENTRY OCCURS 20000 TIMES                           
029800                     INDEXED BY WS-IT-IDX.                        
029900         10  WS-IT-MEAL-ID        PIC X(30).                      
030000         10  WS-IT-CARBS          PIC S9(4)V99.                   
030100                                                                  
030200* THE IN-MEMORY PATIENT PROFILE TABLE -- FULL PROFILE THIS TIME,  
030300* UNLIKE MLSCNEDT'S USER-ID/ROLE-ONLY TABLE, SINCE ISPARAM NEEDS  
030400* EVERY ADJUSTMENT FIELD.                                         
030500 01  WS-USER-TABLE.                                               
030600     05  WS-UT-ENTRY OCCURS 500 TIMES                             
030700                     INDEXED BY WS-USER-IDX.                      
030800         10  WS-UT-USER-ID        PIC X(40).                      
030900         10  WS-UT-ICR            PIC S9(3)V9(4).                 
031000         10  WS-UT-CORR-FACTOR    PIC S9(3)V9(2).                 
031100         10  WS-UT-TARGET-GLUCOSE PIC S9(3).                      
031200         10  WS-UT-SICK-PCT       PIC S9(3).                      
031300         10  WS-UT-STRESS-PCT     PIC S9(3).                      
031400         10  WS-UT-LIGHT-PCT      PIC S9(3).                      
031500         10  WS-UT-INTENSE-PCT    PIC S9(3).                      
031600                                                                  
031700* SCRATCH FIELDS FOR THE ISCALC2 FALLBACK CALL -- SEE DCW 042099. 
031800 01  WS-FALLBACK-FIELDS.                                          
031900     05  WS-FB-TOTAL-CARBS        PIC S9(4)V99.                   
032000     05  WS-FB-GLUCOSE            PIC S9(3).                      
032100     05  WS-FB-CARB-DOSE-OUT      PIC S9(3)V99.                   
032200     05  WS-FB-CORR-DOSE-OUT      PIC S9(3)V99.                   
032300     05  WS-FB-RCMND-DOSE-OUT     PIC S9(3)V99.                   
032400     05  WS-FB-RATIO-TEXT         PIC X(30).                      
032500                                                                  
032600* ALTERNATE VIEW OF THE FALLBACK DOSE OUTPUTS SO AN ABEND TRACE   
032700* OF A BAD FALLBACK CALL SHOWS THE DOSE FIELDS ON ONE LINE.       
032800 01  WS-FALLBACK-DOSE-ALT REDEFINES WS-FALLBACK-FIELDS.           
032900     05  FILLER                   PIC X(9).                       
033000     05  WS-FB-DOSE-TRACE-LINE    PIC X(9).                       
033100     05  FILLER                   PIC X(30).                      
033200                                                                  
033300* HOLDS ISCALC1'S WARNING-TEXT OUTPUT ON A CONFIRM CALL.  KEPT    
033400* SEPARATE FROM ABEND-REASON SO A CALCULATOR WARNING NEVER        
033500* OVERWRITES THE ABEND TRACE RECORD.  SEE DCW 042099.             
033600 01  WS-CALC1-WARNING-AREA.                                       
033700     05  WS-C1-WARN-TEXT    PIC X(60).                            
033800     05  FILLER                   PIC X(10).                      
033900                                                                  
034000 01  WS-SYS-DATE-WORK.                                            
034100     05  WS-SYS-DATE              PIC 9(6).                       
034200 01  WS-SYS-DATE-WORK-ALT REDEFINES WS-SYS-DATE-WORK.             
034300     05  WS-SYS-YY                PIC 9(2).                       
034400     05  WS-SYS-MM                PIC 9(2).                       
034500     05  WS-SYS-DD                PIC 9(2).                       
034600                                                                  
034700     COPY ABENDREC.                                               
034800                                                                  
034900     COPY USERREC.                                                
035000                                                                  
035100     COPY MEALREC.                                                
035200                                                                  
035300     COPY ITEMREC.                                                
035400                                                                  
035500     COPY CALCPARM.                                               
035600                                                                  
035700     COPY TXNREC.                                                 
035800                                                                  
035900 PROCEDURE DIVISION.                                              
036000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
036100     PERFORM 100-MAINLINE THRU 100-EXIT                           
036200             UNTIL NO-MORE-TXN-RECS.                              
036300     PERFORM 900-CLEANUP THRU 900-EXIT.                           
036400     MOVE ZERO TO RETURN-CODE.                                    
036500     GOBACK.                                                      
036600                                                                  
036700* OPENS EVERY FILE THIS JOB TOUCHES AND LOADS THE THREE IN-MEMORY 
036800* TABLES (USERS, ITEMS, MEALS) BEFORE THE FIRST TRANSACTION IS    
036900* EVEN READ -- MEALTXN IS THE ONLY FILE WE WALK RECORD-BY-RECORD. 
037000 000-HOUSEKEEPING.                                                
037100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                        
037200     DISPLAY "******** BEGIN JOB MLUPDATE ********".              
037300     ACCEPT WS-SYS-DATE FROM DATE.                                
037400     OPEN INPUT MEALS-OLD-FILE MEALITEMS-FILE USERS-FILE          
037500                MEALTXN-FILE.                                     
037600     OPEN OUTPUT SYSOUT ERRFILE MEALS-NEW-FILE.                   
037700     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT                    
037800             UNTIL NO-MORE-USERS.                                 
037900     PERFORM 060-LOAD-ITEM-TABLE THRU 060-EXIT                    
038000             UNTIL NO-MORE-MEALITEMS.                             
038100     PERFORM 070-LOAD-MEAL-TABLE THRU 070-EXIT                    
038200             UNTIL NO-MORE-MEALOLD.                               
038300     CLOSE MEALITEMS-FILE.                                        
038400     PERFORM 800-READ-TXN THRU 800-EXIT.                          
038500     IF NO-MORE-TXN-RECS                                          
038600         MOVE "EMPTY MEALTXN FILE" TO ABEND-REASON                
038700         GO TO 1000-ABEND-RTN                                     
038800     END-IF.                                                      
038900                                                                  
039000 000-EXIT.                                                        
039100     EXIT.                                                        
039200                                                                  
039300* ONE PASS OF USERS-FILE INTO WS-USER-TABLE.  PERFORMED UNTIL     
039400* NO-MORE-USERS BY 000-HOUSEKEEPING -- NOT CALLED AGAIN AFTER     
039500* HOUSEKEEPING ENDS, SO THE TABLE IS FROZEN FOR THE WHOLE RUN.    
039600 050-LOAD-USER-TABLE.                                             
039700     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.                     
039800     READ USERS-FILE INTO USER-REC                                
039900         AT END                                                   
040000             MOVE "N" TO MORE-USERS-SW                            
040100             GO TO 050-EXIT                                       
040200     END-READ.                                                    
040300     ADD 1 TO WS-USER-COUNT.                                      
040400     SET WS-USER-IDX TO WS-USER-COUNT.                            
040500     MOVE USER-ID OF USER-REC TO WS-UT-USER-ID(WS-USER-IDX).      
040600     MOVE ICR OF USER-REC TO WS-UT-ICR(WS-USER-IDX).              
040700     MOVE CORRECTION-FACTOR OF USER-REC                           
040800         TO WS-UT-CORR-FACTOR(WS-USER-IDX).                       
040900     MOVE TARGET-GLUCOSE OF USER-REC                              
041000         TO WS-UT-TARGET-GLUCOSE(WS-USER-IDX).                    
041100     MOVE SICK-ADJ-PCT OF USER-REC                                
041200         TO WS-UT-SICK-PCT(WS-USER-IDX).                          
041300     MOVE STRESS-ADJ-PCT OF USER-REC                              
041400         TO WS-UT-STRESS-PCT(WS-USER-IDX).                        
041500     MOVE LIGHT-EX-PCT OF USER-REC                                
041600         TO WS-UT-LIGHT-PCT(WS-USER-IDX).                         
041700     MOVE INTENSE-EX-PCT OF USER-REC                              
041800         TO WS-UT-INTENSE-PCT(WS-USER-IDX).                       
041900                                                                  
042000 050-EXIT.                                                        
042100     EXIT.                                                        
042200                                                                  
042300* ONE PASS OF MEALITEMS-FILE INTO WS-ITEM-TABLE.  ONLY THE        
042400* MEAL-ID AND CARBS ARE KEPT -- SEE THE 410-RECOMPUTE-CARBS       
042500* BANNER BELOW FOR WHY THAT IS ALL THIS JOB NEEDS.                
042600 060-LOAD-ITEM-TABLE.                                             
042700     MOVE "060-LOAD-ITEM-TABLE" TO PARA-NAME.                     
042800     READ MEALITEMS-FILE INTO FOOD-ITEM-REC                       
042900         AT END                                                   
043000             MOVE "N" TO MORE-MEALITEMS-SW                        
043100             GO TO 060-EXIT                                       
043200     END-READ.                                                    
043300     ADD 1 TO WS-ITEM-COUNT-LOADED.                               
043400     SET WS-IT-IDX TO WS-ITEM-COUNT-LOADED.                       
043500     MOVE FI-MEAL-ID OF FOOD-ITEM-REC                             
043600         TO WS-IT-MEAL-ID(WS-IT-IDX).                             
043700     MOVE FI-CARBS OF FOOD-ITEM-REC TO WS-IT-CARBS(WS-IT-IDX).    
043800                                                                  
043900 060-EXIT.                                                        
044000     EXIT.                                                        
044100                                                                  
044200* ONE PASS OF MEALS-OLD-FILE INTO WS-MEAL-TABLE -- THE FULL       
044300* RECORD IS CARRIED THIS TIME, UNLIKE 060 ABOVE, SINCE 860-       
044400* WRITE-ONE-MEAL HAS TO WRITE EVERY ONE OF THESE FIELDS BACK      
044500* OUT AGAIN AT CLEANUP WHETHER OR NOT THE MEAL WAS TOUCHED.       
044600 070-LOAD-MEAL-TABLE.                                             
044700     MOVE "070-LOAD-MEAL-TABLE" TO PARA-NAME.                     
044800     READ MEALS-OLD-FILE INTO MEAL-REC                            
044900         AT END                                                   
045000             MOVE "N" TO MORE-MEALOLD-SW                          
045100             GO TO 070-EXIT                                       
045200     END-READ.                                                    
045300     ADD 1 TO WS-MEAL-COUNT.                                      
045400     SET WS-MT-IDX TO WS-MEAL-COUNT.                              
045500     MOVE MEAL-ID OF MEAL-REC TO WS-MT-MEAL-ID(WS-MT-IDX).        
045600     MOVE MEAL-USER-ID OF MEAL-REC TO WS-MT-USER-ID(WS-MT-IDX).   
045700     MOVE MEAL-STATUS OF MEAL-REC TO WS-MT-STATUS(WS-MT-IDX).     
045800     MOVE TOTAL-CARBS OF MEAL-REC                                 
045900         TO WS-MT-TOTAL-CARBS(WS-MT-IDX).                         
046000     MOVE TOTAL-CALORIES OF MEAL-REC                              
046100         TO WS-MT-TOTAL-CAL(WS-MT-IDX).                           
046200     MOVE TOTAL-PROTEIN OF MEAL-REC                               
046300         TO WS-MT-TOTAL-PROTEIN(WS-MT-IDX).                       
046400     MOVE TOTAL-FAT OF MEAL-REC                                   
046500         TO WS-MT-TOTAL-FAT(WS-MT-IDX).                           
046600     MOVE EST-WEIGHT OF MEAL-REC                                  
046700         TO WS-MT-EST-WEIGHT(WS-MT-IDX).                          
046800     MOVE CURRENT-GLUCOSE OF MEAL-REC                             
046900         TO WS-MT-GLUCOSE(WS-MT-IDX).                             
047000     MOVE ACTIVITY-LEVEL OF MEAL-REC                              
047100         TO WS-MT-ACTIVITY(WS-MT-IDX).                            
047200     MOVE SICK-MODE OF MEAL-REC TO WS-MT-SICK-MODE(WS-MT-IDX).    
047300     MOVE STRESS-MODE OF MEAL-REC                                 
047400         TO WS-MT-STRESS-MODE(WS-MT-IDX).                         
047500     MOVE CARB-DOSE OF MEAL-REC TO WS-MT-CARB-DOSE(WS-MT-IDX).    
047600     MOVE CORRECTION-DOSE OF MEAL-REC                             
047700         TO WS-MT-CORR-DOSE(WS-MT-IDX).                           
047800     MOVE SICK-ADJ OF MEAL-REC TO WS-MT-SICK-ADJ(WS-MT-IDX).      
047900     MOVE STRESS-ADJ OF MEAL-REC TO WS-MT-STRESS-ADJ(WS-MT-IDX).  
048000     MOVE EXERCISE-ADJ OF MEAL-REC                                
048100         TO WS-MT-EXERCISE-ADJ(WS-MT-IDX).                        
048200     MOVE RECOMMENDED-DOSE OF MEAL-REC                            
048300         TO WS-MT-RCMND-DOSE(WS-MT-IDX).                          
048400     MOVE ACTUAL-DOSE OF MEAL-REC                                 
048500         TO WS-MT-ACTUAL-DOSE(WS-MT-IDX).                         
048600     MOVE ITEM-COUNT OF MEAL-REC TO WS-MT-ITEM-COUNT(WS-MT-IDX).  
048700                                                                  
048800 070-EXIT.                                                        
048900     EXIT.                                                        
049000                                                                  
049100* ONE TRANSACTION IN, ONE TRANSACTION DISPOSED -- EITHER CONFIRM  
049200* OR COMPLETE, ANYTHING ELSE IS A BAD TXN-ACTION AND GOES         
049300* STRAIGHT TO THE ERROR FILE WITHOUT TOUCHING THE MEAL TABLE.     
049400 100-MAINLINE.                                                    
049500     MOVE "100-MAINLINE" TO PARA-NAME.                            
049600     ADD 1 TO TXN-READ.                                           
049700     IF TXN-CONFIRM OF MEAL-TXN-REC                               
049800         PERFORM 400-PROCESS-CONFIRM THRU 400-EXIT                
049900     ELSE                                                         
050000         IF TXN-COMPLETE OF MEAL-TXN-REC                          
050100             PERFORM 500-PROCESS-COMPLETE THRU 500-EXIT           
050200         ELSE                                                     
050300             MOVE "*** UNRECOGNIZED TXN-ACTION" TO ERR-MSG        
050400             MOVE TXN-MEAL-ID TO ERR-KEY                          
050500             PERFORM 710-WRITE-ERROR THRU 710-EXIT                
050600         END-IF                                                   
050700     END-IF.                                                      
050800     PERFORM 800-READ-TXN THRU 800-EXIT.                          
050900                                                                  
051000 100-EXIT.                                                        
051100     EXIT.                                                        
051200                                                                  
051300* LINEAR SEARCH OF WS-MT-ENTRY BY TXN-MEAL-ID.  THE TABLE IS NOT  
051400* KEPT IN KEY ORDER SO THIS IS A SEARCH, NOT A SEARCH ALL --      
051500* 3000 ENTRIES IS SMALL ENOUGH THAT A FULL SCAN PER TXN IS FINE.  
051600 300-FIND-MEAL.                                                   
051700     MOVE "300-FIND-MEAL" TO PARA-NAME.                           
051800     MOVE "N" TO MEAL-FOUND-SW.                                   
051900     SET WS-MT-IDX TO 1.                                          
052000     SEARCH WS-MT-ENTRY                                           
052100         AT END                                                   
052200             NEXT SENTENCE                                        
052300         WHEN WS-MT-MEAL-ID(WS-MT-IDX) = TXN-MEAL-ID              
052400             MOVE "Y" TO MEAL-FOUND-SW                            
052500     END-SEARCH.                                                  
052600                                                                  
052700 300-EXIT.                                                        
052800     EXIT.                                                        
052900                                                                  
053000* LOOKS UP THE PATIENT OWNING THE MEAL FOUND BY 300-FIND-MEAL --  
053100* MUST RUN AFTER 300-FIND-MEAL SINCE IT SEARCHES ON               
053200* WS-MT-USER-ID(WS-MT-IDX), NOT A KEY PASSED IN ON THE TXN.       
053300 310-FIND-USER.                                                   
053400     MOVE "310-FIND-USER" TO PARA-NAME.                           
053500     MOVE "N" TO USER-FOUND-SW.                                   
053600     SET WS-USER-IDX TO 1.                                        
053700     SEARCH WS-UT-ENTRY                                           
053800         AT END                                                   
053900             NEXT SENTENCE                                        
054000         WHEN WS-UT-USER-ID(WS-USER-IDX) =                        
054100                                WS-MT-USER-ID(WS-MT-IDX)          
054200             MOVE "Y" TO USER-FOUND-SW                            
054300     END-SEARCH.                                                  
054400                                                                  
054500 310-EXIT.                                                        
054600     EXIT.                                                        
054700                                                                  
054800******************************************************************
054900* 400-PROCESS-CONFIRM -- THE DOSE-CALCULATION PATH.  FIND THE    *
055000* MEAL, FIND ITS OWNER, RECOMPUTE CARBS FROM THE ITEM TABLE      *
055100* (NOT TRUSTED FROM THE ORIGINAL SCAN), BUILD THE CALC-PARM      *
055200* RECORD, CALL ISCALC1 (WITH ISCALC2 AS FALLBACK), STORE THE     *
055300* RESULT, AND VALIDATE ANY OPERATOR-SUPPLIED ACTUAL DOSE.        *
055400******************************************************************
055500 400-PROCESS-CONFIRM.                                             
055600     MOVE "400-PROCESS-CONFIRM" TO PARA-NAME.                     
055700     PERFORM 300-FIND-MEAL THRU 300-EXIT.                         
055800     IF NOT MEAL-WAS-FOUND                                        
055900         MOVE "*** MEAL NOT FOUND FOR CONFIRM" TO ERR-MSG         
056000         MOVE TXN-MEAL-ID TO ERR-KEY                              
056100         PERFORM 710-WRITE-ERROR THRU 710-EXIT                    
056200         GO TO 400-EXIT                                           
056300     END-IF.                                                      
056400     PERFORM 310-FIND-USER THRU 310-EXIT.                         
056500     IF NOT USER-WAS-FOUND                                        
056600         MOVE "*** USER NOT FOUND FOR MEAL ON CONFIRM"            
056700             TO ERR-MSG                                           
056800         MOVE TXN-MEAL-ID TO ERR-KEY                              
056900         PERFORM 710-WRITE-ERROR THRU 710-EXIT                    
057000         GO TO 400-EXIT                                           
057100     END-IF.                                                      
057200     PERFORM 410-RECOMPUTE-CARBS THRU 410-EXIT.                   
057300     PERFORM 420-BUILD-CALC-PARM THRU 420-EXIT.                   
057400     PERFORM 430-COMPUTE-DOSE THRU 430-EXIT.                      
057500     PERFORM 450-STORE-DOSE-RESULTS THRU 450-EXIT.                
057600     PERFORM 460-VALIDATE-ACTUAL-DOSE THRU 460-EXIT.              
057700     IF RECORD-ERROR-FOUND                                        
057800         MOVE "*** ACTUAL DOSE OUT OF RANGE (0-100)"              
057900             TO ERR-MSG                                           
058000         MOVE TXN-MEAL-ID TO ERR-KEY                              
058100         PERFORM 710-WRITE-ERROR THRU 710-EXIT                    
058200         GO TO 400-EXIT                                           
058300     END-IF.                                                      
058400     MOVE "CONFIRMED " TO WS-MT-STATUS(WS-MT-IDX).                
058500     ADD 1 TO TXN-CONFIRMED.                                      
058600                                                                  
058700 400-EXIT.                                                        
058800     EXIT.                                                        
058900                                                                  
059000 410-RECOMPUTE-CARBS.                                             
059100* SUMS FI-CARBS OVER EVERY LOADED ITEM WHOSE FI-MEAL-ID MATCHES   
059200* THE CONFIRMING MEAL.  SEE JMH 051298.                           
059300     MOVE "410-RECOMPUTE-CARBS" TO PARA-NAME.                     
059400     MOVE ZERO TO WS-RECOMP-CARBS.                                
059500     PERFORM 415-ADD-ONE-ITEM THRU 415-EXIT                       
059600         VARYING WS-IT-IDX FROM 1 BY 1                            
059700         UNTIL WS-IT-IDX > WS-ITEM-COUNT-LOADED.                  
059800     MOVE WS-RECOMP-CARBS TO WS-MT-TOTAL-CARBS(WS-MT-IDX).        
059900                                                                  
060000 410-EXIT.                                                        
060100     EXIT.                                                        
060200                                                                  
060300* ONE TABLE ENTRY PER CALL -- WS-RECOMP-CARBS ACCUMULATES ACROSS  
060400* THE WHOLE VARYING LOOP IN 410-RECOMPUTE-CARBS ABOVE.            
060500 415-ADD-ONE-ITEM.                                                
060600     MOVE "415-ADD-ONE-ITEM" TO PARA-NAME.                        
060700     IF WS-IT-MEAL-ID(WS-IT-IDX) = WS-MT-MEAL-ID(WS-MT-IDX)       
060800         ADD WS-IT-CARBS(WS-IT-IDX) TO WS-RECOMP-CARBS            
060900     END-IF.                                                      
061000                                                                  
061100 415-EXIT.                                                        
061200     EXIT.                                                        
061300                                                                  
061400* REBUILDS USER-REC FROM THE IN-MEMORY TABLE ENTRY (RATHER THAN   
061500* RE-READING USERS-FILE) AND CALLS ISPARAM TO GET A FRESH         
061600* CALC-PARM-REC -- SAME CALL ISCALC1 EXPECTS, SEE ISPARAM.        
061700 420-BUILD-CALC-PARM.                                             
061800     MOVE "420-BUILD-CALC-PARM" TO PARA-NAME.                     
061900     MOVE WS-UT-USER-ID(WS-USER-IDX) TO USER-ID OF USER-REC.      
062000     MOVE WS-UT-ICR(WS-USER-IDX) TO ICR OF USER-REC.              
062100     MOVE WS-UT-CORR-FACTOR(WS-USER-IDX)                          
062200         TO CORRECTION-FACTOR OF USER-REC.                        
062300     MOVE WS-UT-TARGET-GLUCOSE(WS-USER-IDX)                       
062400         TO TARGET-GLUCOSE OF USER-REC.                           
062500     MOVE WS-UT-SICK-PCT(WS-USER-IDX)                             
062600         TO SICK-ADJ-PCT OF USER-REC.                             
062700     MOVE WS-UT-STRESS-PCT(WS-USER-IDX)                           
062800         TO STRESS-ADJ-PCT OF USER-REC.                           
062900     MOVE WS-UT-LIGHT-PCT(WS-USER-IDX)                            
063000         TO LIGHT-EX-PCT OF USER-REC.                             
063100     MOVE WS-UT-INTENSE-PCT(WS-USER-IDX)                          
063200         TO INTENSE-EX-PCT OF USER-REC.                           
063300     CALL "ISPARAM" USING USER-REC CALC-PARM-REC.                 
063400                                                                  
063500 420-EXIT.                                                        
063600     EXIT.                                                        
063700                                                                  
063800* LOADS MEAL-REC FROM THE TABLE, SETS GLUCOSE-PROVIDED-SW FROM    
063900* WHETHER A GLUCOSE READING CAME IN WITH THE MEAL, AND CALLS      
064000* ISCALC1.  A CP-INCOMPLETE PROFILE DROPS TO THE ISCALC2 FALLBACK 
064100* BELOW RATHER THAN FAILING THE CONFIRM.                          
064200 430-COMPUTE-DOSE.                                                
064300     MOVE "430-COMPUTE-DOSE" TO PARA-NAME.                        
064400     MOVE WS-MT-TOTAL-CARBS(WS-MT-IDX)                            
064500         TO TOTAL-CARBS OF MEAL-REC.                              
064600     MOVE WS-MT-GLUCOSE(WS-MT-IDX)                                
064700         TO CURRENT-GLUCOSE OF MEAL-REC.                          
064800     MOVE WS-MT-ACTIVITY(WS-MT-IDX)                               
064900         TO ACTIVITY-LEVEL OF MEAL-REC.                           
065000     MOVE WS-MT-SICK-MODE(WS-MT-IDX) TO SICK-MODE OF MEAL-REC.    
065100     MOVE WS-MT-STRESS-MODE(WS-MT-IDX)                            
065200         TO STRESS-MODE OF MEAL-REC.                              
065300     MOVE "N" TO GLUCOSE-PROVIDED-SW.                             
065400     IF WS-MT-GLUCOSE(WS-MT-IDX) > ZERO                           
065500         MOVE "Y" TO GLUCOSE-PROVIDED-SW                          
065600     END-IF.                                                      
065700     CALL "ISCALC1" USING MEAL-REC CALC-PARM-REC                  
065800                          GLUCOSE-PROVIDED-SW WS-C1-WARN-TEXT.    
065900     IF CP-INCOMPLETE                                             
066000         PERFORM 440-FALLBACK-ISCALC2 THRU 440-EXIT               
066100     END-IF.                                                      
066200                                                                  
066300 430-EXIT.                                                        
066400     EXIT.                                                        
066500                                                                  
066600 440-FALLBACK-ISCALC2.                                            
066700* ISCALC1 CAME BACK WITH AN INCOMPLETE PROFILE -- FALL BACK TO    
066800* THE SHOP-DEFAULT SIMPLE CALCULATOR RATHER THAN REJECTING THE    
066900* CONFIRM OUTRIGHT.  SEE DCW 042099.                              
067000     MOVE "440-FALLBACK-ISCALC2" TO PARA-NAME.                    
067100     MOVE WS-MT-TOTAL-CARBS(WS-MT-IDX) TO WS-FB-TOTAL-CARBS.      
067200     MOVE WS-MT-GLUCOSE(WS-MT-IDX) TO WS-FB-GLUCOSE.              
067300     CALL "ISCALC2" USING USER-REC WS-FB-TOTAL-CARBS              
067400                          WS-FB-GLUCOSE                           
067500                          GLUCOSE-PROVIDED-SW                     
067600                          WS-FB-CARB-DOSE-OUT                     
067700                          WS-FB-CORR-DOSE-OUT                     
067800                          WS-FB-RCMND-DOSE-OUT                    
067900                          WS-FB-RATIO-TEXT.                       
068000     MOVE WS-FB-CARB-DOSE-OUT TO CARB-DOSE OF MEAL-REC.           
068100     MOVE WS-FB-CORR-DOSE-OUT TO CORRECTION-DOSE OF MEAL-REC.     
068200     MOVE ZERO TO SICK-ADJ OF MEAL-REC.                           
068300     MOVE ZERO TO STRESS-ADJ OF MEAL-REC.                         
068400     MOVE ZERO TO EXERCISE-ADJ OF MEAL-REC.                       
068500     MOVE WS-FB-RCMND-DOSE-OUT TO RECOMMENDED-DOSE OF MEAL-REC.   
068600                                                                  
068700 440-EXIT.                                                        
068800     EXIT.                                                        
068900                                                                  
069000 450-STORE-DOSE-RESULTS.                                          
069100     MOVE "450-STORE-DOSE-RESULTS" TO PARA-NAME.                  
069200     MOVE CARB-DOSE OF MEAL-REC TO WS-MT-CARB-DOSE(WS-MT-IDX).    
069300     MOVE CORRECTION-DOSE OF MEAL-REC                             
069400         TO WS-MT-CORR-DOSE(WS-MT-IDX).                           
069500     MOVE SICK-ADJ OF MEAL-REC TO WS-MT-SICK-ADJ(WS-MT-IDX).      
069600     MOVE STRESS-ADJ OF MEAL-REC TO WS-MT-STRESS-ADJ(WS-MT-IDX).  
069700     MOVE EXERCISE-ADJ OF MEAL-REC                                
069800         TO WS-MT-EXERCISE-ADJ(WS-MT-IDX).                        
069900     MOVE RECOMMENDED-DOSE OF MEAL-REC                            
070000         TO WS-MT-RCMND-DOSE(WS-MT-IDX).                          
070100                                                                  
070200 450-EXIT.                                                        
070300     EXIT.                                                        
070400                                                                  
070500 460-VALIDATE-ACTUAL-DOSE.                                        
070600* A SUPPLIED ACTUAL DOSE MUST FALL IN 0-100; A ZERO OR BLANK      
070700* ONE MEANS "NOT SUPPLIED" AND DEFAULTS TO THE JUST-COMPUTED      
070800* RECOMMENDED DOSE.                                               
070900     MOVE "460-VALIDATE-ACTUAL-DOSE" TO PARA-NAME.                
071000     MOVE "N" TO ERROR-FOUND-SW.                                  
071100     IF TXN-ACTUAL-DOSE > ZERO                                    
071200         IF TXN-ACTUAL-DOSE > 100                                 
071300             MOVE "Y" TO ERROR-FOUND-SW                           
071400         ELSE                                                     
071500             MOVE TXN-ACTUAL-DOSE                                 
071600                 TO WS-MT-ACTUAL-DOSE(WS-MT-IDX)                  
071700         END-IF                                                   
071800     ELSE                                                         
071900         MOVE WS-MT-RCMND-DOSE(WS-MT-IDX)                         
072000             TO WS-MT-ACTUAL-DOSE(WS-MT-IDX)                      
072100     END-IF.                                                      
072200                                                                  
072300 460-EXIT.                                                        
072400     EXIT.                                                        
072500                                                                  
072600* THE COMPLETE PATH DOES NO RECALCULATION -- IT JUST CHECKS THE   
072700* MEAL WAS CONFIRMED FIRST AND FLIPS THE STATUS.  A TXN-COMPLETE  
072800* AGAINST A PENDING MEAL (CONFIRM WAS SKIPPED) IS REJECTED.       
072900 500-PROCESS-COMPLETE.                                            
073000     MOVE "500-PROCESS-COMPLETE" TO PARA-NAME.                    
073100     PERFORM 300-FIND-MEAL THRU 300-EXIT.                         
073200     IF NOT MEAL-WAS-FOUND                                        
073300         MOVE "*** MEAL NOT FOUND FOR COMPLETE" TO ERR-MSG        
073400         MOVE TXN-MEAL-ID TO ERR-KEY                              
073500         PERFORM 710-WRITE-ERROR THRU 710-EXIT                    
073600         GO TO 500-EXIT                                           
073700     END-IF.                                                      
073800     IF NOT WS-MT-CONFIRMED(WS-MT-IDX)                            
073900         MOVE "*** MEAL NOT CONFIRMED - CANNOT COMPLETE"          
074000             TO ERR-MSG                                           
074100         MOVE TXN-MEAL-ID TO ERR-KEY                              
074200         PERFORM 710-WRITE-ERROR THRU 710-EXIT                    
074300         GO TO 500-EXIT                                           
074400     END-IF.                                                      
074500     MOVE "COMPLETED " TO WS-MT-STATUS(WS-MT-IDX).                
074600     ADD 1 TO TXN-COMPLETED.                                      
074700                                                                  
074800 500-EXIT.                                                        
074900     EXIT.                                                        
075000                                                                  
075100* EVERY REJECT PATH IN THIS PROGRAM FUNNELS THROUGH HERE -- ONE   
075200* LINE TO ERRFILE, ONE ADD TO TXN-REJECTED, THEN BACK TO THE      
075300* CALLER'S GO TO <NNN>-EXIT.                                      
075400 710-WRITE-ERROR.                                                 
075500     MOVE "710-WRITE-ERROR" TO PARA-NAME.                         
075600     WRITE ERRFILE-REC.                                           
075700     ADD 1 TO TXN-REJECTED.                                       
075800                                                                  
075900 710-EXIT.                                                        
076000     EXIT.                                                        
076100                                                                  
076200* READS THE NEXT MEALTXN RECORD.  CALLED ONCE FROM 000-           
076300* HOUSEKEEPING TO PRIME THE LOOP AND ONCE AT THE BOTTOM OF        
076400* 100-MAINLINE TO ADVANCE IT -- THE USUAL READ-AHEAD PATTERN.     
076500 800-READ-TXN.                                                    
076600     MOVE "800-READ-TXN" TO PARA-NAME.                            
076700     READ MEALTXN-FILE INTO MEAL-TXN-REC                          
076800         AT END                                                   
076900             MOVE "N" TO MORE-TXN-SW                              
077000     END-READ.                                                    
077100                                                                  
077200 800-EXIT.                                                        
077300     EXIT.                                                        
077400                                                                  
077500 850-WRITE-MEAL-TABLE.                                            
077600* WRITES THE WHOLE UPDATED TABLE BACK OUT AS THE NEW MASTER, IN   
077700* THE SAME ORDER IT WAS LOADED -- THE OLD-MASTER/NEW-MASTER       
077800* IDIOM DALYUPDT USES FOR PATMSTR, ADAPTED BECAUSE MEALS IS       
077900* SEQUENTIAL RATHER THAN VSAM.                                    
078000     MOVE "850-WRITE-MEAL-TABLE" TO PARA-NAME.                    
078100     PERFORM 860-WRITE-ONE-MEAL THRU 860-EXIT                     
078200         VARYING WS-OUT-SUB FROM 1 BY 1                           
078300         UNTIL WS-OUT-SUB > WS-MEAL-COUNT.                        
078400                                                                  
078500 850-EXIT.                                                        
078600     EXIT.                                                        
078700                                                                  
078800 860-WRITE-ONE-MEAL.                                              
078900     MOVE "860-WRITE-ONE-MEAL" TO PARA-NAME.                      
079000     SET WS-MT-IDX TO WS-OUT-SUB.                                 
079100     MOVE WS-MT-MEAL-ID(WS-MT-IDX) TO MEAL-ID OF MEAL-REC.        
079200     MOVE WS-MT-USER-ID(WS-MT-IDX) TO MEAL-USER-ID OF MEAL-REC.   
079300     MOVE WS-MT-STATUS(WS-MT-IDX) TO MEAL-STATUS OF MEAL-REC.     
079400     MOVE WS-MT-TOTAL-CARBS(WS-MT-IDX)                            
079500         TO TOTAL-CARBS OF MEAL-REC.                              
079600     MOVE WS-MT-TOTAL-CAL(WS-MT-IDX)                              
079700         TO TOTAL-CALORIES OF MEAL-REC.                           
079800     MOVE WS-MT-TOTAL-PROTEIN(WS-MT-IDX)                          
079900         TO TOTAL-PROTEIN OF MEAL-REC.                            
080000     MOVE WS-MT-TOTAL-FAT(WS-MT-IDX) TO TOTAL-FAT OF MEAL-REC.    
080100     MOVE WS-MT-EST-WEIGHT(WS-MT-IDX)                             
080200         TO EST-WEIGHT OF MEAL-REC.                               
080300     MOVE WS-MT-GLUCOSE(WS-MT-IDX)                                
080400         TO CURRENT-GLUCOSE OF MEAL-REC.                          
080500     MOVE WS-MT-ACTIVITY(WS-MT-IDX)                               
080600         TO ACTIVITY-LEVEL OF MEAL-REC.                           
080700     MOVE WS-MT-SICK-MODE(WS-MT-IDX) TO SICK-MODE OF MEAL-REC.    
080800     MOVE WS-MT-STRESS-MODE(WS-MT-IDX)                            
080900         TO STRESS-MODE OF MEAL-REC.                              
081000     MOVE WS-MT-CARB-DOSE(WS-MT-IDX) TO CARB-DOSE OF MEAL-REC.    
081100     MOVE WS-MT-CORR-DOSE(WS-MT-IDX)                              
081200         TO CORRECTION-DOSE OF MEAL-REC.                          
081300     MOVE WS-MT-SICK-ADJ(WS-MT-IDX) TO SICK-ADJ OF MEAL-REC.      
081400     MOVE WS-MT-STRESS-ADJ(WS-MT-IDX) TO STRESS-ADJ OF MEAL-REC.  
081500     MOVE WS-MT-EXERCISE-ADJ(WS-MT-IDX)                           
081600         TO EXERCISE-ADJ OF MEAL-REC.                             
081700     MOVE WS-MT-RCMND-DOSE(WS-MT-IDX)                             
081800         TO RECOMMENDED-DOSE OF MEAL-REC.                         
081900     MOVE WS-MT-ACTUAL-DOSE(WS-MT-IDX)                            
082000         TO ACTUAL-DOSE OF MEAL-REC.                              
082100     MOVE WS-MT-ITEM-COUNT(WS-MT-IDX) TO ITEM-COUNT OF MEAL-REC.  
082200     WRITE MEALS-NEW-FD-REC FROM MEAL-REC.                        
082300                                                                  
082400 860-EXIT.                                                        
082500     EXIT.                                                        
082600                                                                  
082700 900-CLEANUP.                                                     
082800     MOVE "900-CLEANUP" TO PARA-NAME.                             
082900     PERFORM 850-WRITE-MEAL-TABLE THRU 850-EXIT.                  
083000     MOVE TXN-CONFIRMED TO WS-CT-CONFIRMED.                       
083100     MOVE TXN-COMPLETED TO WS-CT-COMPLETED.                       
083200     MOVE TXN-REJECTED TO WS-CT-REJECTED.                         
083300     CLOSE MEALS-OLD-FILE USERS-FILE MEALTXN-FILE                 
083400           MEALS-NEW-FILE ERRFILE SYSOUT.                         
083500     DISPLAY "** TRANSACTIONS READ **".                           
083600     DISPLAY TXN-READ.                                            
083700     DISPLAY "** CONFIRMED **".                                   
083800     DISPLAY TXN-CONFIRMED.                                       
083900     DISPLAY "** COMPLETED **".                                   
084000     DISPLAY TXN-COMPLETED.                                       
084100     DISPLAY "** REJECTED **".                                    
084200     DISPLAY TXN-REJECTED.                                        
084300     DISPLAY "******** NORMAL END OF JOB MLUPDATE ********".      
084400                                                                  
084500 900-EXIT.                                                        
084600     EXIT.                                                        
084700                                                                  
084800******************************************************************
084900* 1000-ABEND-RTN -- REACHED ONLY VIA GO TO WHEN 000-HOUSEKEEPING *
085000* FINDS AN EMPTY MEALTXN FILE.  NO POINT RUNNING A LIFECYCLE JOB *
085100* WITH NOTHING TO CONFIRM OR COMPLETE, SO WE STOP HERE RATHER    *
085200* THAN FALLING THROUGH TO A MAINLINE THAT READS NOTHING.         *
085300******************************************************************
085400 1000-ABEND-RTN.                                                  
085500     MOVE "*** ABNORMAL END ***" TO ABEND-REC.                    
085600     WRITE SYSOUT-REC FROM ABEND-REC.                             
085700     CLOSE MEALS-OLD-FILE MEALITEMS-FILE USERS-FILE MEALTXN-FILE  
085800           MEALS-NEW-FILE ERRFILE SYSOUT.                         
085900     DISPLAY "*** ABNORMAL END OF JOB - MLUPDATE ***"             
086000         UPON CONSOLE.                                            
086100     DIVIDE ZERO-VAL INTO ONE-VAL.                                
086200                                                                  
